000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             CPGNINFM.
000300 AUTHOR.                 R. HALVERSEN.
000400 INSTALLATION.           OPERATIONS SYSTEMS - CAMPAIGN ANALYTICS.
000500 DATE-WRITTEN.           06/12/1986.
000600 DATE-COMPILED.
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*                     C H A N G E   L O G                       *
001100******************************************************************
001200* 06/12/86  RWH  ORIGINAL WRITE-UP.  LISTS THE INFLUENCER MASTER *
001300*                FILE FOR THE MARKETING SYSTEMS GROUP.          *
001400* 11/03/87  RWH  ADDED CATEGORY-CODE VALIDATION 88-LEVELS AT    *
001500*                REQUEST OF MKTG AUDIT (TICKET MK-0114).        *
001600* 04/22/89  LMF  ADDED PLATFORM-CODE BREAKOUT TOTALS TO FOOTING.*
001700* 09/14/91  LMF  LINAGE FOOTING MOVED FROM 55 TO 54 - FORM      *
001800*                CHANGE FROM PRINT SHOP (TICKET MK-0266).       *
001900* 02/07/94  TJO  FOLLOWER-COUNT RANGE EDIT ADDED (10000-        *
002000*                5000000) PER NEW VENDOR CONTRACT RULE.         *
002100* 08/30/96  TJO  GENDER-CODE 88-LEVELS ADDED FOR NON-BINARY     *
002200*                CATEGORY PER HR/LEGAL REQUEST MK-0401.         *
002300* 01/19/99  TJO  Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN    *
002400*                THIS MEMBER, REVIEWED AND SIGNED OFF CLEAN.    *
002500* 07/02/01  PDK  REWORKED ALTERNATE-KEY REDEFINES FOR THE NEW   *
002600*                INFLUENCER-ID SORT/MERGE STEP (MK-0552).       *
002700* 03/18/04  PDK  ADDED CATEGORY TALLY TABLE FOR THE SUMMARY     *
002800*                REPORT CROSS-FOOT (MK-0618).                  *
002900* 07/01/09  PDK  MODIFIED BASIS OF FOLLOWER-COUNT ALPHA VIEW TO *
003000*                SUPPORT THE NEW ROAS/PERFORMANCE DRIVER RUN    *
003100*                (CPGNR001) - SEE MK-0701.                      *
003200******************************************************************
003300
003400******************************************************************
003500* THIS PROGRAM LISTS THE INFLUENCER MASTER EXTRACT RECEIVED FROM *
003600* THE BRAND SIDE AND BUILDS THE CATEGORY/PLATFORM CROSS TOTALS   *
003700* USED ON THE CAMPAIGN SUMMARY REPORT.  ONE DETAIL LINE PER      *
003800* INFLUENCER, ONE FOOTING LINE PER CATEGORY.                     *
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 FILE-CONTROL.
004600
004700     SELECT INFLUENCER-MASTER
004800         ASSIGN TO INFMAST
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-INFM-FILE-STATUS.
005100
005200     SELECT INFM-LISTING
005300         ASSIGN TO INFMLIST
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  INFLUENCER-MASTER
006000     LABEL RECORD IS STANDARD
006100     DATA RECORD IS INFM-RECORD.
006200
006300 01  INFM-RECORD.
006400     05  INFM-INFLUENCER-ID        PIC X(07).
006500     05  INFM-INFLUENCER-NAME      PIC X(30).
006600     05  INFM-CATEGORY-CDE         PIC X(10).
006700         88  INFM-CAT-FITNESS          VALUE 'Fitness   '.
006800         88  INFM-CAT-NUTRITION        VALUE 'Nutrition '.
006900         88  INFM-CAT-LIFESTYLE        VALUE 'Lifestyle '.
007000         88  INFM-CAT-HEALTH           VALUE 'Health    '.
007100         88  INFM-CAT-SPORTS           VALUE 'Sports    '.
007200         88  INFM-CAT-WELLNESS         VALUE 'Wellness  '.
007300     05  INFM-GENDER-CDE           PIC X(10).
007400         88  INFM-GENDER-MALE          VALUE 'Male      '.
007500         88  INFM-GENDER-FEMALE        VALUE 'Female    '.
007600         88  INFM-GENDER-NONBINARY     VALUE 'Non-binary'.
007700     05  INFM-FOLLOWER-COUNT       PIC 9(08).
007800     05  INFM-PLATFORM-CDE         PIC X(10).
007900         88  INFM-PLAT-INSTAGRAM       VALUE 'Instagram '.
008000         88  INFM-PLAT-YOUTUBE         VALUE 'YouTube   '.
008100         88  INFM-PLAT-TWITTER         VALUE 'Twitter   '.
008200         88  INFM-PLAT-FACEBOOK        VALUE 'Facebook  '.
008300         88  INFM-PLAT-TIKTOK          VALUE 'TikTok    '.
008400     05  FILLER                    PIC X(05).
008500
008600*    ALTERNATE KEY VIEW CARRIED FOR THE INFLUENCER-ID SORT/MERGE
008700*    STEP (MK-0552) - PROFILE-AREA IS A BLIND BLOCK HERE, NOT
008800*    BROKEN OUT FIELD BY FIELD SINCE THE SORT NEVER TOUCHES IT.
008900 01  INFM-RECORD-ALT REDEFINES INFM-RECORD.
009000     05  INFM-ALT-KEY-AREA.
009100         10  INFM-ALT-INFLUENCER-ID    PIC X(07).
009200         10  INFM-ALT-PROFILE-AREA     PIC X(68).
009300     05  FILLER                        PIC X(05).
009400
009500 FD  INFM-LISTING
009600     LABEL RECORD IS OMITTED
009700     RECORD CONTAINS 132 CHARACTERS
009800     LINAGE IS 60 WITH FOOTING AT 54
009900     DATA RECORD IS INFM-PRTLINE.
010000
010100 01  INFM-PRTLINE                  PIC X(132).
010200
010300 WORKING-STORAGE SECTION.
010400
010500 77  WS-INFM-FILE-STATUS           PIC X(02).
010600     88  WS-INFM-OK                    VALUE '00'.
010700     88  WS-INFM-EOF                   VALUE '10'.
010800
010900 77  WS-INFM-EOF-SW                PIC X(03) VALUE 'NO '.
011000     88  WS-INFM-AT-EOF                VALUE 'YES'.
011100
011200*    RUN COUNTERS - REC-READ INCLUDES BLANK-KEY SKIPS,
011300*    REC-LISTED DOES NOT.  CAT-IDX DRIVES THE TALLY-ZERO LOOP.
011400 77  WS-INFM-REC-READ          PIC 9(05) COMP.
011500 77  WS-INFM-REC-LISTED        PIC 9(05) COMP.
011600 77  WS-INFM-PAGE-CTR          PIC 9(03) COMP.
011700 77  WS-CAT-IDX                PIC 9(02) COMP.
011800
011900*    ALPHA VIEW OF FOLLOWER-COUNT - CARRIED FOR THE ROAS/
012000*    PERFORMANCE DRIVER RUN'S DISPLAY NEEDS (MK-0701).
012100 01  WS-INFM-FOLLOWER-EDIT.
012200     05  WS-FOLLOWER-NUMERIC       PIC 9(08).
012300 01  WS-INFM-FOLLOWER-ALT REDEFINES WS-INFM-FOLLOWER-EDIT.
012400     05  WS-FOLLOWER-ALPHA         PIC X(08).
012500
012600*    SIX FIXED SLOTS - FITNESS/NUTRITION/LIFESTYLE/HEALTH/
012700*    SPORTS/WELLNESS, IN THAT ORDER - SEE 2200-TALLY-CATEGORY.
012800 01  WS-INFM-CATEGORY-TABLE.
012900     05  WS-CATEGORY-TALLY OCCURS 6 TIMES PIC 9(05) COMP.
013000 01  WS-INFM-CATEGORY-TABLE-ALT REDEFINES WS-INFM-CATEGORY-TABLE.
013100     05  WS-CATEGORY-TALLY-X OCCURS 6 TIMES PIC X(05).
013200
013300 01  WS-INFM-HEADING-1.
013400     05  FILLER                    PIC X(06) VALUE 'DATE: '.
013500     05  WS-H1-DATE                PIC X(10).
013600     05  FILLER                    PIC X(40) VALUE SPACES.
013700     05  FILLER                    PIC X(30)
013800         VALUE 'INFLUENCER MASTER LISTING'.
013900     05  FILLER                    PIC X(40) VALUE SPACES.
014000     05  FILLER                    PIC X(06) VALUE 'PAGE: '.
014100     05  WS-H1-PAGE                PIC ZZ9.
014200
014300 01  WS-INFM-HEADING-2.
014400     05  FILLER                    PIC X(08) VALUE SPACES.
014500     05  FILLER                    PIC X(07) VALUE 'INF-ID'.
014600     05  FILLER                    PIC X(03) VALUE SPACES.
014700     05  FILLER                    PIC X(30) VALUE 'NAME'.
014800     05  FILLER                    PIC X(12) VALUE 'CATEGORY'.
014900     05  FILLER                    PIC X(12) VALUE 'PLATFORM'.
015000     05  FILLER                    PIC X(12) VALUE 'FOLLOWERS'.
015100
015200 01  WS-INFM-DETAIL-LINE.
015300     05  FILLER                    PIC X(08) VALUE SPACES.
015400     05  WS-D-INFLUENCER-ID        PIC X(07).
015500     05  FILLER                    PIC X(03) VALUE SPACES.
015600     05  WS-D-INFLUENCER-NAME      PIC X(30).
015700     05  WS-D-CATEGORY             PIC X(12).
015800     05  WS-D-PLATFORM             PIC X(12).
015900     05  WS-D-FOLLOWERS            PIC ZZ,ZZZ,ZZ9.
016000
016100 01  WS-INFM-FOOT-LINE.
016200     05  FILLER                    PIC X(08) VALUE SPACES.
016300     05  FILLER                    PIC X(18) VALUE 'CATEGORY TOTALS - '.
016400     05  WS-F-CATEGORY             PIC X(12).
016500     05  FILLER                    PIC X(03) VALUE SPACES.
016600     05  WS-F-TOTAL                PIC ZZ,ZZ9.
016700
016800 01  WS-INFM-BLANK-LINE            PIC X(132) VALUE SPACES.
016900
017000 PROCEDURE DIVISION.
017100
017200*----------------------------------------------------------------*
017300* MAINLINE - LIST THE MASTER TO EOF, FOOT BY CATEGORY, CLOSE.    *
017400* THE MASTER EXTRACT ARRIVES SORTED BY INFLUENCER-ID FROM THE    *
017500* BRAND SIDE FEED - NO SORT STEP OF OUR OWN IS NEEDED.           *
017600*----------------------------------------------------------------*
017700 0000-MAINLINE.
017800*        OPEN, ZERO THE COUNTERS AND THE CATEGORY TABLE, HEAD.
017900     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
018000*        ONE DETAIL LINE AND ONE TALLY BUMP PER MASTER RECORD.
018100     PERFORM 2000-LIST-MASTER THRU 2000-LIST-MASTER-EXIT
018200         UNTIL WS-INFM-AT-EOF.
018300*        SIX FIXED FOOT LINES, ONE PER CATEGORY SLOT.
018400     PERFORM 3000-CATEGORY-FOOTINGS THRU 3000-CATEGORY-FOOTINGS-EXIT.
018500*        CLOSE UP AND RETURN CONTROL.
018600     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
018700     STOP RUN.
018800
018900*----------------------------------------------------------------*
019000* 1000-INITIALIZE - OPEN, ZERO THE READ/LISTED COUNTERS AND THE  *
019100* SIX-SLOT CATEGORY TALLY TABLE (FITNESS/NUTRITION/LIFESTYLE/    *
019200* HEALTH/SPORTS/WELLNESS, IN THAT FIXED ORDER - SEE MK-0618),    *
019300* WRITE THE PAGE-1 HEADINGS, PRIME THE READ-AHEAD.               *
019400*----------------------------------------------------------------*
019500 1000-INITIALIZE.
019600     OPEN INPUT INFLUENCER-MASTER.
019700     OPEN OUTPUT INFM-LISTING.
019800     MOVE ZERO TO WS-INFM-REC-READ WS-INFM-REC-LISTED
019900         WS-INFM-PAGE-CTR.
020000     MOVE 1 TO WS-CAT-IDX.
020100*        WS-CAT-IDX DRIVES THE ZERO LOOP - SEE THE PARAGRAPH
020200*        BANNER BELOW FOR WHY THIS STAYS OUT OF LINE.
020300     PERFORM 1050-ZERO-CATEGORY-TALLY THRU 1050-ZERO-CATEGORY-TALLY-EXIT
020400         UNTIL WS-CAT-IDX > 6.
020500     MOVE 1 TO WS-INFM-PAGE-CTR.
020600*        PAGE-1 HEADINGS ONLY - THIS LISTING NEVER BREAKS PAGES.
020700     PERFORM 1100-WRITE-HEADINGS THRU 1100-WRITE-HEADINGS-EXIT.
020800*        PRIME THE READ-AHEAD BEFORE THE LISTING LOOP STARTS.
020900     PERFORM 2100-READ-MASTER THRU 2100-READ-MASTER-EXIT.
021000 1000-INITIALIZE-EXIT.
021100     EXIT.
021200
021300*----------------------------------------------------------------*
021400* 1050-ZERO-CATEGORY-TALLY - ONE PASS PER TABLE SLOT, DRIVEN BY   *
021500* WS-CAT-IDX FROM 1000-INITIALIZE RATHER THAN AN INLINE PERFORM   *
021600* VARYING, TO MATCH THE HOUSE HABIT OF KEEPING LOOP BODIES OUT    *
021700* OF LINE.                                                       *
021800*----------------------------------------------------------------*
021900 1050-ZERO-CATEGORY-TALLY.
022000     MOVE ZERO TO WS-CATEGORY-TALLY (WS-CAT-IDX).
022100     ADD 1 TO WS-CAT-IDX.
022200 1050-ZERO-CATEGORY-TALLY-EXIT.
022300     EXIT.
022400
022500*----------------------------------------------------------------*
022600* 1100-WRITE-HEADINGS - PAGE-1 HEADING BLOCK ONLY.  THIS LISTING  *
022700* NEVER PAGE-BREAKS MID-RUN SINCE THE MASTER IS A SMALL FIXED     *
022800* ROSTER, SO HEADINGS ARE NOT RE-WRITTEN FROM INSIDE THE LISTING  *
022900* LOOP THE WAY A LARGER FILE WOULD NEED.                          *
023000*----------------------------------------------------------------*
023100 1100-WRITE-HEADINGS.
023200     MOVE WS-INFM-PAGE-CTR TO WS-H1-PAGE.
023300     MOVE SPACES TO WS-H1-DATE.
023400     WRITE INFM-PRTLINE FROM WS-INFM-HEADING-1
023500         AFTER ADVANCING PAGE.
023600     WRITE INFM-PRTLINE FROM WS-INFM-BLANK-LINE.
023700     WRITE INFM-PRTLINE FROM WS-INFM-HEADING-2.
023800     WRITE INFM-PRTLINE FROM WS-INFM-BLANK-LINE.
023900 1100-WRITE-HEADINGS-EXIT.
024000     EXIT.
024100
024200*----------------------------------------------------------------*
024300* 2000-LIST-MASTER - ONE PASS PER MASTER RECORD.  BLANK          *
024400* INFLUENCER-ID IS SKIPPED (THE VALIDATE STEP IN CPGNR001 FLAGS   *
024500* IT; THIS UTILITY JUST DECLINES TO LIST OR TALLY IT).            *
024600*----------------------------------------------------------------*
024700 2000-LIST-MASTER.
024800     ADD 1 TO WS-INFM-REC-READ.
024900     IF INFM-INFLUENCER-ID = SPACES
025000         GO TO 2000-LIST-MASTER-EXIT
025100     END-IF.
025200     MOVE INFM-INFLUENCER-ID  TO WS-D-INFLUENCER-ID.
025300     MOVE INFM-INFLUENCER-NAME TO WS-D-INFLUENCER-NAME.
025400     MOVE INFM-CATEGORY-CDE   TO WS-D-CATEGORY.
025500     MOVE INFM-PLATFORM-CDE   TO WS-D-PLATFORM.
025600     MOVE INFM-FOLLOWER-COUNT TO WS-D-FOLLOWERS.
025700     WRITE INFM-PRTLINE FROM WS-INFM-DETAIL-LINE.
025800     ADD 1 TO WS-INFM-REC-LISTED.
025900*        BUMP THE MATCHING CATEGORY SLOT - SEE THE 2200 BANNER
026000*        FOR THE UNRECOGNIZED-CATEGORY FALL-THROUGH RULE.
026100     PERFORM 2200-TALLY-CATEGORY THRU 2200-TALLY-CATEGORY-EXIT.
026200*        READ-AHEAD FOR THE NEXT PASS.
026300     PERFORM 2100-READ-MASTER THRU 2100-READ-MASTER-EXIT.
026400 2000-LIST-MASTER-EXIT.
026500     EXIT.
026600
026700*----------------------------------------------------------------*
026800* 2100-READ-MASTER - READ-AHEAD.  SETS THE EOF SWITCH.           *
026900*----------------------------------------------------------------*
027000 2100-READ-MASTER.
027100     READ INFLUENCER-MASTER
027200         AT END
027300             MOVE 'YES' TO WS-INFM-EOF-SW
027400     END-READ.
027500 2100-READ-MASTER-EXIT.
027600     EXIT.
027700
027800*----------------------------------------------------------------*
027900* 2200-TALLY-CATEGORY - BUMPS THE CATEGORY SLOT MATCHING THE      *
028000* RECORD'S 88-LEVEL.  AN UNRECOGNIZED CATEGORY CODE (WHEN OTHER)  *
028100* FALLS THROUGH WITHOUT TALLYING ANYTHING - IT IS STILL LISTED    *
028200* ON THE DETAIL LINE, JUST NOT FOOTED, SINCE THE SIX SLOTS ARE    *
028300* FIXED TO THE BRAND SIDE'S CURRENT CATEGORY LIST (MK-0618).      *
028400*----------------------------------------------------------------*
028500 2200-TALLY-CATEGORY.
028600     EVALUATE TRUE
028700         WHEN INFM-CAT-FITNESS
028800             ADD 1 TO WS-CATEGORY-TALLY (1)
028900         WHEN INFM-CAT-NUTRITION
029000             ADD 1 TO WS-CATEGORY-TALLY (2)
029100         WHEN INFM-CAT-LIFESTYLE
029200             ADD 1 TO WS-CATEGORY-TALLY (3)
029300         WHEN INFM-CAT-HEALTH
029400             ADD 1 TO WS-CATEGORY-TALLY (4)
029500         WHEN INFM-CAT-SPORTS
029600             ADD 1 TO WS-CATEGORY-TALLY (5)
029700         WHEN INFM-CAT-WELLNESS
029800             ADD 1 TO WS-CATEGORY-TALLY (6)
029900         WHEN OTHER
030000             CONTINUE
030100     END-EVALUATE.
030200 2200-TALLY-CATEGORY-EXIT.
030300     EXIT.
030400
030500*----------------------------------------------------------------*
030600* 3000-CATEGORY-FOOTINGS - SIX FIXED FOOT LINES, ONE PER          *
030700* CATEGORY SLOT, PRINTED IN THE SAME ORDER THE TABLE IS LOADED    *
030800* IN - NO SORT OR TABLE SCAN NEEDED SINCE THE SLOT ORDER IS       *
030900* FIXED AT COMPILE TIME.                                         *
031000*----------------------------------------------------------------*
031100 3000-CATEGORY-FOOTINGS.
031200     WRITE INFM-PRTLINE FROM WS-INFM-BLANK-LINE.
031300     MOVE 'FITNESS'   TO WS-F-CATEGORY.
031400     MOVE WS-CATEGORY-TALLY (1) TO WS-F-TOTAL.
031500     WRITE INFM-PRTLINE FROM WS-INFM-FOOT-LINE.
031600     MOVE 'NUTRITION' TO WS-F-CATEGORY.
031700     MOVE WS-CATEGORY-TALLY (2) TO WS-F-TOTAL.
031800     WRITE INFM-PRTLINE FROM WS-INFM-FOOT-LINE.
031900     MOVE 'LIFESTYLE' TO WS-F-CATEGORY.
032000     MOVE WS-CATEGORY-TALLY (3) TO WS-F-TOTAL.
032100     WRITE INFM-PRTLINE FROM WS-INFM-FOOT-LINE.
032200     MOVE 'HEALTH'    TO WS-F-CATEGORY.
032300     MOVE WS-CATEGORY-TALLY (4) TO WS-F-TOTAL.
032400     WRITE INFM-PRTLINE FROM WS-INFM-FOOT-LINE.
032500     MOVE 'SPORTS'    TO WS-F-CATEGORY.
032600     MOVE WS-CATEGORY-TALLY (5) TO WS-F-TOTAL.
032700     WRITE INFM-PRTLINE FROM WS-INFM-FOOT-LINE.
032800     MOVE 'WELLNESS'  TO WS-F-CATEGORY.
032900     MOVE WS-CATEGORY-TALLY (6) TO WS-F-TOTAL.
033000     WRITE INFM-PRTLINE FROM WS-INFM-FOOT-LINE.
033100 3000-CATEGORY-FOOTINGS-EXIT.
033200     EXIT.
033300
033400*----------------------------------------------------------------*
033500* 9000-TERMINATE - CLOSE BOTH FILES, RETURN TO THE OPERATING     *
033600* SYSTEM.                                                        *
033700*----------------------------------------------------------------*
033800 9000-TERMINATE.
033900     CLOSE INFLUENCER-MASTER.
034000     CLOSE INFM-LISTING.
034100 9000-TERMINATE-EXIT.
034200     EXIT.
