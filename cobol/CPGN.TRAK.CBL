000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             CPGNTRAK.
000300 AUTHOR.                 R. HALVERSEN.
000400 INSTALLATION.           OPERATIONS SYSTEMS - CAMPAIGN ANALYTICS.
000500 DATE-WRITTEN.           11/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*                     C H A N G E   L O G                       *
001100******************************************************************
001200* 11/03/86  RWH  ORIGINAL WRITE-UP.  LISTS ORDER-ATTRIBUTION     *
001300*                TRACKING EXTRACT RECEIVED FROM THE AFFILIATE   *
001400*                NETWORK FEED AND ACCUMULATES REVENUE BY        *
001500*                INFLUENCER FOR THE ROI-CALC STEP.               *
001600* 04/22/89  RWH  ADDED SOURCE/CAMPAIGN TAG FIELDS PER MARKETING  *
001700*                REQUEST - NEEDED TO TIE BACK TO THE CAMPAIGN    *
001800*                PLANNING WORKSHEET.                             *
001900* 08/15/91  LMF  WIDENED ORDER REVENUE TO S9(7)V99 - CAMPAIGN     *
002000*                ENTERPRISE ACCOUNTS EXCEEDING OLD LIMIT.        *
002100* 03/02/95  TJO  ADDED ORDER-DATE BREAKOUT REDEFINES TO MATCH     *
002200*                THE POST-DATE CONVENTION IN CPGN.PACT.          *
002300* 01/19/99  TJO  Y2K REMEDIATION - ORDER-DATE IS CHARACTER        *
002400*                YYYY-MM-DD THROUGHOUT.  VERIFIED AND SIGNED.    *
002500* 09/27/01  PDK  ADDED RUNNING REVENUE-BY-INFLUENCER ACCUMULATOR *
002600*                CARRIED FORWARD TO THE MAIN DRIVER (MK-0488).   *
002700* 07/01/09  PDK  REWORKED TOTAL-REVENUE ALT VIEW FOR THE NEW     *
002800*                ROI-CALC FEED INTO CPGNR001.                    *
002900******************************************************************
003000
003100******************************************************************
003200* THIS PROGRAM LISTS THE ORDER-ATTRIBUTION TRACKING RECORDS      *
003300* MATCHED BY THE AFFILIATE NETWORK AGAINST CAMPAIGN CLICKS AND   *
003400* VIEWS.  REVENUE IS ACCUMULATED BY INFLUENCER FOR THE ROI-CALC   *
003500* STEP RUN LATER IN CPGNR001.                                    *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 FILE-CONTROL.
004300
004400     SELECT TRACKING-TRANSACTION
004500         ASSIGN TO TRAKTRAN
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-TRAK-FILE-STATUS.
004800
004900     SELECT TRAK-LISTING
005000         ASSIGN TO TRAKLIST
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  TRACKING-TRANSACTION
005700     LABEL RECORD IS STANDARD
005800     DATA RECORD IS TRAK-RECORD.
005900
006000 01  TRAK-RECORD.
006100     05  TRAK-TRACKING-ID          PIC X(09).
006200     05  TRAK-SOURCE               PIC X(20).
006300     05  TRAK-CAMPAIGN             PIC X(30).
006400     05  TRAK-INFLUENCER-ID        PIC X(07).
006500     05  TRAK-USER-ID              PIC X(10).
006600     05  TRAK-BRAND                PIC X(12).
006700         88  TRAK-BRAND-MUSCLEBLAZE    VALUE 'MuscleBlaze '.
006800         88  TRAK-BRAND-HKVITALS       VALUE 'HKVitals    '.
006900         88  TRAK-BRAND-GRITZO         VALUE 'Gritzo      '.
007000     05  TRAK-PRODUCT              PIC X(20).
007100     05  TRAK-ORDER-DATE           PIC X(10).
007200*        YYYY-MM-DD EDITED FORM OFF THE AFFILIATE FEED - BROKEN
007300*        OUT BELOW ONLY WHEN A PARAGRAPH NEEDS YEAR/MONTH ALONE.
007400     05  TRAK-ORDER-DATE-R REDEFINES TRAK-ORDER-DATE.
007500         10  TRAK-ORDER-DATE-YYYY  PIC X(04).
007600         10  FILLER                PIC X(01).
007700         10  TRAK-ORDER-DATE-MM    PIC X(02).
007800         10  FILLER                PIC X(01).
007900         10  TRAK-ORDER-DATE-DD    PIC X(02).
008000     05  TRAK-ORDERS               PIC 9(04).
008100     05  TRAK-REVENUE              PIC S9(07)V99.
008200     05  FILLER                    PIC X(07).
008300
008400*    ALPHANUMERIC VIEW OF THE REVENUE FIELD - USED ONLY WHEN A
008500*    RECEIVING PROGRAM NEEDS TO DISPLAY THE RAW FEED VALUE.
008600 01  TRAK-RECORD-ALT REDEFINES TRAK-RECORD.
008700     05  FILLER                    PIC X(98).
008800     05  TRAK-ALT-REVENUE-X        PIC X(09).
008900     05  FILLER                    PIC X(07).
009000
009100 FD  TRAK-LISTING
009200     LABEL RECORD IS OMITTED
009300     RECORD CONTAINS 132 CHARACTERS
009400     LINAGE IS 60 WITH FOOTING AT 54
009500     DATA RECORD IS TRAK-PRTLINE.
009600
009700 01  TRAK-PRTLINE                  PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000
010100 77  WS-TRAK-FILE-STATUS           PIC X(02).
010200     88  WS-TRAK-OK                    VALUE '00'.
010300     88  WS-TRAK-EOF                   VALUE '10'.
010400
010500 77  WS-TRAK-EOF-SW                PIC X(03) VALUE 'NO '.
010600     88  WS-TRAK-AT-EOF                VALUE 'YES'.
010700
010800*    RUN COUNTERS - REC-READ INCLUDES ORPHAN RECORDS SKIPPED
010900*    BELOW, REC-LISTED DOES NOT (MK-0488).
011000 77  WS-TRAK-REC-READ          PIC 9(06) COMP.
011100 77  WS-TRAK-REC-LISTED        PIC 9(06) COMP.
011200 77  WS-TRAK-PAGE-CTR          PIC 9(03) COMP.
011300
011400 01  WS-TRAK-ACCUM.
011500     05  WS-REVENUE-TOTAL          PIC S9(09)V99.
011600     05  WS-ORDERS-TOTAL           PIC 9(07) COMP.
011700 01  WS-TRAK-ACCUM-ALT REDEFINES WS-TRAK-ACCUM.
011800     05  WS-REVENUE-TOTAL-X        PIC X(12).
011900     05  FILLER                    PIC X(04).
012000
012100 01  WS-TRAK-HEADING-1.
012200     05  FILLER                    PIC X(06) VALUE 'DATE: '.
012300     05  WS-H1-DATE                PIC X(10).
012400     05  FILLER                    PIC X(34) VALUE SPACES.
012500     05  FILLER                    PIC X(34)
012600         VALUE 'ORDER-ATTRIBUTION TRACKING LISTING'.
012700     05  FILLER                    PIC X(42) VALUE SPACES.
012800     05  FILLER                    PIC X(06) VALUE 'PAGE: '.
012900     05  WS-H1-PAGE                PIC ZZ9.
013000
013100 01  WS-TRAK-HEADING-2.
013200     05  FILLER                    PIC X(06) VALUE SPACES.
013300     05  FILLER                    PIC X(11) VALUE 'TRACK-ID'.
013400     05  FILLER                    PIC X(09) VALUE 'INF-ID'.
013500     05  FILLER                    PIC X(13) VALUE 'BRAND'.
013600     05  FILLER                    PIC X(12) VALUE 'ORDER-DATE'.
013700     05  FILLER                    PIC X(08) VALUE 'ORDERS'.
013800     05  FILLER                    PIC X(13) VALUE 'REVENUE'.
013900
014000 01  WS-TRAK-DETAIL-LINE.
014100     05  FILLER                    PIC X(06) VALUE SPACES.
014200     05  WS-D-TRACKING-ID          PIC X(09).
014300     05  FILLER                    PIC X(02) VALUE SPACES.
014400     05  WS-D-INFLUENCER-ID        PIC X(08).
014500     05  WS-D-BRAND                PIC X(13).
014600     05  WS-D-ORDER-DATE           PIC X(12).
014700     05  WS-D-ORDERS               PIC ZZZ9.
014800     05  FILLER                    PIC X(04) VALUE SPACES.
014900     05  WS-D-REVENUE              PIC Z,ZZZ,ZZ9.99-.
015000
015100 01  WS-TRAK-FOOT-LINE.
015200     05  FILLER                    PIC X(06) VALUE SPACES.
015300     05  FILLER                    PIC X(26)
015400         VALUE 'TOTAL REVENUE THIS RUN..'.
015500     05  WS-F-REVENUE-TOTAL        PIC Z,ZZZ,ZZZ,ZZ9.99-.
015600
015700 01  WS-TRAK-BLANK-LINE            PIC X(132) VALUE SPACES.
015800
015900 PROCEDURE DIVISION.
016000
016100*----------------------------------------------------------------*
016200* MAINLINE - SAME SHAPE AS THE OTHER THREE LISTING UTILITIES     *
016300* (CPGN.INFM/PACT/PAYO) - INITIALIZE, LIST TO EOF, FOOT THE      *
016400* RUN, TERMINATE.  THE AFFILIATE FEED ARRIVES PRE-SORTED BY      *
016500* TRACKING-ID SO NO SORT STEP IS NEEDED HERE EITHER.             *
016600*----------------------------------------------------------------*
016700 0000-MAINLINE.
016800*        OPEN, ZERO THE ACCUMULATORS, HEAD THE REPORT, PRIME THE READ.
016900     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
017000*        ONE DETAIL LINE PER NON-ORPHAN TRACKING RECORD.
017100     PERFORM 2000-LIST-TRACKING THRU 2000-LIST-TRACKING-EXIT
017200         UNTIL WS-TRAK-AT-EOF.
017300*        PRINT THE REVENUE-TOTAL FOOT LINE FOR THE RUN.
017400     PERFORM 3000-TOTALS-FOOTING THRU 3000-TOTALS-FOOTING-EXIT.
017500*        CLOSE UP AND GIVE CONTROL BACK TO THE OPERATING SYSTEM.
017600     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
017700     STOP RUN.
017800
017900*----------------------------------------------------------------*
018000* 1000-INITIALIZE - OPEN, ZERO BOTH RUNNING ACCUMULATORS (REVENUE *
018100* AND ORDERS - SEE WS-TRAK-ACCUM, REDEFINED BELOW FOR THE ALT     *
018200* ALPHANUMERIC VIEW PASSED TO THE DRIVER RUN) AND THE READ/LISTED *
018300* COUNTERS, PRINT THE HEADING BLOCK, PRIME THE READ-AHEAD.        *
018400*----------------------------------------------------------------*
018500 1000-INITIALIZE.
018600     OPEN INPUT TRACKING-TRANSACTION.
018700     OPEN OUTPUT TRAK-LISTING.
018800     MOVE ZERO TO WS-TRAK-REC-READ WS-TRAK-REC-LISTED
018900         WS-REVENUE-TOTAL WS-ORDERS-TOTAL.
019000     MOVE 1 TO WS-TRAK-PAGE-CTR.
019100     MOVE SPACES TO WS-H1-DATE.
019200     MOVE WS-TRAK-PAGE-CTR TO WS-H1-PAGE.
019300     WRITE TRAK-PRTLINE FROM WS-TRAK-HEADING-1
019400         AFTER ADVANCING PAGE.
019500     WRITE TRAK-PRTLINE FROM WS-TRAK-BLANK-LINE.
019600     WRITE TRAK-PRTLINE FROM WS-TRAK-HEADING-2.
019700     WRITE TRAK-PRTLINE FROM WS-TRAK-BLANK-LINE.
019800*        PRIME THE READ-AHEAD SO THE MAINLINE UNTIL-TEST HAS
019900*        SOMETHING TO LOOK AT BEFORE THE LOOP BODY EVER RUNS.
020000     PERFORM 2100-READ-TRACKING THRU 2100-READ-TRACKING-EXIT.
020100 1000-INITIALIZE-EXIT.
020200     EXIT.
020300
020400******************************************************************
020500* EVERY BLANK INFLUENCER-ID ON THE TRACKING FEED IS AN ORPHAN   *
020600* CANDIDATE FOR VALIDATE - THIS PROGRAM STILL LISTS IT, THE     *
020700* FLAGGING ITSELF HAPPENS IN THE MAIN DRIVER RUN (MK-0488).     *
020800******************************************************************
020900 2000-LIST-TRACKING.
021000     ADD 1 TO WS-TRAK-REC-READ.
021100     IF TRAK-TRACKING-ID = SPACES
021200         GO TO 2000-LIST-TRACKING-EXIT
021300     END-IF.
021400     ADD TRAK-REVENUE TO WS-REVENUE-TOTAL.
021500     ADD TRAK-ORDERS TO WS-ORDERS-TOTAL.
021600     MOVE TRAK-TRACKING-ID    TO WS-D-TRACKING-ID.
021700     MOVE TRAK-INFLUENCER-ID  TO WS-D-INFLUENCER-ID.
021800     MOVE TRAK-BRAND          TO WS-D-BRAND.
021900     MOVE TRAK-ORDER-DATE     TO WS-D-ORDER-DATE.
022000     MOVE TRAK-ORDERS         TO WS-D-ORDERS.
022100     MOVE TRAK-REVENUE        TO WS-D-REVENUE.
022200     WRITE TRAK-PRTLINE FROM WS-TRAK-DETAIL-LINE.
022300     ADD 1 TO WS-TRAK-REC-LISTED.
022400*        READ-AHEAD FOR THE NEXT PASS THROUGH THE LOOP.
022500     PERFORM 2100-READ-TRACKING THRU 2100-READ-TRACKING-EXIT.
022600 2000-LIST-TRACKING-EXIT.
022700     EXIT.
022800
022900*----------------------------------------------------------------*
023000* 2100-READ-TRACKING - READ-AHEAD.  SETS THE EOF SWITCH SO        *
023100* 0000-MAINLINE NEVER HAS TO TEST TRAK-FILE-STATUS DIRECTLY.      *
023200*----------------------------------------------------------------*
023300 2100-READ-TRACKING.
023400     READ TRACKING-TRANSACTION
023500         AT END
023600             MOVE 'YES' TO WS-TRAK-EOF-SW
023700     END-READ.
023800 2100-READ-TRACKING-EXIT.
023900     EXIT.
024000
024100*----------------------------------------------------------------*
024200* 3000-TOTALS-FOOTING - FOOTS THE RUN WITH THE ACCUMULATED        *
024300* REVENUE-TOTAL FIGURE.  ORDERS-TOTAL IS CARRIED IN WORKING-      *
024400* STORAGE FOR THE DRIVER RUN'S PICKUP BUT IS NOT PRINTED HERE -   *
024500* ONLY REVENUE IS FOOTED ON THIS LISTING (MK-0488).               *
024600*----------------------------------------------------------------*
024700 3000-TOTALS-FOOTING.
024800     WRITE TRAK-PRTLINE FROM WS-TRAK-BLANK-LINE.
024900     MOVE WS-REVENUE-TOTAL TO WS-F-REVENUE-TOTAL.
025000     WRITE TRAK-PRTLINE FROM WS-TRAK-FOOT-LINE.
025100 3000-TOTALS-FOOTING-EXIT.
025200     EXIT.
025300
025400*----------------------------------------------------------------*
025500* 9000-TERMINATE - CLOSE BOTH FILES, RETURN TO THE OPERATING      *
025600* SYSTEM.                                                        *
025700*----------------------------------------------------------------*
025800 9000-TERMINATE.
025900     CLOSE TRACKING-TRANSACTION.
026000     CLOSE TRAK-LISTING.
026100 9000-TERMINATE-EXIT.
026200     EXIT.
