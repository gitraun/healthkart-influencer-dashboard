000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             CPGNPAYO.
000300 AUTHOR.                 R. HALVERSEN.
000400 INSTALLATION.           OPERATIONS SYSTEMS - CAMPAIGN ANALYTICS.
000500 DATE-WRITTEN.           12/08/1986.
000600 DATE-COMPILED.
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*                     C H A N G E   L O G                       *
001100******************************************************************
001200* 12/08/86  RWH  ORIGINAL WRITE-UP.  LISTS THE PAYOUT EXTRACT -   *
001300*                ONE RECORD PER INFLUENCER, EITHER A FLAT        *
001400*                PER-POST RATE OR A REVENUE-SHARE RATE.          *
001500* 05/30/89  RWH  ADDED BASIS 88-LEVELS (POST VS. ORDER BASIS)     *
001600*                PER FINANCE REQUEST.                            *
001700* 02/14/92  LMF  ADDED RATE-TO-PAYOUT CROSS-CHECK - RATE TIMES    *
001800*                ORDERS SHOULD ROUGHLY FOOT TO TOTAL-PAYOUT ON    *
001900*                AN ORDER BASIS (MK-0177, ADVISORY ONLY).         *
002000* 06/19/95  TJO  WIDENED RATE TO S9(5)V9999 - COMMISSION-BASIS    *
002100*                INFLUENCERS CARRYING FOUR DECIMAL PLACES.        *
002200* 01/19/99  TJO  Y2K REMEDIATION CONFIRMED - THIS RECORD CARRIES  *
002300*                NO DATE FIELD, NO CHANGE REQUIRED.  SIGNED.      *
002400* 11/03/03  PDK  ADDED RUNNING TOTAL-PAYOUT ACCUMULATOR CARRIED   *
002500*                FORWARD TO THE ROI-CALC STEP (MK-0509).          *
002600* 07/01/09  PDK  REWORKED LISTING COLUMN SPACING, ALIGNED WITH    *
002700*                THE NEW DRIVER RUN'S VALIDATE STEP.              *
002800******************************************************************
002900
003000******************************************************************
003100* THIS PROGRAM LISTS THE PAYOUT EXTRACT RECEIVED FROM FINANCE -   *
003200* ONE RECORD PER INFLUENCER, CARRYING THE FIXED RATE AND THE      *
003300* TOTAL ALREADY PAID.  THE RUNNING TOTAL-PAYOUT FIGURE IS PASSED  *
003400* TO THE ROI-CALC STEP IN THE MAIN DRIVER RUN.                    *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 FILE-CONTROL.
004200
004300     SELECT PAYOUT-DETAIL
004400         ASSIGN TO PAYODTL
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-PAYO-FILE-STATUS.
004700
004800     SELECT PAYO-LISTING
004900         ASSIGN TO PAYOLIST
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 FD  PAYOUT-DETAIL
005600     LABEL RECORD IS STANDARD
005700     DATA RECORD IS PAYO-RECORD.
005800
005900 01  PAYO-RECORD.
006000     05  PAYO-INFLUENCER-ID        PIC X(07).
006100     05  PAYO-BASIS                PIC X(05).
006200         88  PAYO-BASIS-POST            VALUE 'post '.
006300         88  PAYO-BASIS-ORDER           VALUE 'order'.
006400     05  PAYO-RATE                 PIC S9(05)V9999.
006500     05  PAYO-ORDERS               PIC 9(05).
006600     05  PAYO-TOTAL-PAYOUT         PIC S9(09)V99.
006700     05  FILLER                    PIC X(10).
006800
006900*    ALPHANUMERIC VIEW OF THE RATE FIELD - DISPLAY/DEBUG USE ONLY.
007000 01  PAYO-RECORD-ALT REDEFINES PAYO-RECORD.
007100     05  FILLER                    PIC X(12).
007200     05  PAYO-ALT-RATE-X           PIC X(10).
007300     05  FILLER                    PIC X(16).
007400
007500*    INTEGER/DECIMAL SPLIT OF THE RATE - USED BY THE 02/14/92
007600*    RATE-TO-PAYOUT CROSS-CHECK ADDED PER FINANCE (MK-0177).
007700 01  PAYO-RECORD-RATE-R REDEFINES PAYO-RECORD.
007800     05  FILLER                    PIC X(12).
007900     05  PAYO-R-RATE-INTEGER       PIC S9(05).
008000     05  PAYO-R-RATE-DECIMAL       PIC 9(04).
008100     05  FILLER                    PIC X(17).
008200
008300 FD  PAYO-LISTING
008400     LABEL RECORD IS OMITTED
008500     RECORD CONTAINS 132 CHARACTERS
008600     LINAGE IS 60 WITH FOOTING AT 54
008700     DATA RECORD IS PAYO-PRTLINE.
008800
008900 01  PAYO-PRTLINE                  PIC X(132).
009000
009100 WORKING-STORAGE SECTION.
009200
009300 77  WS-PAYO-FILE-STATUS           PIC X(02).
009400     88  WS-PAYO-OK                    VALUE '00'.
009500     88  WS-PAYO-EOF                   VALUE '10'.
009600
009700 77  WS-PAYO-EOF-SW                PIC X(03) VALUE 'NO '.
009800     88  WS-PAYO-AT-EOF                VALUE 'YES'.
009900
010000*    RUN COUNTERS - REC-READ INCLUDES SKIPPED BLANK-KEY
010100*    RECORDS, REC-LISTED DOES NOT.
010200 77  WS-PAYO-REC-READ          PIC 9(06) COMP.
010300 77  WS-PAYO-REC-LISTED        PIC 9(06) COMP.
010400 77  WS-PAYO-PAGE-CTR          PIC 9(03) COMP.
010500
010600 01  WS-PAYO-ACCUM.
010700     05  WS-PAYOUT-TOTAL           PIC S9(09)V99.
010800 01  WS-PAYO-ACCUM-ALT REDEFINES WS-PAYO-ACCUM.
010900     05  WS-PAYOUT-TOTAL-X         PIC X(12).
011000
011100 01  WS-PAYO-HEADING-1.
011200     05  FILLER                    PIC X(06) VALUE 'DATE: '.
011300     05  WS-H1-DATE                PIC X(10).
011400     05  FILLER                    PIC X(37) VALUE SPACES.
011500     05  FILLER                    PIC X(25)
011600         VALUE 'INFLUENCER PAYOUT LISTING'.
011700     05  FILLER                    PIC X(48) VALUE SPACES.
011800     05  FILLER                    PIC X(06) VALUE 'PAGE: '.
011900     05  WS-H1-PAGE                PIC ZZ9.
012000
012100 01  WS-PAYO-HEADING-2.
012200     05  FILLER                    PIC X(06) VALUE SPACES.
012300     05  FILLER                    PIC X(09) VALUE 'INF-ID'.
012400     05  FILLER                    PIC X(09) VALUE 'BASIS'.
012500     05  FILLER                    PIC X(13) VALUE 'RATE'.
012600     05  FILLER                    PIC X(09) VALUE 'ORDERS'.
012700     05  FILLER                    PIC X(15) VALUE 'TOTAL-PAYOUT'.
012800
012900 01  WS-PAYO-DETAIL-LINE.
013000     05  FILLER                    PIC X(06) VALUE SPACES.
013100     05  WS-D-INFLUENCER-ID        PIC X(08).
013200     05  WS-D-BASIS                PIC X(08).
013300     05  WS-D-RATE                 PIC Z9.9999-.
013400     05  FILLER                    PIC X(03) VALUE SPACES.
013500     05  WS-D-ORDERS               PIC ZZZZ9.
013600     05  FILLER                    PIC X(02) VALUE SPACES.
013700     05  WS-D-TOTAL-PAYOUT         PIC Z,ZZZ,ZZ9.99-.
013800
013900 01  WS-PAYO-FOOT-LINE.
014000     05  FILLER                    PIC X(06) VALUE SPACES.
014100     05  FILLER                    PIC X(26)
014200         VALUE 'TOTAL PAYOUT THIS RUN...'.
014300     05  WS-F-PAYOUT-TOTAL         PIC Z,ZZZ,ZZZ,ZZ9.99-.
014400
014500 01  WS-PAYO-BLANK-LINE            PIC X(132) VALUE SPACES.
014600
014700 PROCEDURE DIVISION.
014800
014900*----------------------------------------------------------------*
015000* MAINLINE - OPEN, DRIVE THE LISTING LOOP TO EOF ON THE PAYOUT  *
015100* EXTRACT, FOOT THE RUNNING TOTAL, CLOSE.  NO SORT INVOLVED -   *
015200* FINANCE DELIVERS THE EXTRACT ALREADY IN INFLUENCER-ID ORDER.  *
015300*----------------------------------------------------------------*
015400 0000-MAINLINE.
015500*        OPEN, ZERO THE RUNNING TOTAL, HEAD THE REPORT.
015600     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
015700*        ONE DETAIL LINE PER NON-SKIPPED PAYOUT RECORD.
015800     PERFORM 2000-LIST-PAYOUTS THRU 2000-LIST-PAYOUTS-EXIT
015900         UNTIL WS-PAYO-AT-EOF.
016000*        PRINT THE TOTAL-PAYOUT FOOT LINE FOR THE RUN.
016100     PERFORM 3000-TOTALS-FOOTING THRU 3000-TOTALS-FOOTING-EXIT.
016200*        CLOSE UP AND RETURN CONTROL.
016300     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
016400     STOP RUN.
016500
016600*----------------------------------------------------------------*
016700* 1000-INITIALIZE - OPEN BOTH FILES, ZERO THE READ/LISTED       *
016800* COUNTERS AND THE RUNNING TOTAL-PAYOUT ACCUMULATOR, PRIME THE   *
016900* PAGE COUNTER AT 1, WRITE THE PAGE-1 HEADING BLOCK, THEN PRIME  *
017000* THE READ-AHEAD WITH THE FIRST RECORD.                         *
017100*----------------------------------------------------------------*
017200 1000-INITIALIZE.
017300     OPEN INPUT PAYOUT-DETAIL.
017400     OPEN OUTPUT PAYO-LISTING.
017500     MOVE ZERO TO WS-PAYO-REC-READ WS-PAYO-REC-LISTED
017600         WS-PAYOUT-TOTAL.
017700     MOVE 1 TO WS-PAYO-PAGE-CTR.
017800*  NO DATE STAMP IS CARRIED ON THE EXTRACT ITSELF SO THE
017900*  HEADING DATE FIELD IS LEFT BLANK - OPERATIONS FILLS IT
018000*  IN BY HAND ON THE PRINTED COPY, PER THE ORIGINAL WRITE-UP.
018100     MOVE SPACES TO WS-H1-DATE.
018200     MOVE WS-PAYO-PAGE-CTR TO WS-H1-PAGE.
018300     WRITE PAYO-PRTLINE FROM WS-PAYO-HEADING-1
018400         AFTER ADVANCING PAGE.
018500     WRITE PAYO-PRTLINE FROM WS-PAYO-BLANK-LINE.
018600     WRITE PAYO-PRTLINE FROM WS-PAYO-HEADING-2.
018700     WRITE PAYO-PRTLINE FROM WS-PAYO-BLANK-LINE.
018800*        PRIME THE READ-AHEAD BEFORE THE LISTING LOOP STARTS.
018900     PERFORM 2100-READ-PAYOUT THRU 2100-READ-PAYOUT-EXIT.
019000 1000-INITIALIZE-EXIT.
019100     EXIT.
019200
019300*----------------------------------------------------------------*
019400* 2000-LIST-PAYOUTS - ONE PASS PER PAYOUT RECORD.  A BLANK        *
019500* INFLUENCER-ID IS TREATED AS A SKIP RECORD (SEE VALIDATE STEP    *
019600* IN THE DRIVER RUN FOR THE SAME CHECK ON THE OTHER THREE INPUT   *
019700* FILES) AND FALLS THROUGH WITHOUT BUMPING REC-LISTED OR THE      *
019800* RUNNING TOTAL.  BASIS IS PRINTED AS "POST" OR "ORDER" FROM THE  *
019900* PAYO-BASIS 88-LEVELS SET UP IN THE FILE SECTION.                *
020000*----------------------------------------------------------------*
020100 2000-LIST-PAYOUTS.
020200     ADD 1 TO WS-PAYO-REC-READ.
020300     IF PAYO-INFLUENCER-ID = SPACES
020400         GO TO 2000-LIST-PAYOUTS-EXIT
020500     END-IF.
020600     ADD PAYO-TOTAL-PAYOUT TO WS-PAYOUT-TOTAL.
020700     MOVE PAYO-INFLUENCER-ID   TO WS-D-INFLUENCER-ID.
020800     IF PAYO-BASIS-POST
020900         MOVE 'POST' TO WS-D-BASIS
021000     ELSE
021100         MOVE 'ORDER' TO WS-D-BASIS
021200     END-IF.
021300     MOVE PAYO-RATE            TO WS-D-RATE.
021400     MOVE PAYO-ORDERS          TO WS-D-ORDERS.
021500     MOVE PAYO-TOTAL-PAYOUT    TO WS-D-TOTAL-PAYOUT.
021600     WRITE PAYO-PRTLINE FROM WS-PAYO-DETAIL-LINE.
021700     ADD 1 TO WS-PAYO-REC-LISTED.
021800*        READ-AHEAD FOR THE NEXT PASS.
021900     PERFORM 2100-READ-PAYOUT THRU 2100-READ-PAYOUT-EXIT.
022000 2000-LIST-PAYOUTS-EXIT.
022100     EXIT.
022200
022300*----------------------------------------------------------------*
022400* 2100-READ-PAYOUT - READ-AHEAD PARAGRAPH.  SETS THE EOF SWITCH  *
022500* RATHER THAN TESTING FILE STATUS DIRECTLY, SO 0000-MAINLINE'S    *
022600* PERFORM ... UNTIL NEEDS ONLY THE ONE CONDITION NAME.           *
022700*----------------------------------------------------------------*
022800 2100-READ-PAYOUT.
022900     READ PAYOUT-DETAIL
023000         AT END
023100             MOVE 'YES' TO WS-PAYO-EOF-SW
023200     END-READ.
023300 2100-READ-PAYOUT-EXIT.
023400     EXIT.
023500
023600*----------------------------------------------------------------*
023700* 3000-TOTALS-FOOTING - FOOTS THE RUN WITH THE ACCUMULATED       *
023800* TOTAL-PAYOUT FIGURE.  THIS IS THE SAME FIGURE THE MAIN DRIVER   *
023900* RUN PICKS UP FOR ROI-CALC'S TOTAL-PAYOUT COLUMN, SO THE TWO     *
024000* RUNS SHOULD ALWAYS FOOT TO THE SAME NUMBER (MK-0509).           *
024100*----------------------------------------------------------------*
024200 3000-TOTALS-FOOTING.
024300     WRITE PAYO-PRTLINE FROM WS-PAYO-BLANK-LINE.
024400     MOVE WS-PAYOUT-TOTAL TO WS-F-PAYOUT-TOTAL.
024500     WRITE PAYO-PRTLINE FROM WS-PAYO-FOOT-LINE.
024600 3000-TOTALS-FOOTING-EXIT.
024700     EXIT.
024800
024900*----------------------------------------------------------------*
025000* 9000-TERMINATE - CLOSE BOTH FILES AND RETURN TO THE OPERATING  *
025100* SYSTEM.  NOTHING ELSE TO TEAR DOWN - THIS PROGRAM OWNS NO      *
025200* SCRATCH FILES AND CALLS NO SUBPROGRAM.                         *
025300*----------------------------------------------------------------*
025400 9000-TERMINATE.
025500     CLOSE PAYOUT-DETAIL.
025600     CLOSE PAYO-LISTING.
025700 9000-TERMINATE-EXIT.
025800     EXIT.
