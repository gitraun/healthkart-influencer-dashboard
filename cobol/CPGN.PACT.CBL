000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             CPGNPACT.
000300 AUTHOR.                 L. FEALY.
000400 INSTALLATION.           OPERATIONS SYSTEMS - CAMPAIGN ANALYTICS.
000500 DATE-WRITTEN.           09/30/1986.
000600 DATE-COMPILED.
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*                     C H A N G E   L O G                       *
001100******************************************************************
001200* 09/30/86  LMF  ORIGINAL WRITE-UP.  LISTS SOCIAL POST ACTIVITY  *
001300*                EXTRACT AND COMPUTES PER-POST ENGAGEMENT RATE. *
001400* 02/18/88  LMF  ADDED REACH-ZERO PROTECTION ON THE ENGAGEMENT  *
001500*                RATE CALCULATION (DIVIDE BY ZERO ABEND FIX).   *
001600* 06/04/90  TJO  ADDED POST-DATE BREAKOUT REDEFINES FOR THE NEW *
001700*                TIME-SERIES EXTRACT STEP (TICKET MK-0233).     *
001800* 10/11/93  TJO  WIDENED LIKES/COMMENTS COUNTERS PER VENDOR     *
001900*                FEED CHANGE - SOME POSTS EXCEEDING OLD WIDTH.  *
002000* 05/09/96  PDK  ADDED PLATFORM 88-LEVELS, CAPTION/URL PASS     *
002100*                THROUGH FIELDS NOW CARRIED UNEXAMINED.         *
002200* 01/19/99  PDK  Y2K REMEDIATION - POST-DATE IS CHARACTER YYYY- *
002300*                MM-DD, NO 2-DIGIT YEAR STORAGE.  SIGNED OFF.   *
002400* 08/22/02  PDK  ADDED RUNNING MEAN-ENGAGEMENT ACCUMULATOR FOR  *
002500*                THE SCORE-CALC STEP IN CPGNR001 (MK-0571).     *
002600* 07/01/09  PDK  REWORKED TOTAL-REACH ALT VIEW, ALIGNED FIELD   *
002700*                NAMES WITH THE NEW PERFORMANCE DRIVER RUN.     *
002800******************************************************************
002900
003000******************************************************************
003100* THIS PROGRAM LISTS THE SOCIAL POST ACTIVITY EXTRACT RECEIVED   *
003200* NIGHTLY FROM THE PLATFORM VENDORS.  ONE DETAIL LINE PER POST,  *
003300* CARRYING THE ENGAGE-CALC RATE (LIKES + COMMENTS OVER REACH),   *
003400* AND ACCUMULATES THE REACH/ENGAGEMENT TOTALS HANDED TO THE      *
003500* PERFORMANCE SCORE STEP IN THE MAIN DRIVER RUN.                 *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 FILE-CONTROL.
004300
004400     SELECT POST-ACTIVITY
004500         ASSIGN TO POSTACT
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-PACT-FILE-STATUS.
004800
004900     SELECT PACT-LISTING
005000         ASSIGN TO PACTLIST
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  POST-ACTIVITY
005700     LABEL RECORD IS STANDARD
005800     DATA RECORD IS PACT-RECORD.
005900
006000 01  PACT-RECORD.
006100     05  PACT-POST-ID              PIC X(09).
006200     05  PACT-INFLUENCER-ID        PIC X(07).
006300     05  PACT-PLATFORM-CDE         PIC X(10).
006400         88  PACT-PLAT-INSTAGRAM       VALUE 'Instagram '.
006500         88  PACT-PLAT-YOUTUBE         VALUE 'YouTube   '.
006600         88  PACT-PLAT-TWITTER         VALUE 'Twitter   '.
006700         88  PACT-PLAT-FACEBOOK        VALUE 'Facebook  '.
006800         88  PACT-PLAT-TIKTOK          VALUE 'TikTok    '.
006900     05  PACT-POST-DATE            PIC X(10).
007000     05  PACT-POST-DATE-R REDEFINES PACT-POST-DATE.
007100         10  PACT-POST-DATE-YYYY   PIC X(04).
007200         10  FILLER                PIC X(01).
007300         10  PACT-POST-DATE-MM     PIC X(02).
007400         10  FILLER                PIC X(01).
007500         10  PACT-POST-DATE-DD     PIC X(02).
007600     05  PACT-POST-URL             PIC X(60).
007700     05  PACT-POST-CAPTION         PIC X(80).
007800     05  PACT-REACH-CNT            PIC 9(08).
007900     05  PACT-LIKES-CNT            PIC 9(07).
008000     05  PACT-COMMENTS-CNT         PIC 9(06).
008100     05  FILLER                    PIC X(03).
008200
008300*    ALTERNATE VIEW EXPOSING THE ENGAGEMENT-CALC WORK BYTES -
008400*    NOT A STORED FIELD, JUST A CONVENIENT OFFSET FOR DUMPS.
008500 01  PACT-RECORD-ALT REDEFINES PACT-RECORD.
008600     05  FILLER                    PIC X(26).
008700     05  PACT-ALT-ENGAGEMENT-AREA  PIC X(21).
008800     05  FILLER                    PIC X(150).
008900
009000 FD  PACT-LISTING
009100     LABEL RECORD IS OMITTED
009200     RECORD CONTAINS 132 CHARACTERS
009300     LINAGE IS 60 WITH FOOTING AT 54
009400     DATA RECORD IS PACT-PRTLINE.
009500
009600 01  PACT-PRTLINE                  PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900
010000 77  WS-PACT-FILE-STATUS           PIC X(02).
010100     88  WS-PACT-OK                    VALUE '00'.
010200     88  WS-PACT-EOF                   VALUE '10'.
010300
010400 77  WS-PACT-EOF-SW                PIC X(03) VALUE 'NO '.
010500     88  WS-PACT-AT-EOF                VALUE 'YES'.
010600
010700*    RUN COUNTERS - REC-READ INCLUDES BLANK-KEY SKIPS,
010800*    REC-LISTED DOES NOT.
010900 77  WS-PACT-REC-READ          PIC 9(06) COMP.
011000 77  WS-PACT-REC-LISTED        PIC 9(06) COMP.
011100 77  WS-PACT-PAGE-CTR          PIC 9(03) COMP.
011200
011300*    SCRATCH AREA FOR THE ENGAGE-CALC DIVIDE - NUMERATOR IS
011400*    LIKES PLUS COMMENTS, DIVIDED INTO REACH BELOW.
011500 01  WS-PACT-RATE-WORK.
011600     05  WS-NUMERATOR              PIC 9(09) COMP.
011700     05  WS-RATE-COMPUTED          PIC S9V9(4).
011800 01  WS-PACT-RATE-WORK-ALT REDEFINES WS-PACT-RATE-WORK.
011900     05  WS-RATE-WORK-X            PIC X(13).
012000
012100*    RUNNING ACCUMULATORS CARRIED TO THE SCORE-CALC STEP - THE
012200*    MEAN ENGAGEMENT RATE IS SUM OVER COUNT, COMPUTED AT PICKUP
012300*    TIME IN CPGNR001, NOT HERE (MK-0571).
012400 01  WS-PACT-ACCUM.
012500     05  WS-REACH-TOTAL            PIC 9(09) COMP.
012600     05  WS-ENGAGE-RATE-SUM        PIC S9V9(4).
012700     05  WS-ENGAGE-RATE-COUNT      PIC 9(05) COMP.
012800
012900 01  WS-PACT-HEADING-1.
013000     05  FILLER                    PIC X(06) VALUE 'DATE: '.
013100     05  WS-H1-DATE                PIC X(10).
013200     05  FILLER                    PIC X(38) VALUE SPACES.
013300     05  FILLER                    PIC X(30)
013400         VALUE 'SOCIAL POST ACTIVITY LISTING'.
013500     05  FILLER                    PIC X(42) VALUE SPACES.
013600     05  FILLER                    PIC X(06) VALUE 'PAGE: '.
013700     05  WS-H1-PAGE                PIC ZZ9.
013800
013900 01  WS-PACT-HEADING-2.
014000     05  FILLER                    PIC X(06) VALUE SPACES.
014100     05  FILLER                    PIC X(09) VALUE 'POST-ID'.
014200     05  FILLER                    PIC X(02) VALUE SPACES.
014300     05  FILLER                    PIC X(08) VALUE 'INF-ID'.
014400     05  FILLER                    PIC X(12) VALUE 'PLATFORM'.
014500     05  FILLER                    PIC X(11) VALUE 'REACH'.
014600     05  FILLER                    PIC X(09) VALUE 'LIKES'.
014700     05  FILLER                    PIC X(09) VALUE 'COMMENTS'.
014800     05  FILLER                    PIC X(11) VALUE 'ENGAGE-RT'.
014900
015000 01  WS-PACT-DETAIL-LINE.
015100     05  FILLER                    PIC X(06) VALUE SPACES.
015200     05  WS-D-POST-ID              PIC X(09).
015300     05  FILLER                    PIC X(02) VALUE SPACES.
015400     05  WS-D-INFLUENCER-ID        PIC X(08).
015500     05  WS-D-PLATFORM             PIC X(12).
015600     05  WS-D-REACH                PIC ZZZ,ZZZ,ZZ9.
015700     05  FILLER                    PIC X(02) VALUE SPACES.
015800     05  WS-D-LIKES                PIC ZZZ,ZZ9.
015900     05  FILLER                    PIC X(02) VALUE SPACES.
016000     05  WS-D-COMMENTS             PIC ZZ,ZZ9.
016100     05  FILLER                    PIC X(02) VALUE SPACES.
016200     05  WS-D-ENGAGE-RATE          PIC Z.9999.
016300
016400 01  WS-PACT-FOOT-LINE.
016500     05  FILLER                    PIC X(06) VALUE SPACES.
016600     05  FILLER                    PIC X(26)
016700         VALUE 'TOTAL REACH THIS RUN..  '.
016800     05  WS-F-REACH-TOTAL          PIC ZZZ,ZZZ,ZZ9.
016900
017000 01  WS-PACT-BLANK-LINE            PIC X(132) VALUE SPACES.
017100
017200 PROCEDURE DIVISION.
017300
017400*----------------------------------------------------------------*
017500* MAINLINE - LIST POSTS TO EOF (COMPUTING ENGAGE-CALC PER POST   *
017600* AS WE GO), FOOT THE REACH TOTAL, CLOSE.  WS-ENGAGE-RATE-SUM    *
017700* AND WS-ENGAGE-RATE-COUNT ARE NOT PRINTED HERE - THEY ARE       *
017800* CARRIED FOR THE SCORE-CALC STEP'S MEAN-ENGAGEMENT PICKUP IN    *
017900* THE MAIN DRIVER RUN (MK-0571).                                *
018000*----------------------------------------------------------------*
018100 0000-MAINLINE.
018200*        OPEN, ZERO THE COUNTERS AND ACCUMULATORS, HEAD THE RUN.
018300     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
018400*        ONE DETAIL LINE AND ONE ENGAGE-CALC PER POST RECORD.
018500     PERFORM 2000-LIST-POSTS THRU 2000-LIST-POSTS-EXIT
018600         UNTIL WS-PACT-AT-EOF.
018700*        PRINT THE REACH-TOTAL FOOT LINE FOR THE RUN.
018800     PERFORM 3000-TOTALS-FOOTING THRU 3000-TOTALS-FOOTING-EXIT.
018900*        CLOSE UP AND RETURN CONTROL.
019000     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
019100     STOP RUN.
019200
019300*----------------------------------------------------------------*
019400* 1000-INITIALIZE - OPEN, ZERO THE READ/LISTED COUNTERS AND THE  *
019500* RUNNING REACH/ENGAGEMENT ACCUMULATORS, PRINT THE HEADING       *
019600* BLOCK, PRIME THE READ-AHEAD.                                   *
019700*----------------------------------------------------------------*
019800 1000-INITIALIZE.
019900     OPEN INPUT POST-ACTIVITY.
020000     OPEN OUTPUT PACT-LISTING.
020100     MOVE ZERO TO WS-PACT-REC-READ WS-PACT-REC-LISTED
020200         WS-REACH-TOTAL WS-ENGAGE-RATE-SUM WS-ENGAGE-RATE-COUNT.
020300     MOVE 1 TO WS-PACT-PAGE-CTR.
020400     MOVE SPACES TO WS-H1-DATE.
020500     MOVE WS-PACT-PAGE-CTR TO WS-H1-PAGE.
020600     WRITE PACT-PRTLINE FROM WS-PACT-HEADING-1
020700         AFTER ADVANCING PAGE.
020800     WRITE PACT-PRTLINE FROM WS-PACT-BLANK-LINE.
020900     WRITE PACT-PRTLINE FROM WS-PACT-HEADING-2.
021000     WRITE PACT-PRTLINE FROM WS-PACT-BLANK-LINE.
021100*        PRIME THE READ-AHEAD BEFORE THE LISTING LOOP STARTS.
021200     PERFORM 2100-READ-POST THRU 2100-READ-POST-EXIT.
021300 1000-INITIALIZE-EXIT.
021400     EXIT.
021500
021600******************************************************************
021700* ENGAGE-CALC - ENGAGEMENT RATE = (LIKES + COMMENTS) / REACH.    *
021800* UNDEFINED (REACH = 0) IS TREATED AS A RATE OF ZERO, NOT AN     *
021900* ERROR - SEE MK-0233 ABEND WRITE-UP FROM 02/18/88.              *
022000******************************************************************
022100 2000-LIST-POSTS.
022200     ADD 1 TO WS-PACT-REC-READ.
022300     IF PACT-POST-ID = SPACES
022400         GO TO 2000-LIST-POSTS-EXIT
022500     END-IF.
022600     IF PACT-REACH-CNT = ZERO
022700         MOVE ZERO TO WS-RATE-COMPUTED
022800     ELSE
022900         COMPUTE WS-NUMERATOR = PACT-LIKES-CNT + PACT-COMMENTS-CNT
023000         COMPUTE WS-RATE-COMPUTED ROUNDED =
023100             WS-NUMERATOR / PACT-REACH-CNT
023200     END-IF.
023300     ADD WS-RATE-COMPUTED TO WS-ENGAGE-RATE-SUM.
023400     ADD 1 TO WS-ENGAGE-RATE-COUNT.
023500     ADD PACT-REACH-CNT TO WS-REACH-TOTAL.
023600     MOVE PACT-POST-ID         TO WS-D-POST-ID.
023700     MOVE PACT-INFLUENCER-ID   TO WS-D-INFLUENCER-ID.
023800     MOVE PACT-PLATFORM-CDE    TO WS-D-PLATFORM.
023900     MOVE PACT-REACH-CNT       TO WS-D-REACH.
024000     MOVE PACT-LIKES-CNT       TO WS-D-LIKES.
024100     MOVE PACT-COMMENTS-CNT    TO WS-D-COMMENTS.
024200     MOVE WS-RATE-COMPUTED     TO WS-D-ENGAGE-RATE.
024300     WRITE PACT-PRTLINE FROM WS-PACT-DETAIL-LINE.
024400     ADD 1 TO WS-PACT-REC-LISTED.
024500*        READ-AHEAD FOR THE NEXT PASS.
024600     PERFORM 2100-READ-POST THRU 2100-READ-POST-EXIT.
024700 2000-LIST-POSTS-EXIT.
024800     EXIT.
024900
025000*----------------------------------------------------------------*
025100* 2100-READ-POST - READ-AHEAD.  SETS THE EOF SWITCH.             *
025200*----------------------------------------------------------------*
025300 2100-READ-POST.
025400     READ POST-ACTIVITY
025500         AT END
025600             MOVE 'YES' TO WS-PACT-EOF-SW
025700     END-READ.
025800 2100-READ-POST-EXIT.
025900     EXIT.
026000
026100*----------------------------------------------------------------*
026200* 3000-TOTALS-FOOTING - FOOTS THE RUN WITH THE ACCUMULATED REACH  *
026300* TOTAL.  THE MEAN-ENGAGEMENT FIGURE THE SCORE-CALC STEP NEEDS    *
026400* IS COMPUTED AT PICKUP TIME FROM WS-ENGAGE-RATE-SUM OVER         *
026500* WS-ENGAGE-RATE-COUNT - NOT FOOTED ON THIS LISTING.              *
026600*----------------------------------------------------------------*
026700 3000-TOTALS-FOOTING.
026800     WRITE PACT-PRTLINE FROM WS-PACT-BLANK-LINE.
026900     MOVE WS-REACH-TOTAL TO WS-F-REACH-TOTAL.
027000     WRITE PACT-PRTLINE FROM WS-PACT-FOOT-LINE.
027100 3000-TOTALS-FOOTING-EXIT.
027200     EXIT.
027300
027400*----------------------------------------------------------------*
027500* 9000-TERMINATE - CLOSE BOTH FILES, RETURN TO THE OPERATING     *
027600* SYSTEM.                                                        *
027700*----------------------------------------------------------------*
027800 9000-TERMINATE.
027900     CLOSE POST-ACTIVITY.
028000     CLOSE PACT-LISTING.
028100 9000-TERMINATE-EXIT.
028200     EXIT.
