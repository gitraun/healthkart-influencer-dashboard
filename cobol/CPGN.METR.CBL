000100******************************************************************
000200*                     C H A N G E   L O G                       *
000300******************************************************************
000400* 07/01/09  PDK  ORIGINAL WRITE-UP.  DERIVED-METRIC RECORD       *
000500*                COPYBOOK FOR THE CAMPAIGN ROAS/PERFORMANCE      *
000600*                DRIVER RUN (CPGNR001) - ONE LAYOUT PER METRIC   *
000700*                TYPE, DISCRIMINATED BY CPGN-METRIC-TYPE THE     *
000800*                SAME WAY THE OLD DIVIDEND REFRESHER CARRIED    *
000900*                CGH/CGR/DVH/DVR/FTH/FTR VARIANTS (MK-0701).     *
001000* 08/14/09  PDK  ADDED BRAND-METRICS AND PLATFORM-METRICS        *
001100*                VARIANTS FOR THE BRAND-CALC/PLATFORM-CALC      *
001200*                STEPS (MK-0713).                                *
001300* 09/02/09  PDK  ADDED TIME-SERIES AND RECOMMENDATION VARIANTS   *
001400*                FOR THE TIMESERIES-CALC AND INSIGHT-CALC STEPS  *
001500*                (MK-0726).                                      *
001600******************************************************************
001700
001800******************************************************************
001900* THIS MEMBER IS COPY'D INTO THE MAIN DRIVER (CPGNR001).  IT     *
002000* CARRIES THE IN-CORE WORK AREA FOR EVERY DERIVED METRIC RECORD  *
002100* PRODUCED BY THE ROI-CALC, SCORE-CALC, BRAND-CALC, PLATFORM-    *
002200* CALC, TIMESERIES-CALC AND INSIGHT-CALC STEPS.  REDEFINES ARE   *
002300* USED THE SAME WAY AS THE OLD DIVIDEND/CAP-GAIN/FTC REFRESH     *
002400* RUN CARRIED ITS SIX RECORD VARIANTS - ONE PHYSICAL AREA, MANY  *
002500* LOGICAL VIEWS, PICKED OFF CPGN-METRIC-TYPE.                    *
002600******************************************************************
002700
002800 01  CPGN-METRIC-RECORD.
002900     05  CPGN-METRIC-TYPE              PIC X(02).
003000         88  CPGN-TYPE-ROI                 VALUE 'RR'.
003100         88  CPGN-TYPE-PERFORMANCE         VALUE 'PF'.
003200         88  CPGN-TYPE-BRAND                VALUE 'BR'.
003300         88  CPGN-TYPE-PLATFORM             VALUE 'PL'.
003400         88  CPGN-TYPE-TIMESERIES           VALUE 'TS'.
003500         88  CPGN-TYPE-RECOMMEND            VALUE 'RC'.
003600     05  CPGN-METRIC-AREA              PIC X(198).
003700
003800******************************************************************
003900* RR - ROI RECORD (PER INFLUENCER) - BUILT BY ROI-CALC.          *
004000******************************************************************
004100 01  CPGN-ROI-RECORD REDEFINES CPGN-METRIC-RECORD.
004200     05  FILLER                        PIC X(02).
004300     05  ROI-INFLUENCER-ID             PIC X(07).
004400     05  ROI-NAME                      PIC X(30).
004500     05  ROI-CATEGORY                  PIC X(10).
004600     05  ROI-PLATFORM                  PIC X(10).
004700     05  ROI-REVENUE                   PIC S9(09)V99.
004800     05  ROI-ORDERS                    PIC 9(06) COMP.
004900     05  ROI-TOTAL-PAYOUT              PIC S9(09)V99.
005000     05  ROI-ROAS                      PIC S9(05)V99.
005100     05  ROI-BASELINE-REVENUE          PIC S9(09)V99.
005200     05  ROI-INCREMENTAL-ROAS          PIC S9(05)V99.
005300     05  ROI-REVENUE-PER-ORDER         PIC S9(07)V99.
005400     05  ROI-COST-PER-ORDER            PIC S9(07)V99.
005500     05  FILLER                        PIC X(86).
005600
005700******************************************************************
005800* PF - PERFORMANCE RECORD (ROI RECORD PLUS SCORE COMPONENTS) -   *
005900*      BUILT BY SCORE-CALC OVER THE ROI-RECORD AREA ABOVE.       *
006000******************************************************************
006100 01  CPGN-PERFORMANCE-RECORD REDEFINES CPGN-METRIC-RECORD.
006200     05  FILLER                        PIC X(02).
006300     05  PERF-INFLUENCER-ID            PIC X(07).
006400     05  PERF-NAME                     PIC X(30).
006500     05  PERF-CATEGORY                 PIC X(10).
006600     05  PERF-PLATFORM                 PIC X(10).
006700     05  PERF-REVENUE                  PIC S9(09)V99.
006800     05  PERF-ORDERS                   PIC 9(06) COMP.
006900     05  PERF-TOTAL-PAYOUT             PIC S9(09)V99.
007000     05  PERF-ROAS                     PIC S9(05)V99.
007100     05  PERF-BASELINE-REVENUE         PIC S9(09)V99.
007200     05  PERF-INCREMENTAL-ROAS         PIC S9(05)V99.
007300     05  PERF-REVENUE-PER-ORDER        PIC S9(07)V99.
007400     05  PERF-COST-PER-ORDER           PIC S9(07)V99.
007500     05  PERF-AVG-ENGAGEMENT-RATE      PIC S9V9(4).
007600     05  PERF-TOTAL-REACH              PIC 9(09) COMP.
007700     05  PERF-POSTS-COUNT              PIC 9(04) COMP.
007800*        THE FIVE SCORE FIELDS BELOW ARE ALL ON A 0-100 SCALE -
007900*        THE FOUR NORMALIZED COMPONENTS PLUS THE WEIGHTED BLEND
008000*        COMPUTED BY 3200-WEIGHT-SCORE (MK-0571).
008100     05  PERF-ROAS-SCORE               PIC 9(03)V9.
008200     05  PERF-ENGAGEMENT-SCORE         PIC 9(03)V9.
008300     05  PERF-VOLUME-SCORE             PIC 9(03)V9.
008400     05  PERF-EFFICIENCY-SCORE         PIC 9(03)V9.
008500     05  PERF-PERFORMANCE-SCORE        PIC 9(03)V9.
008600     05  FILLER                        PIC X(58).
008700
008800******************************************************************
008900* BR - BRAND-METRICS RECORD - BUILT BY BRAND-CALC CONTROL BREAK. *
009000******************************************************************
009100 01  CPGN-BRAND-RECORD REDEFINES CPGN-METRIC-RECORD.
009200     05  FILLER                        PIC X(02).
009300*        ONLY THE THREE HOUSE BRANDS THIS RUN KNOWS ABOUT - SEE
009400*        1420-APPLY-BRAND IN CPGNR001 FOR WHERE THESE ARE SET.
009500     05  BRMT-BRAND                    PIC X(12).
009600         88  BRMT-MUSCLEBLAZE               VALUE 'MuscleBlaze '.
009700         88  BRMT-HKVITALS                  VALUE 'HKVitals    '.
009800         88  BRMT-GRITZO                    VALUE 'Gritzo      '.
009900     05  BRMT-TOTAL-REVENUE            PIC S9(09)V99.
010000     05  BRMT-TOTAL-ORDERS             PIC 9(06) COMP.
010100     05  BRMT-UNIQUE-INFLUENCERS       PIC 9(04) COMP.
010200     05  BRMT-AVG-ORDER-VALUE          PIC S9(07)V99.
010300     05  FILLER                        PIC X(157).
010400
010500******************************************************************
010600* PL - PLATFORM-METRICS RECORD - BUILT BY PLATFORM-CALC.         *
010700******************************************************************
010800 01  CPGN-PLATFORM-RECORD REDEFINES CPGN-METRIC-RECORD.
010900     05  FILLER                        PIC X(02).
011000     05  PLMT-PLATFORM                 PIC X(10).
011100     05  PLMT-TOTAL-REVENUE            PIC S9(09)V99.
011200     05  PLMT-TOTAL-ORDERS             PIC 9(06) COMP.
011300     05  PLMT-AVG-ENGAGEMENT-RATE      PIC S9V9(4).
011400     05  PLMT-TOTAL-REACH              PIC 9(10) COMP.
011500     05  PLMT-TOTAL-LIKES              PIC 9(09) COMP.
011600     05  PLMT-TOTAL-COMMENTS           PIC 9(08) COMP.
011700     05  PLMT-UNIQUE-INFLUENCERS       PIC 9(04) COMP.
011800     05  FILLER                        PIC X(149).
011900
012000******************************************************************
012100* TS - TIME-SERIES RECORD (PER DATE) - BUILT BY TIMESERIES-CALC. *
012200******************************************************************
012300 01  CPGN-TIMESERIES-RECORD REDEFINES CPGN-METRIC-RECORD.
012400     05  FILLER                        PIC X(02).
012500     05  TMSR-DATE                     PIC X(10).
012600*        YYYY-MM-DD EDITED FORM, BROKEN OUT BELOW FOR THE
012700*        SUMMARY REPORT'S TIME-SERIES SECTION HEADING LOGIC.
012800     05  TMSR-DATE-R REDEFINES TMSR-DATE.
012900         10  TMSR-DATE-YYYY             PIC X(04).
013000         10  FILLER                     PIC X(01).
013100         10  TMSR-DATE-MM               PIC X(02).
013200         10  FILLER                     PIC X(01).
013300         10  TMSR-DATE-DD               PIC X(02).
013400     05  TMSR-POSTS-COUNT               PIC 9(04) COMP.
013500     05  TMSR-TOTAL-REACH               PIC 9(09) COMP.
013600     05  TMSR-TOTAL-LIKES               PIC 9(08) COMP.
013700     05  TMSR-TOTAL-COMMENTS            PIC 9(07) COMP.
013800     05  TMSR-REVENUE                   PIC S9(09)V99.
013900     05  TMSR-ORDERS                    PIC 9(05) COMP.
014000*        7-DAY TRAILING AVERAGES - SHORT AT THE FRONT OF THE
014100*        DATE RANGE WHERE FEWER THAN 7 PRIOR DAYS EXIST.
014200     05  TMSR-REVENUE-7D-AVG             PIC S9(09)V99.
014300     05  TMSR-ORDERS-7D-AVG              PIC S9(05)V99.
014400     05  TMSR-POSTS-7D-AVG               PIC 9(04)V99.
014500     05  FILLER                          PIC X(136).
014600
014700******************************************************************
014800* RC - RECOMMENDATION RECORD - BUILT BY INSIGHT-CALC.            *
014900******************************************************************
015000 01  CPGN-RECOMMENDATION-RECORD REDEFINES CPGN-METRIC-RECORD.
015100     05  FILLER                        PIC X(02).
015200     05  RCMD-TYPE                     PIC X(30).
015300     05  RCMD-PRIORITY                 PIC X(06).
015400         88  RCMD-PRIORITY-HIGH             VALUE 'High  '.
015500         88  RCMD-PRIORITY-MEDIUM           VALUE 'Medium'.
015600         88  RCMD-PRIORITY-LOW              VALUE 'Low   '.
015700     05  RCMD-RECOMMENDATION           PIC X(80).
015800     05  RCMD-REASON                   PIC X(80).
015900*    NOTE - THE ACTION TEXT OVERFLOWS THE 200-BYTE WORK AREA AND *
016000*    IS CARRIED SEPARATELY IN WS-RCMD-ACTION (SEE CPGNR001       *
016100*    WORKING-STORAGE) RATHER THAN WIDEN THIS COPYBOOK A THIRD    *
016200*    TIME (MK-0726 REVIEW NOTE).                                 *
