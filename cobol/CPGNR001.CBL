000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             CPGNR001.
000300 AUTHOR.                 R. HALVERSEN.
000400 INSTALLATION.           OPERATIONS SYSTEMS - CAMPAIGN ANALYTICS.
000500 DATE-WRITTEN.           01/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*                     C H A N G E   L O G                       *
001100******************************************************************
001200* 01/14/87  RWH  ORIGINAL WRITE-UP.  DRIVES THE ROAS/PERFORMANCE *
001300*                CALCULATION RUN OVER THE FOUR CAMPAIGN EXTRACT  *
001400*                FILES AND PRODUCES THE ROI DETAIL AND SUMMARY   *
001500*                REPORTS FOR THE MARKETING SYSTEMS GROUP.        *
001600* 06/03/88  RWH  ADDED ORPHAN-RECORD COUNTS TO THE VALIDATE STEP *
001700*                PER MKTG AUDIT REQUEST (TICKET MK-0129).        *
001800* 02/11/90  LMF  ADDED BRAND CONTROL BREAK FOR THE THREE HOUSE   *
001900*                BRANDS - REPLACES THE OLD SPREADSHEET ROLL-UP   *
002000*                FINANCE WAS DOING BY HAND (MK-0188).            *
002100* 09/25/92  LMF  ADDED TOP-N RANKING SECTIONS TO THE SUMMARY     *
002200*                REPORT (ROAS, REVENUE, PERFORMANCE SCORE).      *
002300* 05/06/95  TJO  ADDED UNDERPERFORMER QUARTILE SELECTION - SAME  *
002400*                LINEAR-INTERPOLATION METHOD AS THE ACTUARIAL   *
002500*                GROUP USES FOR THEIR PERCENTILE TABLES.         *
002600* 01/19/99  TJO  Y2K REMEDIATION - ALL DATE FIELDS THROUGHOUT    *
002700*                ARE CHARACTER YYYY-MM-DD.  VERIFIED AND SIGNED  *
002800*                OFF CLEAN - NO 2-DIGIT YEAR STORAGE ANYWHERE.   *
002900* 11/14/00  TJO  ADDED TIME-SERIES TABLE AND 7-DAY TRAILING      *
003000*                AVERAGES FOR THE TREND CHARTS (MK-0349).        *
003100* 04/09/03  PDK  ADDED RECOMMENDATION RULES (BUDGET ALLOCATION,  *
003200*                PERFORMANCE, CONTENT STRATEGY) AT REQUEST OF    *
003300*                THE BRAND PLANNING COMMITTEE (MK-0512).         *
003400* 07/01/09  PDK  MAJOR REWORK - REPLACED THE OLD FIXED-WEIGHT    *
003500*                SCORE WITH THE MIN-MAX NORMALIZED COMPONENT     *
003600*                SCORE (ROAS/ENGAGEMENT/VOLUME/EFFICIENCY) NOW   *
003700*                IN USE.  SEE MK-0701 FOR THE FULL WRITE-UP.     *
003800* 11/12/09  PDK  AUDIT FOLLOW-UP (MK-0738) - POST ACTIVITY NOW   *
003900*                GETS THE SAME BLANK INFLUENCER-ID CHECK AS THE  *
004000*                MASTER AND TRACKING FILES; TRACKING RECORDS     *
004100*                MISSING EITHER REVENUE OR ORDERS ARE NOW FLAGGED*
004200*                (WAS REQUIRING BOTH MISSING); SUMMARY REPORT    *
004300*                EXEC SECTION NOW SHOWS RECORD COUNTS, THE       *
004400*                TRACKING DATE RANGE AND THE CATEGORY COUNT NEXT *
004500*                TO DISTINCT PLATFORMS, WITH N/A SHOWN FOR AOV   *
004600*                AND ROAS WHEN THE DENOMINATOR IS ZERO; BRAND    *
004700*                METRICS SECTION NOW LISTS THE THREE BRANDS IN   *
004800*                ALPHABETICAL ORDER PER THE BRAND COMMITTEE.     *
004900******************************************************************
005000
005100******************************************************************
005200* THIS IS THE MAIN DRIVER FOR THE CAMPAIGN ROAS/PERFORMANCE RUN. *
005300* IT READS THE INFLUENCER MASTER, THE POST ACTIVITY EXTRACT, THE *
005400* ORDER-ATTRIBUTION TRACKING EXTRACT AND THE PAYOUT EXTRACT INTO *
005500* IN-CORE TABLES (NO SORT STEP IS USED - VOLUMES ARE WELL UNDER  *
005600* TABLE CAPACITY), COMPUTES ROAS AND PERFORMANCE SCORE PER        *
005700* INFLUENCER, ROLLS UP BY BRAND AND BY DATE, RANKS TOP AND        *
005800* BOTTOM PERFORMERS, AND WRITES THE ROI DETAIL REPORT AND THE     *
005900* EIGHT-SECTION CAMPAIGN SUMMARY REPORT.                          *
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 FILE-CONTROL.
006700
006800     SELECT INFLUENCER-MASTER
006900         ASSIGN TO INFMAST
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-INFM-FILE-STATUS.
007200
007300     SELECT POST-ACTIVITY
007400         ASSIGN TO POSTACT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-PACT-FILE-STATUS.
007700
007800     SELECT TRACKING-TRANSACTION
007900         ASSIGN TO TRAKTRAN
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-TRAK-FILE-STATUS.
008200
008300     SELECT PAYOUT-DETAIL
008400         ASSIGN TO PAYODTL
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-PAYO-FILE-STATUS.
008700
008800     SELECT ROI-REPORT
008900         ASSIGN TO ROIRPT
009000         ORGANIZATION IS LINE SEQUENTIAL.
009100
009200     SELECT SUMMARY-REPORT
009300         ASSIGN TO SUMRPT
009400         ORGANIZATION IS LINE SEQUENTIAL.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900 FD  INFLUENCER-MASTER
010000     LABEL RECORD IS STANDARD
010100     DATA RECORD IS INFM-RECORD.
010200
010300 01  INFM-RECORD.
010400     05  INFM-INFLUENCER-ID        PIC X(07).
010500     05  INFM-INFLUENCER-NAME      PIC X(30).
010600     05  INFM-CATEGORY-CDE         PIC X(10).
010700     05  INFM-GENDER-CDE           PIC X(10).
010800     05  INFM-FOLLOWER-COUNT       PIC 9(08).
010900     05  INFM-PLATFORM-CDE         PIC X(10).
011000         88  INFM-PLAT-INSTAGRAM       VALUE 'Instagram '.
011100         88  INFM-PLAT-YOUTUBE         VALUE 'YouTube   '.
011200         88  INFM-PLAT-TWITTER         VALUE 'Twitter   '.
011300         88  INFM-PLAT-FACEBOOK        VALUE 'Facebook  '.
011400         88  INFM-PLAT-TIKTOK          VALUE 'TikTok    '.
011500     05  FILLER                    PIC X(05).
011600
011700 01  INFM-RECORD-ALT REDEFINES INFM-RECORD.
011800     05  FILLER                    PIC X(07).
011900     05  INFM-ALT-PROFILE-AREA     PIC X(68).
012000     05  FILLER                    PIC X(05).
012100
012200 FD  POST-ACTIVITY
012300     LABEL RECORD IS STANDARD
012400     DATA RECORD IS PACT-RECORD.
012500
012600 01  PACT-RECORD.
012700     05  PACT-POST-ID              PIC X(09).
012800     05  PACT-INFLUENCER-ID        PIC X(07).
012900     05  PACT-PLATFORM-CDE         PIC X(10).
013000     05  PACT-POST-DATE            PIC X(10).
013100     05  PACT-POST-URL             PIC X(60).
013200     05  PACT-POST-CAPTION         PIC X(80).
013300     05  PACT-REACH-CNT            PIC 9(08).
013400     05  PACT-LIKES-CNT            PIC 9(07).
013500     05  PACT-COMMENTS-CNT         PIC 9(06).
013600     05  FILLER                    PIC X(03).
013700
013800 01  PACT-RECORD-ALT REDEFINES PACT-RECORD.
013900     05  FILLER                    PIC X(26).
014000     05  PACT-ALT-ENGAGEMENT-AREA  PIC X(21).
014100     05  FILLER                    PIC X(150).
014200
014300 FD  TRACKING-TRANSACTION
014400     LABEL RECORD IS STANDARD
014500     DATA RECORD IS TRAK-RECORD.
014600
014700 01  TRAK-RECORD.
014800     05  TRAK-TRACKING-ID          PIC X(09).
014900     05  TRAK-SOURCE               PIC X(20).
015000     05  TRAK-CAMPAIGN             PIC X(30).
015100     05  TRAK-INFLUENCER-ID        PIC X(07).
015200     05  TRAK-USER-ID              PIC X(10).
015300     05  TRAK-BRAND                PIC X(12).
015400         88  TRAK-BRAND-MUSCLEBLAZE    VALUE 'MuscleBlaze '.
015500         88  TRAK-BRAND-HKVITALS       VALUE 'HKVitals    '.
015600         88  TRAK-BRAND-GRITZO         VALUE 'Gritzo      '.
015700     05  TRAK-PRODUCT              PIC X(20).
015800     05  TRAK-ORDER-DATE           PIC X(10).
015900     05  TRAK-ORDERS               PIC 9(04).
016000     05  TRAK-REVENUE              PIC S9(07)V99.
016100     05  FILLER                    PIC X(07).
016200
016300 01  TRAK-RECORD-ALT REDEFINES TRAK-RECORD.
016400     05  FILLER                    PIC X(98).
016500     05  TRAK-ALT-REVENUE-X        PIC X(09).
016600     05  FILLER                    PIC X(07).
016700
016800 FD  PAYOUT-DETAIL
016900     LABEL RECORD IS STANDARD
017000     DATA RECORD IS PAYO-RECORD.
017100
017200 01  PAYO-RECORD.
017300     05  PAYO-INFLUENCER-ID        PIC X(07).
017400     05  PAYO-BASIS                PIC X(05).
017500         88  PAYO-BASIS-POST            VALUE 'post '.
017600         88  PAYO-BASIS-ORDER           VALUE 'order'.
017700     05  PAYO-RATE                 PIC S9(05)V9999.
017800     05  PAYO-ORDERS               PIC 9(05).
017900     05  PAYO-TOTAL-PAYOUT         PIC S9(09)V99.
018000     05  FILLER                    PIC X(10).
018100
018200 01  PAYO-RECORD-ALT REDEFINES PAYO-RECORD.
018300     05  FILLER                    PIC X(12).
018400     05  PAYO-ALT-RATE-X           PIC X(10).
018500     05  FILLER                    PIC X(16).
018600
018700 FD  ROI-REPORT
018800     LABEL RECORD IS OMITTED
018900     RECORD CONTAINS 132 CHARACTERS
019000     LINAGE IS 60 WITH FOOTING AT 54
019100     DATA RECORD IS ROIR-PRTLINE.
019200
019300 01  ROIR-PRTLINE                  PIC X(132).
019400
019500 FD  SUMMARY-REPORT
019600     LABEL RECORD IS OMITTED
019700     RECORD CONTAINS 132 CHARACTERS
019800     LINAGE IS 60 WITH FOOTING AT 54
019900     DATA RECORD IS SUMR-PRTLINE.
020000
020100 01  SUMR-PRTLINE                  PIC X(132).
020200
020300 WORKING-STORAGE SECTION.
020400
020500 COPY CPGNMETR.
020600
020700******************************************************************
020800* FILE STATUS AND END-OF-FILE SWITCHES - CARRIED AS STANDALONE    *
020900* 77-LEVEL ITEMS PER SHOP STANDARD (EACH IS ITS OWN WORK AREA,    *
021000* NOT PART OF ANY LARGER RECORD).                                 *
021100******************************************************************
021200 77  WS-INFM-FILE-STATUS           PIC X(02).
021300     88  WS-INFM-OK                    VALUE '00'.
021400     88  WS-INFM-EOF                   VALUE '10'.
021500 77  WS-PACT-FILE-STATUS           PIC X(02).
021600     88  WS-PACT-OK                    VALUE '00'.
021700     88  WS-PACT-EOF                   VALUE '10'.
021800 77  WS-TRAK-FILE-STATUS           PIC X(02).
021900     88  WS-TRAK-OK                    VALUE '00'.
022000     88  WS-TRAK-EOF                   VALUE '10'.
022100 77  WS-PAYO-FILE-STATUS           PIC X(02).
022200     88  WS-PAYO-OK                    VALUE '00'.
022300     88  WS-PAYO-EOF                   VALUE '10'.
022400
022500 77  WS-INFM-EOF-SW                PIC X(03) VALUE 'NO '.
022600     88  WS-INFM-AT-EOF                VALUE 'YES'.
022700 77  WS-PACT-EOF-SW                PIC X(03) VALUE 'NO '.
022800     88  WS-PACT-AT-EOF                VALUE 'YES'.
022900 77  WS-TRAK-EOF-SW                PIC X(03) VALUE 'NO '.
023000     88  WS-TRAK-AT-EOF                VALUE 'YES'.
023100 77  WS-PAYO-EOF-SW                PIC X(03) VALUE 'NO '.
023200     88  WS-PAYO-AT-EOF                VALUE 'YES'.
023300
023400******************************************************************
023500* SUBSCRIPTS, RECORD COUNTS AND WORK COUNTERS - ALL COMP, ALL     *
023600* CARRIED AS STANDALONE 77-LEVEL WORK AREAS.                      *
023700******************************************************************
023800 77  WS-INFM-IX                PIC 9(04) COMP.
023900 77  WS-PACT-IX                PIC 9(04) COMP.
024000 77  WS-TRAK-IX                PIC 9(04) COMP.
024100 77  WS-PAYO-IX                PIC 9(04) COMP.
024200 77  WS-DATE-IX                PIC 9(04) COMP.
024300 77  WS-SCAN-IX                PIC 9(04) COMP.
024400 77  WS-INNER-IX               PIC 9(04) COMP.
024500 77  WS-FOUND-IX               PIC 9(04) COMP.
024600 77  WS-TOP-IX                 PIC 9(02) COMP.
024700 77  WS-RCMD-IX                PIC 9(02) COMP.
024800 77  WS-WINDOW-IX              PIC 9(04) COMP.
024900
025000 77  WS-LOOKUP-KEY             PIC X(07).
025100 77  WS-LOOKUP-DATE            PIC X(10).
025200
025300 77  WS-INFM-COUNT             PIC 9(04) COMP VALUE ZERO.
025400 77  WS-PACT-COUNT             PIC 9(04) COMP VALUE ZERO.
025500 77  WS-TRAK-COUNT             PIC 9(05) COMP VALUE ZERO.
025600 77  WS-PAYO-COUNT             PIC 9(04) COMP VALUE ZERO.
025700 77  WS-DATE-COUNT             PIC 9(04) COMP VALUE ZERO.
025800 77  WS-PAGE-CTR               PIC 9(03) COMP VALUE 1.
025900
026000******************************************************************
026100* IN-CORE MASTER AND LOOKUP TABLES - SIZED FOR 200 INFLUENCERS.  *
026200* PARALLEL ARRAYS, NOT NESTED GROUPS - SAME CONVENTION AS THE    *
026300* OLD ACCOUNT-POSITION KEYED LOOKUP WORK THIS SHOP USED TO DO.   *
026400******************************************************************
026500 01  WS-INFM-TABLE.
026600     05  WS-INFM-ENTRY OCCURS 200 TIMES INDEXED BY WS-INFM-TI.
026700         10  WS-INFM-T-ID          PIC X(07).
026800         10  WS-INFM-T-NAME        PIC X(30).
026900         10  WS-INFM-T-CATEGORY    PIC X(10).
027000         10  WS-INFM-T-PLATFORM    PIC X(10).
027100         10  WS-INFM-T-FOLLOWERS   PIC 9(08) COMP.
027200
027300 01  WS-PAYO-TABLE.
027400     05  WS-PAYO-ENTRY OCCURS 200 TIMES INDEXED BY WS-PAYO-TI.
027500         10  WS-PAYO-T-ID          PIC X(07).
027600         10  WS-PAYO-T-BASIS       PIC X(05).
027700         10  WS-PAYO-T-RATE        PIC S9(05)V9999.
027800         10  WS-PAYO-T-ORDERS      PIC 9(05) COMP.
027900         10  WS-PAYO-T-TOTAL       PIC S9(09)V99.
028000
028100******************************************************************
028200* PARALLEL TO WS-INFM-TABLE - ONE ENTRY PER MASTER INFLUENCER.   *
028300******************************************************************
028400 01  WS-TRAK-ROLLUP-TABLE.
028500     05  WS-TRKR-ENTRY OCCURS 200 TIMES.
028600         10  WS-TRKR-REVENUE       PIC S9(09)V99.
028700         10  WS-TRKR-ORDERS        PIC 9(06) COMP.
028800
028900 01  WS-PACT-ROLLUP-TABLE.
029000     05  WS-PACR-ENTRY OCCURS 200 TIMES.
029100         10  WS-PACR-RATE-SUM      PIC S9(05)V9(04).
029200         10  WS-PACR-POSTS-COUNT   PIC 9(04) COMP.
029300         10  WS-PACR-REACH-SUM     PIC 9(09) COMP.
029400
029500 01  WS-ROI-TABLE.
029600     05  WS-ROIT-ENTRY OCCURS 200 TIMES.
029700         10  WS-ROIT-REVENUE       PIC S9(09)V99.
029800         10  WS-ROIT-ORDERS        PIC 9(06) COMP.
029900         10  WS-ROIT-PAYOUT        PIC S9(09)V99.
030000         10  WS-ROIT-ROAS          PIC S9(05)V99.
030100         10  WS-ROIT-BASELINE-REV  PIC S9(09)V99.
030200         10  WS-ROIT-INCR-ROAS     PIC S9(05)V99.
030300         10  WS-ROIT-REV-PER-ORD   PIC S9(07)V99.
030400         10  WS-ROIT-COST-PER-ORD  PIC S9(07)V99.
030500
030600 01  WS-PERF-TABLE.
030700     05  WS-PERF-ENTRY OCCURS 200 TIMES.
030800         10  WS-PERF-AVG-ENGAGE    PIC S9V9(04).
030900         10  WS-PERF-TOTAL-REACH   PIC 9(09) COMP.
031000         10  WS-PERF-POSTS-COUNT   PIC 9(04) COMP.
031100         10  WS-PERF-ROAS-SCORE    PIC 9(03)V9.
031200         10  WS-PERF-ENGAGE-SCORE  PIC 9(03)V9.
031300         10  WS-PERF-VOLUME-SCORE  PIC 9(03)V9.
031400         10  WS-PERF-EFFIC-SCORE   PIC 9(03)V9.
031500         10  WS-PERF-SCORE         PIC 9(03)V9.
031600
031700******************************************************************
031800* MIN-MAX NORMALIZATION WORK AREA - ONE PASS PER COMPONENT.      *
031900******************************************************************
032000 01  WS-NORM-WORK.
032100     05  WS-NORM-COMPONENT-CDE     PIC X(02).
032200         88  WS-NORM-IS-ROAS           VALUE 'RO'.
032300         88  WS-NORM-IS-ENGAGE         VALUE 'EN'.
032400         88  WS-NORM-IS-VOLUME         VALUE 'VO'.
032500         88  WS-NORM-IS-EFFICIENCY     VALUE 'EF'.
032600     05  WS-NORM-MIN               PIC S9(09)V9(04).
032700     05  WS-NORM-MAX               PIC S9(09)V9(04).
032800     05  WS-NORM-VALUE             PIC S9(09)V9(04).
032900     05  WS-NORM-RESULT            PIC 9(03)V9.
033000     05  WS-NORM-FIRST-SW          PIC X(03) VALUE 'YES'.
033100         88  WS-NORM-IS-FIRST          VALUE 'YES'.
033200
033300******************************************************************
033400* BRAND CONTROL-BREAK TABLE - THREE HOUSE BRANDS, FIXED.         *
033500******************************************************************
033600 01  WS-BRAND-TABLE.
033700     05  WS-BRAND-ENTRY OCCURS 3 TIMES INDEXED BY WS-BRAND-TI.
033800         10  WS-BRAND-T-NAME       PIC X(12).
033900         10  WS-BRAND-T-REVENUE    PIC S9(09)V99.
034000         10  WS-BRAND-T-ORDERS     PIC 9(06) COMP.
034100         10  WS-BRAND-T-UNIQUE-CNT PIC 9(04) COMP.
034200         10  WS-BRAND-T-AOV        PIC S9(07)V99.
034300         10  WS-BRAND-T-TRAK-CNT   PIC 9(06) COMP.
034400         10  WS-BRAND-T-SEEN-CNT   PIC 9(04) COMP.
034500         10  WS-BRAND-T-SEEN OCCURS 200 TIMES PIC X(07).
034600
034700******************************************************************
034800* SINGLE PLATFORM ROLL-UP ROW - LABELLED "INSTAGRAM" PER SPEC.   *
034900******************************************************************
035000 01  WS-PLATFORM-ROW.
035100     05  WS-PLAT-REVENUE           PIC S9(09)V99.
035200     05  WS-PLAT-ORDERS            PIC 9(06) COMP.
035300     05  WS-PLAT-AVG-ENGAGE        PIC S9V9(04).
035400     05  WS-PLAT-ENGAGE-SUM        PIC S9(05)V9(04).
035500     05  WS-PLAT-ENGAGE-CNT        PIC 9(05) COMP.
035600     05  WS-PLAT-REACH             PIC 9(10) COMP.
035700     05  WS-PLAT-LIKES             PIC 9(09) COMP.
035800     05  WS-PLAT-COMMENTS          PIC 9(08) COMP.
035900
036000******************************************************************
036100* TIME-SERIES TABLE - SORTED ASCENDING BY DATE AS ROWS ARE       *
036200* INSERTED (NO SEPARATE SORT STEP).  SIZED FOR 400 CALENDAR      *
036300* DATES, WELL ABOVE ANY ONE CAMPAIGN'S DATE SPAN.                *
036400******************************************************************
036500 01  WS-DATE-TABLE.
036600     05  WS-DATE-ENTRY OCCURS 400 TIMES INDEXED BY WS-DATE-TI.
036700         10  WS-DATE-T-DATE        PIC X(10).
036800         10  WS-DATE-T-POSTS       PIC 9(04) COMP.
036900         10  WS-DATE-T-REACH       PIC 9(09) COMP.
037000         10  WS-DATE-T-LIKES       PIC 9(08) COMP.
037100         10  WS-DATE-T-COMMENTS    PIC 9(07) COMP.
037200         10  WS-DATE-T-REVENUE     PIC S9(09)V99.
037300         10  WS-DATE-T-ORDERS      PIC 9(05) COMP.
037400         10  WS-DATE-T-REV-7D-AVG  PIC S9(09)V99.
037500         10  WS-DATE-T-ORD-7D-AVG  PIC S9(05)V99.
037600         10  WS-DATE-T-PST-7D-AVG  PIC 9(04)V99.
037700
037800 01  WS-WINDOW-ACCUM.
037900     05  WS-WINDOW-COUNT           PIC 9(02) COMP.
038000     05  WS-WINDOW-REV-SUM         PIC S9(10)V99.
038100     05  WS-WINDOW-ORD-SUM         PIC 9(07) COMP.
038200     05  WS-WINDOW-PST-SUM         PIC 9(06) COMP.
038300
038400******************************************************************
038500* RANKING WORK AREAS - TOP-N EXTRACTION AND UNDERPERFORMERS.     *
038600******************************************************************
038700 01  WS-USED-SWITCHES.
038800     05  WS-INFM-USED OCCURS 200 TIMES PIC X(01).
038900         88  WS-INFM-WAS-USED          VALUE 'Y'.
039000
039100 01  WS-TOP-ROAS-TABLE.
039200     05  WS-TOPR-ENTRY OCCURS 5 TIMES.
039300         10  WS-TOPR-INFLUENCER-ID PIC X(07).
039400         10  WS-TOPR-NAME          PIC X(30).
039500         10  WS-TOPR-CATEGORY      PIC X(10).
039600         10  WS-TOPR-PLATFORM      PIC X(10).
039700         10  WS-TOPR-ROAS          PIC S9(05)V99.
039800         10  WS-TOPR-ORDERS        PIC 9(06) COMP.
039900         10  WS-TOPR-REVENUE       PIC S9(09)V99.
040000 01  WS-TOP-ROAS-COUNT              PIC 9(02) COMP.
040100
040200 01  WS-TOP-REV-TABLE.
040300     05  WS-TOPV-ENTRY OCCURS 5 TIMES.
040400         10  WS-TOPV-INFLUENCER-ID PIC X(07).
040500         10  WS-TOPV-NAME          PIC X(30).
040600         10  WS-TOPV-CATEGORY      PIC X(10).
040700         10  WS-TOPV-PLATFORM      PIC X(10).
040800         10  WS-TOPV-ROAS          PIC S9(05)V99.
040900         10  WS-TOPV-ORDERS        PIC 9(06) COMP.
041000         10  WS-TOPV-REVENUE       PIC S9(09)V99.
041100 01  WS-TOP-REV-COUNT               PIC 9(02) COMP.
041200
041300 01  WS-TOP-PERF-TABLE.
041400     05  WS-TOPP-ENTRY OCCURS 5 TIMES.
041500         10  WS-TOPP-INFLUENCER-ID PIC X(07).
041600         10  WS-TOPP-NAME          PIC X(30).
041700         10  WS-TOPP-CATEGORY      PIC X(10).
041800         10  WS-TOPP-PLATFORM      PIC X(10).
041900         10  WS-TOPP-SCORE         PIC 9(03)V9.
042000         10  WS-TOPP-ORDERS        PIC 9(06) COMP.
042100         10  WS-TOPP-REVENUE       PIC S9(09)V99.
042200 01  WS-TOP-PERF-COUNT              PIC 9(02) COMP.
042300
042400 01  WS-UNDER-TABLE.
042500     05  WS-UNDER-ENTRY OCCURS 200 TIMES.
042600         10  WS-UNDER-INFLUENCER-ID PIC X(07).
042700         10  WS-UNDER-NAME          PIC X(30).
042800         10  WS-UNDER-CATEGORY      PIC X(10).
042900         10  WS-UNDER-PLATFORM      PIC X(10).
043000         10  WS-UNDER-SCORE         PIC 9(03)V9.
043100         10  WS-UNDER-ROAS          PIC S9(05)V99.
043200         10  WS-UNDER-ORDERS        PIC 9(06) COMP.
043300         10  WS-UNDER-REVENUE       PIC S9(09)V99.
043400 01  WS-UNDER-COUNT                PIC 9(04) COMP.
043500 01  WS-UNDER-SELECTED-COUNT       PIC 9(04) COMP.
043600
043700 01  WS-PERCENTILE-WORK.
043800     05  WS-PCT-RANK               PIC S9(04)V99.
043900     05  WS-PCT-FLOOR              PIC 9(04) COMP.
044000     05  WS-PCT-FRAC               PIC S9(02)V99.
044100     05  WS-PCT-THRESHOLD          PIC S9(03)V9.
044200     05  WS-PCT-LO                 PIC S9(03)V9.
044300     05  WS-PCT-HI                 PIC S9(03)V9.
044400
044500******************************************************************
044600* VALIDATE-STEP ISSUE LIST AND EXECUTIVE SUMMARY FIGURES.        *
044700******************************************************************
044800 01  WS-ISSUE-TABLE.
044900     05  WS-ISSUE-LINE OCCURS 20 TIMES PIC X(80).
045000 01  WS-ISSUE-COUNT                PIC 9(02) COMP VALUE ZERO.
045100
045200 01  WS-ORPHAN-COUNTERS.
045300     05  WS-ORPHAN-POSTS           PIC 9(04) COMP VALUE ZERO.
045400     05  WS-ORPHAN-TRACKING        PIC 9(04) COMP VALUE ZERO.
045500     05  WS-ORPHAN-PAYOUTS         PIC 9(04) COMP VALUE ZERO.
045600
045700 01  WS-SUMMARY-FIGURES.
045800     05  WS-SUM-TOTAL-REVENUE      PIC S9(11)V99.
045900     05  WS-SUM-TOTAL-COST         PIC S9(11)V99.
046000     05  WS-SUM-OVERALL-ROAS       PIC S9(05)V99.
046100     05  WS-SUM-PROFITABLE-CNT     PIC 9(04) COMP.
046200     05  WS-SUM-PROFITABLE-PCT     PIC 9(03).
046300     05  WS-SUM-AVG-PERF-SCORE     PIC 9(03)V9.
046400     05  WS-SUM-AVG-PERF-SUM       PIC S9(07)V9.
046500     05  WS-SUM-BEST-PLATFORM      PIC X(10) VALUE 'Instagram'.
046600     05  WS-SUM-MIN-DATE           PIC X(10).
046700     05  WS-SUM-MAX-DATE           PIC X(10).
046800     05  WS-SUM-TOTAL-ORDERS       PIC 9(08) COMP.
046900     05  WS-SUM-AVG-ORDER-VALUE    PIC S9(07)V99.
047000     05  WS-SUM-DISTINCT-PLATFORMS PIC 9(02) COMP.
047100     05  WS-SUM-DISTINCT-CATEGORIES PIC 9(02) COMP.
047200
047300 01  WS-DIST-PLATFORM-TABLE.
047400     05  WS-DIST-PLAT-ENTRY OCCURS 5 TIMES.
047500         10  WS-DIST-PLAT-NAME     PIC X(10).
047600         10  WS-DIST-PLAT-COUNT    PIC 9(04) COMP.
047700
047800 01  WS-DIST-CATEGORY-TABLE.
047900     05  WS-DIST-CAT-ENTRY OCCURS 6 TIMES.
048000         10  WS-DIST-CAT-NAME      PIC X(10).
048100         10  WS-DIST-CAT-COUNT     PIC 9(04) COMP.
048200
048300******************************************************************
048400* RECOMMENDATION TABLE - THREE RULES, EVALUATED IN ORDER.        *
048500******************************************************************
048600 01  WS-RCMD-TABLE.
048700     05  WS-RCMD-ENTRY OCCURS 3 TIMES.
048800         10  WS-RCMD-TYPE          PIC X(30).
048900         10  WS-RCMD-PRIORITY      PIC X(06).
049000         10  WS-RCMD-RECOMMEND     PIC X(80).
049100         10  WS-RCMD-REASON        PIC X(80).
049200         10  WS-RCMD-ACTION        PIC X(80).
049300 01  WS-RCMD-COUNT                 PIC 9(02) COMP VALUE ZERO.
049400
049500 01  WS-RCMD-SCRATCH.
049600     05  WS-TOP5-ROAS-SUM          PIC S9(07)V99.
049700     05  WS-TOP5-ROAS-AVG          PIC S9(05)V99.
049800     05  WS-UNPROFIT-ROAS-CNT      PIC 9(04) COMP.
049900     05  WS-LOW-ENGAGE-CNT         PIC 9(04) COMP.
050000     05  WS-RCMD-TEXT-NUM          PIC Z(05)9.
050100     05  WS-RCMD-TEXT-NUM2         PIC Z9.99.
050200
050300******************************************************************
050400* GENERAL COMPUTE WORK AREAS - STANDALONE 77-LEVEL SCRATCH ITEMS.  *
050500******************************************************************
050600 77  WS-NUMERATOR              PIC S9(11)V9(04).
050700 77  WS-DENOMINATOR            PIC S9(11)V9(04).
050800 77  WS-RESULT                 PIC S9(09)V9(04).
050900 77  WS-BR-TRAK-CNT-TOT        PIC 9(07) COMP.
051000 77  WS-SWAP-AREA              PIC X(200).
051100 77  WS-SORT-SWAPPED-SW        PIC X(03).
051200     88  WS-SORT-SWAPPED           VALUE 'YES'.
051300
051400 01  WS-SORT-INDEX-TABLE.
051500     05  WS-SORT-IDX OCCURS 200 TIMES PIC 9(04) COMP.
051600
051700 01  WS-SUMR-EDIT-WORK.
051800     05  WS-ED-AMOUNT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
051900     05  WS-ED-ROAS                PIC Z9.99-.
052000     05  WS-ED-PCT                 PIC ZZ9.
052100     05  WS-ED-SCORE               PIC ZZ9.9.
052200     05  WS-ED-PCT2                PIC ZZ9.
052300
052400******************************************************************
052500* PRINT LINE LAYOUTS - ROI DETAIL REPORT.                        *
052600******************************************************************
052700 01  WS-ROIR-HEADING-1.
052800     05  FILLER                    PIC X(06) VALUE 'DATE: '.
052900     05  WS-H1-DATE                PIC X(10).
053000     05  FILLER                    PIC X(36) VALUE SPACES.
053100     05  FILLER                    PIC X(34)
053200         VALUE 'CAMPAIGN ROI DETAIL REPORT'.
053300     05  FILLER                    PIC X(40) VALUE SPACES.
053400     05  FILLER                    PIC X(06) VALUE 'PAGE: '.
053500     05  WS-H1-PAGE                PIC ZZ9.
053600
053700 01  WS-ROIR-HEADING-2.
053800     05  FILLER                    PIC X(06) VALUE SPACES.
053900     05  FILLER                    PIC X(32) VALUE 'NAME'.
054000     05  FILLER                    PIC X(12) VALUE 'CATEGORY'.
054100     05  FILLER                    PIC X(11) VALUE 'PLATFORM'.
054200     05  FILLER                    PIC X(08) VALUE 'ROAS'.
054300     05  FILLER                    PIC X(09) VALUE 'INC-ROAS'.
054400     05  FILLER                    PIC X(13) VALUE 'REVENUE'.
054500     05  FILLER                    PIC X(13) VALUE 'PAYOUT'.
054600     05  FILLER                    PIC X(08) VALUE 'ORDERS'.
054700     05  FILLER                    PIC X(07) VALUE 'SCORE'.
054800
054900 01  WS-ROIR-DETAIL-LINE.
055000     05  FILLER                    PIC X(06) VALUE SPACES.
055100     05  WS-D-NAME                 PIC X(30).
055200     05  FILLER                    PIC X(02) VALUE SPACES.
055300     05  WS-D-CATEGORY             PIC X(11).
055400     05  WS-D-PLATFORM             PIC X(10).
055500     05  WS-D-ROAS                 PIC Z9.99.
055600     05  FILLER                    PIC X(02) VALUE SPACES.
055700     05  WS-D-INCR-ROAS            PIC Z9.99-.
055800     05  FILLER                    PIC X(01) VALUE SPACES.
055900     05  WS-D-REVENUE              PIC ZZ,ZZZ,ZZ9.
056000     05  FILLER                    PIC X(01) VALUE SPACES.
056100     05  WS-D-PAYOUT               PIC ZZ,ZZZ,ZZ9.
056200     05  FILLER                    PIC X(01) VALUE SPACES.
056300     05  WS-D-ORDERS               PIC ZZZZ9.
056400     05  FILLER                    PIC X(01) VALUE SPACES.
056500     05  WS-D-SCORE                PIC ZZ9.9.
056600     05  WS-D-HIPERF-FLAG          PIC X(01).
056700
056800 01  WS-ROIR-BLANK-LINE            PIC X(132) VALUE SPACES.
056900
057000******************************************************************
057100* PRINT LINE LAYOUTS - SUMMARY REPORT (EIGHT SECTIONS).          *
057200******************************************************************
057300 01  WS-SUMR-HEADING-1.
057400     05  FILLER                    PIC X(06) VALUE 'DATE: '.
057500     05  WS-SH1-DATE               PIC X(10).
057600     05  FILLER                    PIC X(38) VALUE SPACES.
057700     05  FILLER                    PIC X(30)
057800         VALUE 'CAMPAIGN SUMMARY REPORT'.
057900     05  FILLER                    PIC X(42) VALUE SPACES.
058000     05  FILLER                    PIC X(06) VALUE 'PAGE: '.
058100     05  WS-SH1-PAGE               PIC ZZ9.
058200
058300 01  WS-SUMR-SECTION-LINE.
058400     05  FILLER                    PIC X(06) VALUE SPACES.
058500     05  WS-SEC-TITLE              PIC X(60).
058600
058700 01  WS-SUMR-TEXT-LINE.
058800     05  FILLER                    PIC X(08) VALUE SPACES.
058900     05  WS-TXT-LABEL              PIC X(38).
059000     05  WS-TXT-VALUE              PIC X(30).
059100
059200 01  WS-SUMR-BRAND-LINE.
059300     05  FILLER                    PIC X(08) VALUE SPACES.
059400     05  WS-BR-NAME                PIC X(14).
059500     05  WS-BR-REVENUE             PIC ZZ,ZZZ,ZZ9.99-.
059600     05  FILLER                    PIC X(02) VALUE SPACES.
059700     05  WS-BR-ORDERS              PIC ZZZZZ9.
059800     05  FILLER                    PIC X(02) VALUE SPACES.
059900     05  WS-BR-UNIQUE              PIC ZZZ9.
060000     05  FILLER                    PIC X(02) VALUE SPACES.
060100     05  WS-BR-AOV                 PIC ZZ,ZZ9.99-.
060200     05  FILLER                    PIC X(02) VALUE SPACES.
060300     05  WS-BR-TRAK-CNT            PIC ZZZZZ9.
060400
060500 01  WS-SUMR-PLATFORM-LINE.
060600     05  FILLER                    PIC X(08) VALUE SPACES.
060700     05  WS-PL-NAME                PIC X(12).
060800     05  WS-PL-REVENUE             PIC ZZ,ZZZ,ZZ9.99-.
060900     05  FILLER                    PIC X(02) VALUE SPACES.
061000     05  WS-PL-ORDERS              PIC ZZZZZ9.
061100     05  FILLER                    PIC X(02) VALUE SPACES.
061200     05  WS-PL-ENGAGE              PIC Z.9999.
061300     05  FILLER                    PIC X(02) VALUE SPACES.
061400     05  WS-PL-REACH               PIC Z,ZZZ,ZZZ,ZZ9.
061500     05  FILLER                    PIC X(02) VALUE SPACES.
061600     05  WS-PL-UNIQUE              PIC ZZZ9.
061700
061800 01  WS-SUMR-DATE-LINE.
061900     05  FILLER                    PIC X(08) VALUE SPACES.
062000     05  WS-DT-DATE                PIC X(12).
062100     05  WS-DT-POSTS               PIC ZZZ9.
062200     05  FILLER                    PIC X(02) VALUE SPACES.
062300     05  WS-DT-REACH               PIC ZZZ,ZZZ,ZZ9.
062400     05  FILLER                    PIC X(02) VALUE SPACES.
062500     05  WS-DT-REVENUE             PIC ZZ,ZZZ,ZZ9.99-.
062600     05  FILLER                    PIC X(02) VALUE SPACES.
062700     05  WS-DT-ORDERS              PIC ZZZ9.
062800     05  FILLER                    PIC X(02) VALUE SPACES.
062900     05  WS-DT-REV-AVG             PIC ZZ,ZZZ,ZZ9.99-.
063000     05  FILLER                    PIC X(01) VALUE SPACES.
063100     05  WS-DT-ORD-AVG             PIC ZZ9.99.
063200     05  FILLER                    PIC X(01) VALUE SPACES.
063300     05  WS-DT-PST-AVG             PIC Z9.99.
063400
063500 01  WS-SUMR-RANK-LINE.
063600     05  FILLER                    PIC X(08) VALUE SPACES.
063700     05  WS-RK-NAME                PIC X(30).
063800     05  WS-RK-CATEGORY            PIC X(11).
063900     05  WS-RK-PLATFORM            PIC X(10).
064000     05  WS-RK-METRIC              PIC ZZZ,ZZ9.99-.
064100     05  FILLER                    PIC X(02) VALUE SPACES.
064200     05  WS-RK-ROAS                PIC Z9.99.
064300     05  FILLER                    PIC X(01) VALUE SPACES.
064400     05  WS-RK-ORDERS              PIC ZZZZ9.
064500     05  FILLER                    PIC X(01) VALUE SPACES.
064600     05  WS-RK-REVENUE             PIC ZZ,ZZZ,ZZ9.
064700
064800 01  WS-SUMR-RCMD-LINE.
064900     05  FILLER                    PIC X(08) VALUE SPACES.
065000     05  WS-RC-TYPE                PIC X(24).
065100     05  WS-RC-PRIORITY            PIC X(08).
065200     05  WS-RC-TEXT                PIC X(80).
065300
065400 01  WS-SUMR-ISSUE-LINE.
065500     05  FILLER                    PIC X(08) VALUE SPACES.
065600     05  WS-ISS-TEXT               PIC X(80).
065700
065800 01  WS-SUMR-BLANK-LINE            PIC X(132) VALUE SPACES.
065900
066000 PROCEDURE DIVISION.
066100
066200 0000-MAINLINE.
066300* LOAD AND CROSS-CHECK ALL FOUR EXTRACTS BEFORE ANY FIGURE WORK.
066400     PERFORM 1000-VALIDATE-INPUT THRU 1000-VALIDATE-EXIT.
066500     PERFORM 2000-ROI-CALC THRU 2000-ROI-CALC-EXIT.
066600     PERFORM 3000-SCORE-CALC THRU 3000-SCORE-CALC-EXIT.
066700     PERFORM 4000-PLATFORM-CALC THRU 4000-PLATFORM-CALC-EXIT.
066800     PERFORM 4200-BRAND-CALC THRU 4200-BRAND-CALC-EXIT.
066900     PERFORM 4400-TIMESERIES-CALC THRU 4400-TIMESERIES-CALC-EXIT.
067000     PERFORM 5000-RANK-TOP THRU 5000-RANK-TOP-EXIT.
067100     PERFORM 5100-RANK-UNDERPERFORM THRU 5100-RANK-UNDERPERFORM-EXIT.
067200     PERFORM 5500-INSIGHT-CALC THRU 5500-INSIGHT-CALC-EXIT.
067300     PERFORM 6000-SUMMARY-EXPORT THRU 6000-SUMMARY-EXPORT-EXIT.
067400     PERFORM 7000-WRITE-ROI-REPORT THRU 7000-WRITE-ROI-REPORT-EXIT.
067500     PERFORM 8000-WRITE-SUMMARY-REPORT
067600         THRU 8000-WRITE-SUMMARY-REPORT-EXIT.
067700     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
067800     STOP RUN.
067900******************************************************************
068000* MAINLINE - ONE PASS THROUGH THE TEN PROCESSING STEPS, IN FIXED  *
068100* ORDER, NO RESTART LOGIC.  LOAD-AND-VALIDATE MUST RUN BEFORE ANY *
068200* CALCULATION STEP OR THE IN-CORE TABLES ARE EMPTY.  THE REPORT- *
068300* WRITE STEPS MUST RUN LAST SINCE THEY READ THE RESULTS OF EVERY *
068400* CALCULATION STEP THAT PRECEDES THEM (MK-0129).                 *
068500******************************************************************
068600******************************************************************
068700* VALIDATE - READS ALL FOUR FILES FULLY INTO THE IN-CORE TABLES, *
068800* FLAGS BLANK INFLUENCER-IDS AND ORPHAN FOREIGN KEYS, AND FLAGS  *
068900* MISSING REVENUE/ORDERS ON TRACKING.  PROCESSING CONTINUES      *
069000* REGARDLESS - THE ISSUE LIST IS ADVISORY ONLY (MK-0129).        *
069100******************************************************************
069200 1000-VALIDATE-INPUT.
069300     OPEN INPUT INFLUENCER-MASTER POST-ACTIVITY
069400         TRACKING-TRANSACTION PAYOUT-DETAIL.
069500     PERFORM 1100-LOAD-INFLUENCERS THRU 1100-LOAD-INFLUENCERS-EXIT.
069600     PERFORM 1200-LOAD-PAYOUTS THRU 1200-LOAD-PAYOUTS-EXIT.
069700     PERFORM 1300-LOAD-POSTS THRU 1300-LOAD-POSTS-EXIT.
069800     PERFORM 1400-LOAD-TRACKING THRU 1400-LOAD-TRACKING-EXIT.
069900     PERFORM 1500-ORPHAN-ISSUES THRU 1500-ORPHAN-ISSUES-EXIT.
070000 1000-VALIDATE-EXIT.
070100     EXIT.
070200
070300*----------------------------------------------------------------
070400* READ-AHEAD LOOP OVER THE INFLUENCER MASTER, BUILDING WS-INFM-TABLE.
070500*----------------------------------------------------------------
070600 1100-LOAD-INFLUENCERS.
070700* PRIME THE READ-AHEAD FOR THE LOOP BELOW.
070800     PERFORM 1105-READ-INFLUENCER THRU 1105-READ-INFLUENCER-EXIT.
070900* ONE MASTER ROW AT A TIME UNTIL THE FILE RUNS OUT.
071000     PERFORM 1101-LOAD-ONE-INFLUENCER THRU 1101-LOAD-ONE-INFLUENCER-EXIT
071100         UNTIL WS-INFM-AT-EOF.
071200 1100-LOAD-INFLUENCERS-EXIT.
071300     EXIT.
071400
071500*----------------------------------------------------------------
071600* ONE MASTER RECORD.  BLANK INFLUENCER-ID IS LOGGED AS AN ISSUE AND
071700* DROPPED; OTHERWISE THE ROW IS LOADED AND ITS ROLL-UP SLOTS ZEROED.
071800*----------------------------------------------------------------
071900 1101-LOAD-ONE-INFLUENCER.
072000*    A BLANK KEY NEVER GETS A TABLE SLOT - IT GOES STRAIGHT TO
072100*    THE ISSUE LIST AND IS OTHERWISE IGNORED BY EVERY LATER STEP.
072200     IF INFM-INFLUENCER-ID = SPACES
072300         PERFORM 1110-ADD-ISSUE THRU 1110-ADD-ISSUE-EXIT
072400         MOVE 'BLANK INFLUENCER-ID ON INFLUENCER MASTER'
072500             TO WS-ISSUE-LINE (WS-ISSUE-COUNT)
072600     ELSE
072700*        CLAIM THE NEXT TABLE SLOT AND COPY THE MASTER FIELDS.
072800         ADD 1 TO WS-INFM-COUNT
072900         SET WS-INFM-TI TO WS-INFM-COUNT
073000         MOVE INFM-INFLUENCER-ID   TO WS-INFM-T-ID (WS-INFM-TI)
073100         MOVE INFM-INFLUENCER-NAME TO WS-INFM-T-NAME (WS-INFM-TI)
073200         MOVE INFM-CATEGORY-CDE    TO WS-INFM-T-CATEGORY (WS-INFM-TI)
073300         MOVE INFM-PLATFORM-CDE    TO WS-INFM-T-PLATFORM (WS-INFM-TI)
073400         MOVE INFM-FOLLOWER-COUNT  TO WS-INFM-T-FOLLOWERS (WS-INFM-TI)
073500*        ZERO THIS INFLUENCER'S ROLL-UP SLOTS NOW SO THE LOAD
073600*        STEPS FOR PAYOUT/POST/TRACKING BELOW HAVE SOMETHING TO
073700*        ADD INTO, EVEN IF THIS INFLUENCER NEVER SHOWS UP THERE.
073800         MOVE ZERO TO WS-TRKR-REVENUE (WS-INFM-COUNT)
073900             WS-TRKR-ORDERS (WS-INFM-COUNT)
074000             WS-PACR-RATE-SUM (WS-INFM-COUNT)
074100             WS-PACR-POSTS-COUNT (WS-INFM-COUNT)
074200             WS-PACR-REACH-SUM (WS-INFM-COUNT)
074300     END-IF.
074400* PRIME THE READ-AHEAD FOR THE LOOP BELOW.
074500     PERFORM 1105-READ-INFLUENCER THRU 1105-READ-INFLUENCER-EXIT.
074600 1101-LOAD-ONE-INFLUENCER-EXIT.
074700     EXIT.
074800
074900*----------------------------------------------------------------
075000* READ-AHEAD.  SETS THE EOF SWITCH ON END OF FILE.
075100*----------------------------------------------------------------
075200 1105-READ-INFLUENCER.
075300     READ INFLUENCER-MASTER
075400         AT END
075500             MOVE 'YES' TO WS-INFM-EOF-SW
075600     END-READ.
075700 1105-READ-INFLUENCER-EXIT.
075800     EXIT.
075900
076000*----------------------------------------------------------------
076100* BUMPS THE ISSUE COUNT, CAPPED AT 20 ROWS SO THE ISSUE SECTION OF
076200* THE SUMMARY REPORT NEVER RUNS OVER A PAGE (MK-0129).
076300*----------------------------------------------------------------
076400 1110-ADD-ISSUE.
076500     IF WS-ISSUE-COUNT < 20
076600         ADD 1 TO WS-ISSUE-COUNT
076700     END-IF.
076800 1110-ADD-ISSUE-EXIT.
076900     EXIT.
077000
077100*----------------------------------------------------------------
077200* READ-AHEAD LOOP OVER THE PAYOUT EXTRACT, BUILDING WS-PAYO-TABLE.
077300*----------------------------------------------------------------
077400 1200-LOAD-PAYOUTS.
077500* PRIME THE READ-AHEAD FOR THE LOOP BELOW.
077600     PERFORM 1205-READ-PAYOUT THRU 1205-READ-PAYOUT-EXIT.
077700* ONE PAYOUT ROW AT A TIME UNTIL THE FILE RUNS OUT.
077800     PERFORM 1201-LOAD-ONE-PAYOUT THRU 1201-LOAD-ONE-PAYOUT-EXIT
077900         UNTIL WS-PAYO-AT-EOF.
078000 1200-LOAD-PAYOUTS-EXIT.
078100     EXIT.
078200
078300*----------------------------------------------------------------
078400* ONE PAYOUT RECORD.  A PAYOUT WHOSE INFLUENCER-ID DOES NOT MATCH
078500* ANY LOADED MASTER ROW IS COUNTED AS AN ORPHAN (MK-0488).
078600*----------------------------------------------------------------
078700 1201-LOAD-ONE-PAYOUT.
078800* ZERO/BLANK-PROTECTED BRANCH.
078900     IF PAYO-INFLUENCER-ID NOT = SPACES
079000         ADD 1 TO WS-PAYO-COUNT
079100         SET WS-PAYO-TI TO WS-PAYO-COUNT
079200         MOVE PAYO-INFLUENCER-ID TO WS-PAYO-T-ID (WS-PAYO-TI)
079300         MOVE PAYO-BASIS         TO WS-PAYO-T-BASIS (WS-PAYO-TI)
079400         MOVE PAYO-RATE          TO WS-PAYO-T-RATE (WS-PAYO-TI)
079500         MOVE PAYO-ORDERS        TO WS-PAYO-T-ORDERS (WS-PAYO-TI)
079600         MOVE PAYO-TOTAL-PAYOUT  TO WS-PAYO-T-TOTAL (WS-PAYO-TI)
079700         MOVE PAYO-INFLUENCER-ID TO WS-LOOKUP-KEY
079800         PERFORM 1210-FIND-INFLUENCER
079900             THRU 1210-FIND-INFLUENCER-EXIT
080000         IF WS-FOUND-IX = ZERO
080100             ADD 1 TO WS-ORPHAN-PAYOUTS
080200         END-IF
080300     END-IF.
080400* PRIME THE READ-AHEAD FOR THE LOOP BELOW.
080500     PERFORM 1205-READ-PAYOUT THRU 1205-READ-PAYOUT-EXIT.
080600 1201-LOAD-ONE-PAYOUT-EXIT.
080700     EXIT.
080800
080900*----------------------------------------------------------------
081000* READ-AHEAD.  SETS THE EOF SWITCH ON END OF FILE.
081100*----------------------------------------------------------------
081200 1205-READ-PAYOUT.
081300     READ PAYOUT-DETAIL
081400         AT END
081500             MOVE 'YES' TO WS-PAYO-EOF-SW
081600     END-READ.
081700 1205-READ-PAYOUT-EXIT.
081800     EXIT.
081900
082000******************************************************************
082100* GENERIC KEYED LOOKUP AGAINST THE INFLUENCER MASTER TABLE -     *
082200* LINEAR SEARCH, TABLE IS WELL UNDER 200 ENTRIES.  CALLER SETS   *
082300* WS-LOOKUP-KEY BEFORE PERFORMING AND READS WS-FOUND-IX AFTER.   *
082400******************************************************************
082500 1210-FIND-INFLUENCER.
082600     MOVE ZERO TO WS-FOUND-IX.
082700     MOVE 1 TO WS-SCAN-IX.
082800     PERFORM 1220-FIND-INFLUENCER-SCAN
082900         THRU 1220-FIND-INFLUENCER-SCAN-EXIT
083000         UNTIL WS-SCAN-IX > WS-INFM-COUNT OR WS-FOUND-IX NOT = ZERO.
083100 1210-FIND-INFLUENCER-EXIT.
083200     EXIT.
083300
083400*----------------------------------------------------------------
083500* ONE TABLE SLOT OF THE LINEAR SCAN DRIVEN BY 1210 ABOVE.
083600*----------------------------------------------------------------
083700 1220-FIND-INFLUENCER-SCAN.
083800     SET WS-INFM-TI TO WS-SCAN-IX.
083900     IF WS-INFM-T-ID (WS-INFM-TI) = WS-LOOKUP-KEY
084000         MOVE WS-SCAN-IX TO WS-FOUND-IX
084100     END-IF.
084200     ADD 1 TO WS-SCAN-IX.
084300 1220-FIND-INFLUENCER-SCAN-EXIT.
084400     EXIT.
084500
084600*----------------------------------------------------------------
084700* READ-AHEAD LOOP OVER THE SOCIAL POST ACTIVITY EXTRACT.
084800*----------------------------------------------------------------
084900 1300-LOAD-POSTS.
085000* PRIME THE READ-AHEAD FOR THE LOOP BELOW.
085100     PERFORM 1305-READ-POST THRU 1305-READ-POST-EXIT.
085200* ONE POST ROW AT A TIME UNTIL THE FILE RUNS OUT.
085300     PERFORM 1301-LOAD-ONE-POST THRU 1301-LOAD-ONE-POST-EXIT
085400         UNTIL WS-PACT-AT-EOF.
085500 1300-LOAD-POSTS-EXIT.
085600     EXIT.
085700
085800*----------------------------------------------------------------
085900* ONE POST RECORD.  APPLIES ITS REACH/LIKES/COMMENTS TO THE
086000* OWNING INFLUENCER'S ROLL-UP ROW VIA 1310 BELOW.
086100*----------------------------------------------------------------
086200 1301-LOAD-ONE-POST.
086300* ROLL THIS POST'S FIGURES INTO INFLUENCER, PLATFORM AND DATE.
086400     PERFORM 1310-APPLY-POST THRU 1310-APPLY-POST-EXIT.
086500* PRIME THE READ-AHEAD FOR THE LOOP BELOW.
086600     PERFORM 1305-READ-POST THRU 1305-READ-POST-EXIT.
086700 1301-LOAD-ONE-POST-EXIT.
086800     EXIT.
086900
087000*----------------------------------------------------------------
087100* READ-AHEAD.  SETS THE EOF SWITCH ON END OF FILE.
087200*----------------------------------------------------------------
087300 1305-READ-POST.
087400     READ POST-ACTIVITY
087500         AT END
087600             MOVE 'YES' TO WS-PACT-EOF-SW
087700     END-READ.
087800 1305-READ-POST-EXIT.
087900     EXIT.
088000
088100******************************************************************
088200* ENGAGE-CALC - PER-POST ENGAGEMENT RATE (LIKES+COMMENTS)/REACH, *
088300* ZERO WHEN REACH IS ZERO - THEN ROLLED INTO THE PER-INFLUENCER  *
088400* ACCUMULATOR CONSUMED BY SCORE-CALC, AND INTO THE DATE TABLE    *
088500* CONSUMED BY TIMESERIES-CALC.                                    *
088600******************************************************************
088700 1310-APPLY-POST.
088800     ADD 1 TO WS-PACT-COUNT.
088900* ZERO/BLANK-PROTECTED BRANCH.
089000     IF PACT-INFLUENCER-ID = SPACES
089100         PERFORM 1110-ADD-ISSUE THRU 1110-ADD-ISSUE-EXIT
089200         MOVE 'BLANK INFLUENCER-ID ON POST ACTIVITY'
089300             TO WS-ISSUE-LINE (WS-ISSUE-COUNT)
089400     END-IF.
089500*    PER-POST ENGAGEMENT RATE - (LIKES + COMMENTS) / REACH.  A
089600*    ZERO-REACH POST (IMPRESSIONS NOT YET CAUGHT UP) RATES ZERO
089700*    RATHER THAN DIVIDE-BY-ZERO ABENDING THE RUN.
089800     IF PACT-REACH-CNT = ZERO
089900         MOVE ZERO TO WS-RESULT
090000     ELSE
090100         COMPUTE WS-RESULT ROUNDED =
090200             (PACT-LIKES-CNT + PACT-COMMENTS-CNT) / PACT-REACH-CNT
090300     END-IF.
090400     MOVE PACT-INFLUENCER-ID TO WS-LOOKUP-KEY.
090500* KEY IS ALREADY IN WS-LOOKUP-KEY - RESULT COMES BACK IN WS-FOUND-IX.
090600     PERFORM 1210-FIND-INFLUENCER THRU 1210-FIND-INFLUENCER-EXIT.
090700*    NO MATCHING MASTER ROW MEANS AN ORPHAN POST - COUNTED FOR
090800*    THE VALIDATE ISSUE LIST BUT NOT ROLLED UP ANYWHERE ELSE.
090900     IF WS-FOUND-IX = ZERO
091000         ADD 1 TO WS-ORPHAN-POSTS
091100     ELSE
091200         ADD WS-RESULT TO WS-PACR-RATE-SUM (WS-FOUND-IX)
091300         ADD 1 TO WS-PACR-POSTS-COUNT (WS-FOUND-IX)
091400         ADD PACT-REACH-CNT TO WS-PACR-REACH-SUM (WS-FOUND-IX)
091500     END-IF.
091600*    PLATFORM-METRICS PICKS UP REACH/ENGAGEMENT REGARDLESS OF
091700*    WHETHER THE POST MATCHED A MASTER ROW - PLATFORM-CALC
091800*    SPLITS THESE BY PLATFORM LATER USING THE MASTER TABLE.
091900     ADD WS-RESULT TO WS-PLAT-ENGAGE-SUM.
092000     ADD 1 TO WS-PLAT-ENGAGE-CNT.
092100     ADD PACT-REACH-CNT TO WS-PLAT-REACH.
092200     ADD PACT-LIKES-CNT TO WS-PLAT-LIKES.
092300     ADD PACT-COMMENTS-CNT TO WS-PLAT-COMMENTS.
092400*    FINALLY, FOLD THIS POST'S ACTIVITY INTO ITS DATE ROW FOR
092500*    THE 7-DAY ROLLING AVERAGE SECTION OF THE SUMMARY REPORT.
092600     MOVE PACT-POST-DATE TO WS-LOOKUP-DATE.
092700* KEY IS ALREADY IN WS-LOOKUP-DATE - ROW INDEX COMES BACK IN WS-DATE-TI.
092800     PERFORM 1600-FIND-OR-INSERT-DATE
092900         THRU 1600-FIND-OR-INSERT-DATE-EXIT.
093000     ADD 1 TO WS-DATE-T-POSTS (WS-DATE-TI).
093100     ADD PACT-REACH-CNT TO WS-DATE-T-REACH (WS-DATE-TI).
093200     ADD PACT-LIKES-CNT TO WS-DATE-T-LIKES (WS-DATE-TI).
093300     ADD PACT-COMMENTS-CNT TO WS-DATE-T-COMMENTS (WS-DATE-TI).
093400 1310-APPLY-POST-EXIT.
093500     EXIT.
093600
093700*----------------------------------------------------------------
093800* READ-AHEAD LOOP OVER THE ORDER-ATTRIBUTION TRACKING EXTRACT.
093900*----------------------------------------------------------------
094000 1400-LOAD-TRACKING.
094100* PRIME THE READ-AHEAD FOR THE LOOP BELOW.
094200     PERFORM 1405-READ-TRACKING THRU 1405-READ-TRACKING-EXIT.
094300* ONE TRACKING ROW AT A TIME UNTIL THE FILE RUNS OUT.
094400     PERFORM 1401-LOAD-ONE-TRACKING THRU 1401-LOAD-ONE-TRACKING-EXIT
094500         UNTIL WS-TRAK-AT-EOF.
094600 1400-LOAD-TRACKING-EXIT.
094700     EXIT.
094800
094900*----------------------------------------------------------------
095000* ONE TRACKING RECORD.  APPLIES REVENUE/ORDERS TO THE OWNING
095100* INFLUENCER'S ROLL-UP ROW AND TO THE BRAND TABLE VIA 1420.
095200*----------------------------------------------------------------
095300 1401-LOAD-ONE-TRACKING.
095400* ROLL THIS ORDER'S FIGURES INTO INFLUENCER, PLATFORM AND BRAND.
095500     PERFORM 1410-APPLY-TRACKING THRU 1410-APPLY-TRACKING-EXIT.
095600* PRIME THE READ-AHEAD FOR THE LOOP BELOW.
095700     PERFORM 1405-READ-TRACKING THRU 1405-READ-TRACKING-EXIT.
095800 1401-LOAD-ONE-TRACKING-EXIT.
095900     EXIT.
096000
096100*----------------------------------------------------------------
096200* READ-AHEAD.  SETS THE EOF SWITCH ON END OF FILE.
096300*----------------------------------------------------------------
096400 1405-READ-TRACKING.
096500     READ TRACKING-TRANSACTION
096600         AT END
096700             MOVE 'YES' TO WS-TRAK-EOF-SW
096800     END-READ.
096900 1405-READ-TRACKING-EXIT.
097000     EXIT.
097100
097200*----------------------------------------------------------------
097300* FLAGS BLANK INFLUENCER-ID AND MISSING REVENUE-OR-ORDERS (NOT
097400* AND - SEE MK-0129 REVIEW) AS ISSUES, THEN ROLLS THE ORDER INTO
097500* THE OWNING INFLUENCER'S REVENUE/ORDERS TOTALS AND THE BRAND TABLE.
097600*----------------------------------------------------------------
097700 1410-APPLY-TRACKING.
097800     ADD 1 TO WS-TRAK-COUNT.
097900* ZERO/BLANK-PROTECTED BRANCH.
098000     IF TRAK-INFLUENCER-ID = SPACES
098100         PERFORM 1110-ADD-ISSUE THRU 1110-ADD-ISSUE-EXIT
098200         MOVE 'BLANK INFLUENCER-ID ON TRACKING'
098300             TO WS-ISSUE-LINE (WS-ISSUE-COUNT)
098400     END-IF.
098500*    MK-0129 - EITHER FIELD MISSING IS FLAGGED, NOT BOTH TOGETHER,
098600*    SINCE A ZERO-REVENUE RETURN OR A ZERO-ORDER ADJUSTMENT CAN
098700*    EACH HAPPEN LEGITIMATELY ON ITS OWN.
098800     IF TRAK-REVENUE = ZERO OR TRAK-ORDERS = ZERO
098900         PERFORM 1110-ADD-ISSUE THRU 1110-ADD-ISSUE-EXIT
099000         MOVE 'MISSING REVENUE OR ORDERS ON TRACKING RECORD'
099100             TO WS-ISSUE-LINE (WS-ISSUE-COUNT)
099200     END-IF.
099300     MOVE TRAK-INFLUENCER-ID TO WS-LOOKUP-KEY.
099400* KEY IS ALREADY IN WS-LOOKUP-KEY - RESULT COMES BACK IN WS-FOUND-IX.
099500     PERFORM 1210-FIND-INFLUENCER THRU 1210-FIND-INFLUENCER-EXIT.
099600*    NO MATCH MEANS AN ORPHAN TRACKING RECORD - STILL COUNTED IN
099700*    THE PLATFORM AND EXECUTIVE TOTALS BELOW, JUST NOT ROLLED
099800*    INTO ANY ONE INFLUENCER'S PER-ROW REVENUE/ORDERS.
099900     IF WS-FOUND-IX = ZERO
100000         ADD 1 TO WS-ORPHAN-TRACKING
100100     ELSE
100200         ADD TRAK-REVENUE TO WS-TRKR-REVENUE (WS-FOUND-IX)
100300         ADD TRAK-ORDERS TO WS-TRKR-ORDERS (WS-FOUND-IX)
100400     END-IF.
100500     ADD TRAK-REVENUE TO WS-PLAT-REVENUE.
100600     ADD TRAK-ORDERS TO WS-PLAT-ORDERS.
100700     ADD TRAK-REVENUE TO WS-SUM-TOTAL-REVENUE.
100800     ADD TRAK-ORDERS TO WS-SUM-TOTAL-ORDERS.
100900*    TRACK THE EARLIEST AND LATEST ORDER DATES SEEN THIS RUN FOR
101000*    THE "TRACKING DATE RANGE" LINE ON THE EXECUTIVE SECTION.
101100     IF WS-SUM-MIN-DATE = SPACES OR TRAK-ORDER-DATE < WS-SUM-MIN-DATE
101200         MOVE TRAK-ORDER-DATE TO WS-SUM-MIN-DATE
101300     END-IF.
101400     IF TRAK-ORDER-DATE > WS-SUM-MAX-DATE
101500         MOVE TRAK-ORDER-DATE TO WS-SUM-MAX-DATE
101600     END-IF.
101700     MOVE TRAK-ORDER-DATE TO WS-LOOKUP-DATE.
101800* KEY IS ALREADY IN WS-LOOKUP-DATE - ROW INDEX COMES BACK IN WS-DATE-TI.
101900     PERFORM 1600-FIND-OR-INSERT-DATE
102000         THRU 1600-FIND-OR-INSERT-DATE-EXIT.
102100     ADD TRAK-REVENUE TO WS-DATE-T-REVENUE (WS-DATE-TI).
102200     ADD TRAK-ORDERS TO WS-DATE-T-ORDERS (WS-DATE-TI).
102300* BUMP THE OWNING BRAND'S REVENUE/ORDERS/UNIQUE COUNT.
102400     PERFORM 1420-APPLY-BRAND THRU 1420-APPLY-BRAND-EXIT.
102500 1410-APPLY-TRACKING-EXIT.
102600     EXIT.
102700
102800******************************************************************
102900* BRAND-CALC ACCUMULATION - THREE FIXED HOUSE BRANDS.  DISTINCT  *
103000* INFLUENCER COUNT IS KEPT AS A SEEN-LIST PER BRAND SINCE THIS   *
103100* SHOP HAS NO SORT STEP IN THIS RUN TO DEDUPLICATE WITH.         *
103200******************************************************************
103300 1420-APPLY-BRAND.
103400     EVALUATE TRUE
103500         WHEN TRAK-BRAND-GRITZO
103600             SET WS-BRAND-TI TO 1
103700         WHEN TRAK-BRAND-HKVITALS
103800             SET WS-BRAND-TI TO 2
103900         WHEN TRAK-BRAND-MUSCLEBLAZE
104000             SET WS-BRAND-TI TO 3
104100         WHEN OTHER
104200             GO TO 1420-APPLY-BRAND-EXIT
104300     END-EVALUATE.
104400     ADD TRAK-REVENUE TO WS-BRAND-T-REVENUE (WS-BRAND-TI).
104500     ADD TRAK-ORDERS TO WS-BRAND-T-ORDERS (WS-BRAND-TI).
104600     ADD 1 TO WS-BRAND-T-TRAK-CNT (WS-BRAND-TI).
104700     MOVE ZERO TO WS-FOUND-IX.
104800     MOVE 1 TO WS-SCAN-IX.
104900     PERFORM 1421-SCAN-BRAND-SEEN THRU 1421-SCAN-BRAND-SEEN-EXIT
105000         UNTIL WS-SCAN-IX > WS-BRAND-T-SEEN-CNT (WS-BRAND-TI)
105100             OR WS-FOUND-IX NOT = ZERO.
105200* ZERO/BLANK-PROTECTED BRANCH.
105300     IF WS-FOUND-IX = ZERO
105400         AND WS-BRAND-T-SEEN-CNT (WS-BRAND-TI) < 200
105500         ADD 1 TO WS-BRAND-T-SEEN-CNT (WS-BRAND-TI)
105600         MOVE TRAK-INFLUENCER-ID TO WS-BRAND-T-SEEN (WS-BRAND-TI,
105700             WS-BRAND-T-SEEN-CNT (WS-BRAND-TI))
105800         ADD 1 TO WS-BRAND-T-UNIQUE-CNT (WS-BRAND-TI)
105900     END-IF.
106000 1420-APPLY-BRAND-EXIT.
106100     EXIT.
106200
106300*----------------------------------------------------------------
106400* LINEAR SCAN OF THE BRAND'S SEEN-LIST TO DECIDE WHETHER THIS
106500* INFLUENCER-ID HAS ALREADY BEEN COUNTED FOR UNIQUE-INFLUENCERS.
106600*----------------------------------------------------------------
106700 1421-SCAN-BRAND-SEEN.
106800     IF WS-BRAND-T-SEEN (WS-BRAND-TI, WS-SCAN-IX) = TRAK-INFLUENCER-ID
106900         MOVE WS-SCAN-IX TO WS-FOUND-IX
107000     END-IF.
107100     ADD 1 TO WS-SCAN-IX.
107200 1421-SCAN-BRAND-SEEN-EXIT.
107300     EXIT.
107400
107500******************************************************************
107600* TIME-SERIES DATE TABLE - INSERTION KEEPS THE TABLE SORTED      *
107700* ASCENDING AS ROWS ARRIVE, AVOIDING A SEPARATE SORT STEP.       *
107800******************************************************************
107900 1600-FIND-OR-INSERT-DATE.
108000     MOVE ZERO TO WS-FOUND-IX.
108100     MOVE 1 TO WS-SCAN-IX.
108200     PERFORM 1601-FIND-DATE-SCAN THRU 1601-FIND-DATE-SCAN-EXIT
108300         UNTIL WS-SCAN-IX > WS-DATE-COUNT OR WS-FOUND-IX NOT = ZERO.
108400* ZERO/BLANK-PROTECTED BRANCH.
108500     IF WS-FOUND-IX NOT = ZERO
108600         SET WS-DATE-TI TO WS-FOUND-IX
108700     ELSE
108800         PERFORM 1610-INSERT-DATE-ROW THRU 1610-INSERT-DATE-ROW-EXIT
108900     END-IF.
109000 1600-FIND-OR-INSERT-DATE-EXIT.
109100     EXIT.
109200
109300*----------------------------------------------------------------
109400* ONE TABLE SLOT OF THE DATE-TABLE SCAN DRIVEN BY 1600 ABOVE.
109500*----------------------------------------------------------------
109600 1601-FIND-DATE-SCAN.
109700     IF WS-DATE-T-DATE (WS-SCAN-IX) = WS-LOOKUP-DATE
109800         MOVE WS-SCAN-IX TO WS-FOUND-IX
109900     END-IF.
110000     ADD 1 TO WS-SCAN-IX.
110100 1601-FIND-DATE-SCAN-EXIT.
110200     EXIT.
110300
110400*----------------------------------------------------------------
110500* SHIFTS ROWS DOWN ONE SLOT TO MAKE ROOM, THEN INSERTS THE NEW
110600* DATE ROW IN SORTED ORDER (THE DATE TABLE IS KEPT SMALL ENOUGH
110700* THAT AN INSERTION SORT IS CHEAPER THAN A SEPARATE SORT STEP).
110800*----------------------------------------------------------------
110900 1610-INSERT-DATE-ROW.
111000     MOVE WS-DATE-COUNT TO WS-SCAN-IX.
111100     MOVE ZERO TO WS-FOUND-IX.
111200* MAKE ROOM FOR THE NEW ROW ONE SLOT AT A TIME.
111300     PERFORM 1611-SHIFT-DATE-ONE THRU 1611-SHIFT-DATE-ONE-EXIT
111400         UNTIL WS-SCAN-IX = ZERO.
111500     ADD 1 TO WS-DATE-COUNT.
111600     SET WS-DATE-TI TO WS-FOUND-IX.
111700     SET WS-DATE-TI UP BY 1.
111800     MOVE WS-LOOKUP-DATE TO WS-DATE-T-DATE (WS-DATE-TI).
111900     MOVE ZERO TO WS-DATE-T-POSTS (WS-DATE-TI)
112000         WS-DATE-T-REACH (WS-DATE-TI) WS-DATE-T-LIKES (WS-DATE-TI)
112100         WS-DATE-T-COMMENTS (WS-DATE-TI) WS-DATE-T-REVENUE (WS-DATE-TI)
112200         WS-DATE-T-ORDERS (WS-DATE-TI).
112300 1610-INSERT-DATE-ROW-EXIT.
112400     EXIT.
112500
112600*----------------------------------------------------------------
112700* ONE ROW OF THE DOWNWARD SHIFT PERFORMED BY 1610 ABOVE.
112800*----------------------------------------------------------------
112900 1611-SHIFT-DATE-ONE.
113000     IF WS-DATE-T-DATE (WS-SCAN-IX) > WS-LOOKUP-DATE
113100         MOVE WS-DATE-ENTRY (WS-SCAN-IX)
113200             TO WS-DATE-ENTRY (WS-SCAN-IX + 1)
113300         SUBTRACT 1 FROM WS-SCAN-IX
113400     ELSE
113500         MOVE WS-SCAN-IX TO WS-FOUND-IX
113600         MOVE ZERO TO WS-SCAN-IX
113700     END-IF.
113800 1611-SHIFT-DATE-ONE-EXIT.
113900     EXIT.
114000
114100*----------------------------------------------------------------
114200* TURNS THE ORPHAN-PAYOUT/ORPHAN-POST/ORPHAN-TRACKING COUNTERS
114300* ACCUMULATED DURING LOAD INTO ISSUE-LIST ENTRIES FOR THE REPORT.
114400*----------------------------------------------------------------
114500 1500-ORPHAN-ISSUES.
114600* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
114700     IF WS-ORPHAN-POSTS > ZERO
114800         PERFORM 1110-ADD-ISSUE THRU 1110-ADD-ISSUE-EXIT
114900         MOVE WS-ORPHAN-POSTS TO WS-RCMD-TEXT-NUM
115000         STRING 'POSTS WITH INFLUENCER-ID NOT ON MASTER: '
115100             WS-RCMD-TEXT-NUM
115200             DELIMITED BY SIZE INTO WS-ISSUE-LINE (WS-ISSUE-COUNT)
115300     END-IF.
115400* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
115500     IF WS-ORPHAN-TRACKING > ZERO
115600         PERFORM 1110-ADD-ISSUE THRU 1110-ADD-ISSUE-EXIT
115700         MOVE WS-ORPHAN-TRACKING TO WS-RCMD-TEXT-NUM
115800         STRING 'TRACKING RECS WITH INFLUENCER-ID NOT ON MASTER: '
115900             WS-RCMD-TEXT-NUM
116000             DELIMITED BY SIZE INTO WS-ISSUE-LINE (WS-ISSUE-COUNT)
116100     END-IF.
116200* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
116300     IF WS-ORPHAN-PAYOUTS > ZERO
116400         PERFORM 1110-ADD-ISSUE THRU 1110-ADD-ISSUE-EXIT
116500         MOVE WS-ORPHAN-PAYOUTS TO WS-RCMD-TEXT-NUM
116600         STRING 'PAYOUT RECS WITH INFLUENCER-ID NOT ON MASTER: '
116700             WS-RCMD-TEXT-NUM
116800             DELIMITED BY SIZE INTO WS-ISSUE-LINE (WS-ISSUE-COUNT)
116900     END-IF.
117000 1500-ORPHAN-ISSUES-EXIT.
117100     EXIT.
117200
117300******************************************************************
117400* ROI-CALC - LEFT JOIN ROLLED-UP TRACKING TOTALS AND THE PAYOUT  *
117500* TABLE ONTO THE MASTER INFLUENCER LIST.  MISSING PAYOUT JOINS   *
117600* DEFAULT TO ZERO (MK-0177).                                     *
117700******************************************************************
117800 2000-ROI-CALC.
117900     MOVE 1 TO WS-INFM-IX.
118000* ONE INFLUENCER'S ROAS/BASELINE/PER-ORDER FIGURES.
118100     PERFORM 2010-ROI-CALC-ONE THRU 2010-ROI-CALC-ONE-EXIT
118200         UNTIL WS-INFM-IX > WS-INFM-COUNT.
118300 2000-ROI-CALC-EXIT.
118400     EXIT.
118500
118600*----------------------------------------------------------------
118700* ONE INFLUENCER'S ROI FIGURES - REVENUE, TOTAL-PAYOUT (PULLED
118800* FROM THE MATCHING PAYOUT ROW VIA 2020-FIND-PAYOUT), ROAS,
118900* BASELINE-REVENUE, INCREMENTAL-ROAS, REVENUE/COST PER ORDER.
119000*----------------------------------------------------------------
119100 2010-ROI-CALC-ONE.
119200     MOVE WS-TRKR-REVENUE (WS-INFM-IX) TO WS-ROIT-REVENUE (WS-INFM-IX).
119300     MOVE WS-TRKR-ORDERS (WS-INFM-IX)  TO WS-ROIT-ORDERS (WS-INFM-IX).
119400*    PAYOUT HAS TO BE PULLED FROM THE SEPARATE PAYOUT TABLE -
119500*    TRACKING NEVER CARRIES COST, ONLY REVENUE AND ORDERS.
119600     MOVE WS-INFM-T-ID (WS-INFM-IX) TO WS-LOOKUP-KEY.
119700* KEY IS ALREADY IN WS-LOOKUP-KEY - RESULT COMES BACK IN WS-FOUND-IX.
119800     PERFORM 2020-FIND-PAYOUT THRU 2020-FIND-PAYOUT-EXIT.
119900* ZERO/BLANK-PROTECTED BRANCH.
120000     IF WS-FOUND-IX = ZERO
120100         MOVE ZERO TO WS-ROIT-PAYOUT (WS-INFM-IX)
120200     ELSE
120300         MOVE WS-PAYO-T-TOTAL (WS-FOUND-IX) TO
120400             WS-ROIT-PAYOUT (WS-INFM-IX)
120500     END-IF.
120600*    PLAIN ROAS - REVENUE OVER PAYOUT, ZERO-PROTECTED WHEN THIS
120700*    INFLUENCER HAS NO MATCHING PAYOUT RECORD AT ALL.
120800     IF WS-ROIT-PAYOUT (WS-INFM-IX) > ZERO
120900         COMPUTE WS-ROIT-ROAS (WS-INFM-IX) ROUNDED =
121000             WS-ROIT-REVENUE (WS-INFM-IX) / WS-ROIT-PAYOUT (WS-INFM-IX)
121100     ELSE
121200         MOVE ZERO TO WS-ROIT-ROAS (WS-INFM-IX)
121300     END-IF.
121400*    BASELINE-REVENUE IS THE FIXED 20 PERCENT ASSUMED-ORGANIC
121500*    SHARE SPEC CALLS FOR - EVERYTHING ABOVE IT IS TREATED AS
121600*    INCREMENTAL TO THE CAMPAIGN FOR INCREMENTAL-ROAS BELOW.
121700     COMPUTE WS-ROIT-BASELINE-REV (WS-INFM-IX) ROUNDED =
121800         WS-ROIT-REVENUE (WS-INFM-IX) * 0.20.
121900* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
122000     IF WS-ROIT-PAYOUT (WS-INFM-IX) > ZERO
122100         COMPUTE WS-ROIT-INCR-ROAS (WS-INFM-IX) ROUNDED =
122200             (WS-ROIT-REVENUE (WS-INFM-IX) -
122300              WS-ROIT-BASELINE-REV (WS-INFM-IX))
122400             / WS-ROIT-PAYOUT (WS-INFM-IX)
122500     ELSE
122600         MOVE ZERO TO WS-ROIT-INCR-ROAS (WS-INFM-IX)
122700     END-IF.
122800*    PER-ORDER REVENUE AND COST - BOTH ZERO-PROTECTED ON A
122900*    ZERO-ORDER INFLUENCER (A POST-ONLY ROSTER ENTRY, SAY).
123000     IF WS-ROIT-ORDERS (WS-INFM-IX) > ZERO
123100         COMPUTE WS-ROIT-REV-PER-ORD (WS-INFM-IX) ROUNDED =
123200             WS-ROIT-REVENUE (WS-INFM-IX) / WS-ROIT-ORDERS (WS-INFM-IX)
123300         COMPUTE WS-ROIT-COST-PER-ORD (WS-INFM-IX) ROUNDED =
123400             WS-ROIT-PAYOUT (WS-INFM-IX) / WS-ROIT-ORDERS (WS-INFM-IX)
123500     ELSE
123600         MOVE ZERO TO WS-ROIT-REV-PER-ORD (WS-INFM-IX)
123700         MOVE ZERO TO WS-ROIT-COST-PER-ORD (WS-INFM-IX)
123800     END-IF.
123900     ADD WS-ROIT-PAYOUT (WS-INFM-IX) TO WS-SUM-TOTAL-COST.
124000     ADD 1 TO WS-INFM-IX.
124100 2010-ROI-CALC-ONE-EXIT.
124200     EXIT.
124300
124400*----------------------------------------------------------------
124500* GENERIC KEYED LOOKUP AGAINST THE PAYOUT TABLE - SAME LINEAR-
124600* SCAN IDIOM AS 1210-FIND-INFLUENCER ABOVE.
124700*----------------------------------------------------------------
124800 2020-FIND-PAYOUT.
124900     MOVE ZERO TO WS-FOUND-IX.
125000     MOVE 1 TO WS-SCAN-IX.
125100     PERFORM 2021-FIND-PAYOUT-SCAN THRU 2021-FIND-PAYOUT-SCAN-EXIT
125200         UNTIL WS-SCAN-IX > WS-PAYO-COUNT OR WS-FOUND-IX NOT = ZERO.
125300 2020-FIND-PAYOUT-EXIT.
125400     EXIT.
125500
125600*----------------------------------------------------------------
125700* ONE TABLE SLOT OF THE PAYOUT-TABLE SCAN DRIVEN BY 2020 ABOVE.
125800*----------------------------------------------------------------
125900 2021-FIND-PAYOUT-SCAN.
126000     IF WS-PAYO-T-ID (WS-SCAN-IX) = WS-LOOKUP-KEY
126100         MOVE WS-SCAN-IX TO WS-FOUND-IX
126200     END-IF.
126300     ADD 1 TO WS-SCAN-IX.
126400 2021-FIND-PAYOUT-SCAN-EXIT.
126500     EXIT.
126600
126700******************************************************************
126800* SCORE-CALC - ROLLS THE POST ACCUMULATOR ONTO THE ROI TABLE,    *
126900* THEN MIN-MAX NORMALIZES FOUR COMPONENTS ACROSS ALL INFLUENCERS *
127000* AND WEIGHTS THEM INTO THE PERFORMANCE SCORE (MK-0701).         *
127100******************************************************************
127200 3000-SCORE-CALC.
127300     MOVE 1 TO WS-INFM-IX.
127400* ONE INFLUENCER'S AVERAGE ENGAGEMENT RATE.
127500     PERFORM 3010-ROLL-ENGAGEMENT THRU 3010-ROLL-ENGAGEMENT-EXIT
127600         UNTIL WS-INFM-IX > WS-INFM-COUNT.
127700     MOVE 'RO' TO WS-NORM-COMPONENT-CDE.
127800* WS-NORM-COMPONENT-CDE NAMES WHICH OF THE FOUR COMPONENTS.
127900     PERFORM 3100-NORMALIZE-COMPONENT THRU 3100-NORMALIZE-COMPONENT-EXIT.
128000     MOVE 'EN' TO WS-NORM-COMPONENT-CDE.
128100* WS-NORM-COMPONENT-CDE NAMES WHICH OF THE FOUR COMPONENTS.
128200     PERFORM 3100-NORMALIZE-COMPONENT THRU 3100-NORMALIZE-COMPONENT-EXIT.
128300     MOVE 'VO' TO WS-NORM-COMPONENT-CDE.
128400* WS-NORM-COMPONENT-CDE NAMES WHICH OF THE FOUR COMPONENTS.
128500     PERFORM 3100-NORMALIZE-COMPONENT THRU 3100-NORMALIZE-COMPONENT-EXIT.
128600     MOVE 'EF' TO WS-NORM-COMPONENT-CDE.
128700* WS-NORM-COMPONENT-CDE NAMES WHICH OF THE FOUR COMPONENTS.
128800     PERFORM 3100-NORMALIZE-COMPONENT THRU 3100-NORMALIZE-COMPONENT-EXIT.
128900     MOVE 1 TO WS-INFM-IX.
129000* ONE INFLUENCER'S WEIGHTED PERFORMANCE-SCORE.
129100     PERFORM 3200-WEIGHT-SCORE THRU 3200-WEIGHT-SCORE-EXIT
129200         UNTIL WS-INFM-IX > WS-INFM-COUNT.
129300 3000-SCORE-CALC-EXIT.
129400     EXIT.
129500
129600*----------------------------------------------------------------
129700* FOR ONE INFLUENCER, COMPUTES AVG-ENGAGEMENT-RATE FROM THE POST
129800* ROLL-UP ROW'S RATE-SUM OVER POSTS-COUNT (ZERO POSTS = ZERO RATE).
129900*----------------------------------------------------------------
130000 3010-ROLL-ENGAGEMENT.
130100* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
130200     IF WS-PACR-POSTS-COUNT (WS-INFM-IX) > ZERO
130300         COMPUTE WS-PERF-AVG-ENGAGE (WS-INFM-IX) ROUNDED =
130400             WS-PACR-RATE-SUM (WS-INFM-IX)
130500                 / WS-PACR-POSTS-COUNT (WS-INFM-IX)
130600     ELSE
130700         MOVE ZERO TO WS-PERF-AVG-ENGAGE (WS-INFM-IX)
130800     END-IF.
130900     MOVE WS-PACR-REACH-SUM (WS-INFM-IX) TO
131000         WS-PERF-TOTAL-REACH (WS-INFM-IX).
131100     MOVE WS-PACR-POSTS-COUNT (WS-INFM-IX) TO
131200         WS-PERF-POSTS-COUNT (WS-INFM-IX).
131300     ADD 1 TO WS-INFM-IX.
131400 3010-ROLL-ENGAGEMENT-EXIT.
131500     EXIT.
131600
131700******************************************************************
131800* NORMALIZE-COMPONENT - TWO PASSES OVER THE INFLUENCER TABLE,    *
131900* ONE TO FIND MIN/MAX, ONE TO SCORE 0-100.  EFFICIENCY (COST PER *
132000* ORDER) IS REVERSED - A LOWER COST SCORES HIGHER.  WHEN MAX AND *
132100* MIN ARE EQUAL EVERY INFLUENCER SCORES 50 ON THAT COMPONENT.    *
132200******************************************************************
132300 3100-NORMALIZE-COMPONENT.
132400     MOVE 'YES' TO WS-NORM-FIRST-SW.
132500     MOVE ZERO TO WS-NORM-MIN WS-NORM-MAX.
132600     MOVE 1 TO WS-INFM-IX.
132700* FIRST PASS OVER THE ROSTER TO FIND THE COMPONENT'S RANGE.
132800     PERFORM 3110-FIND-MIN-MAX THRU 3110-FIND-MIN-MAX-EXIT
132900         UNTIL WS-INFM-IX > WS-INFM-COUNT.
133000     MOVE 1 TO WS-INFM-IX.
133100* SECOND PASS - CONVERTS EACH INFLUENCER'S RAW VALUE TO 0-100.
133200     PERFORM 3120-SCORE-ONE THRU 3120-SCORE-ONE-EXIT
133300         UNTIL WS-INFM-IX > WS-INFM-COUNT.
133400 3100-NORMALIZE-COMPONENT-EXIT.
133500     EXIT.
133600
133700*----------------------------------------------------------------
133800* ONE INFLUENCER'S CONTRIBUTION TO THE RUNNING MIN/MAX SCAN.
133900*----------------------------------------------------------------
134000 3110-FIND-MIN-MAX.
134100* PULLS THE RAW FIGURE FOR THE COMPONENT NAMED ABOVE.
134200     PERFORM 3130-FETCH-NORM-VALUE THRU 3130-FETCH-NORM-VALUE-EXIT.
134300     IF WS-NORM-IS-FIRST
134400         MOVE WS-NORM-VALUE TO WS-NORM-MIN
134500         MOVE WS-NORM-VALUE TO WS-NORM-MAX
134600         MOVE 'NO ' TO WS-NORM-FIRST-SW
134700     ELSE
134800         IF WS-NORM-VALUE < WS-NORM-MIN
134900             MOVE WS-NORM-VALUE TO WS-NORM-MIN
135000         END-IF
135100         IF WS-NORM-VALUE > WS-NORM-MAX
135200             MOVE WS-NORM-VALUE TO WS-NORM-MAX
135300         END-IF
135400     END-IF.
135500     ADD 1 TO WS-INFM-IX.
135600 3110-FIND-MIN-MAX-EXIT.
135700     EXIT.
135800
135900*----------------------------------------------------------------
136000* NORMALIZES ONE INFLUENCER'S COMPONENT VALUE AGAINST THE MIN/MAX
136100* FOUND ABOVE.  A FLAT MIN=MAX RANGE SCORES EVERYONE AT 100.
136200*----------------------------------------------------------------
136300 3120-SCORE-ONE.
136400* PULLS THE RAW FIGURE FOR THE COMPONENT NAMED ABOVE.
136500     PERFORM 3130-FETCH-NORM-VALUE THRU 3130-FETCH-NORM-VALUE-EXIT.
136600     IF WS-NORM-MAX = WS-NORM-MIN
136700         MOVE 50.0 TO WS-NORM-RESULT
136800     ELSE
136900         COMPUTE WS-NORM-RESULT ROUNDED =
137000             (WS-NORM-VALUE - WS-NORM-MIN)
137100                 / (WS-NORM-MAX - WS-NORM-MIN) * 100
137200     END-IF.
137300* ZERO/BLANK-PROTECTED BRANCH.
137400     IF WS-NORM-IS-EFFICIENCY AND WS-NORM-MAX NOT = WS-NORM-MIN
137500         COMPUTE WS-NORM-RESULT ROUNDED = 100 - WS-NORM-RESULT
137600     END-IF.
137700     EVALUATE TRUE
137800         WHEN WS-NORM-IS-ROAS
137900             MOVE WS-NORM-RESULT TO WS-PERF-ROAS-SCORE (WS-INFM-IX)
138000         WHEN WS-NORM-IS-ENGAGE
138100             MOVE WS-NORM-RESULT TO WS-PERF-ENGAGE-SCORE (WS-INFM-IX)
138200         WHEN WS-NORM-IS-VOLUME
138300             MOVE WS-NORM-RESULT TO WS-PERF-VOLUME-SCORE (WS-INFM-IX)
138400         WHEN WS-NORM-IS-EFFICIENCY
138500             MOVE WS-NORM-RESULT TO WS-PERF-EFFIC-SCORE (WS-INFM-IX)
138600     END-EVALUATE.
138700     ADD 1 TO WS-INFM-IX.
138800 3120-SCORE-ONE-EXIT.
138900     EXIT.
139000
139100*----------------------------------------------------------------
139200* PULLS THE RAW VALUE FOR THE COMPONENT CURRENTLY BEING
139300* NORMALIZED - ROAS, ENGAGEMENT RATE, POSTS-COUNT, OR COST-PER-ORDER.
139400*----------------------------------------------------------------
139500 3130-FETCH-NORM-VALUE.
139600     EVALUATE TRUE
139700         WHEN WS-NORM-IS-ROAS
139800             MOVE WS-ROIT-ROAS (WS-INFM-IX) TO WS-NORM-VALUE
139900         WHEN WS-NORM-IS-ENGAGE
140000             MOVE WS-PERF-AVG-ENGAGE (WS-INFM-IX) TO WS-NORM-VALUE
140100         WHEN WS-NORM-IS-VOLUME
140200             MOVE WS-ROIT-ORDERS (WS-INFM-IX) TO WS-NORM-VALUE
140300         WHEN WS-NORM-IS-EFFICIENCY
140400             MOVE WS-ROIT-COST-PER-ORD (WS-INFM-IX) TO WS-NORM-VALUE
140500     END-EVALUATE.
140600 3130-FETCH-NORM-VALUE-EXIT.
140700     EXIT.
140800
140900*----------------------------------------------------------------
141000* COMBINES THE FOUR NORMALIZED COMPONENTS INTO THE WEIGHTED
141100* PERFORMANCE-SCORE PER THE FIXED WEIGHTING THE SCORE-CALC STEP
141200* CALLS FOR (MK-0571).
141300*----------------------------------------------------------------
141400 3200-WEIGHT-SCORE.
141500*    FIXED WEIGHTING PER MK-0571 - ROAS CARRIES THE MOST WEIGHT
141600*    SINCE IT IS THE MOST DIRECT MEASURE OF CAMPAIGN RETURN, WITH
141700*    ENGAGEMENT, VOLUME AND EFFICIENCY SPLITTING THE REMAINDER.
141800     COMPUTE WS-PERF-SCORE (WS-INFM-IX) ROUNDED =
141900         (WS-PERF-ROAS-SCORE (WS-INFM-IX) * 0.30) +
142000         (WS-PERF-ENGAGE-SCORE (WS-INFM-IX) * 0.25) +
142100         (WS-PERF-VOLUME-SCORE (WS-INFM-IX) * 0.25) +
142200         (WS-PERF-EFFIC-SCORE (WS-INFM-IX) * 0.20).
142300     ADD WS-PERF-SCORE (WS-INFM-IX) TO WS-SUM-AVG-PERF-SUM.
142400     ADD 1 TO WS-INFM-IX.
142500 3200-WEIGHT-SCORE-EXIT.
142600     EXIT.
142700
142800******************************************************************
142900* PLATFORM-CALC - SINGLE SUMMARY ROW LABELLED "INSTAGRAM" PER    *
143000* THE SPEC - ALL FIGURES WERE ACCUMULATED DURING THE VALIDATE    *
143100* READ PASS ABOVE.                                                *
143200******************************************************************
143300 4000-PLATFORM-CALC.
143400* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
143500     IF WS-PLAT-ENGAGE-CNT > ZERO
143600         COMPUTE WS-PLAT-AVG-ENGAGE ROUNDED =
143700             WS-PLAT-ENGAGE-SUM / WS-PLAT-ENGAGE-CNT
143800     ELSE
143900         MOVE ZERO TO WS-PLAT-AVG-ENGAGE
144000     END-IF.
144100 4000-PLATFORM-CALC-EXIT.
144200     EXIT.
144300
144400******************************************************************
144500* BRAND-CALC - FINALIZE THE THREE-BRAND CONTROL-BREAK TABLE.     *
144600* AVERAGE ORDER VALUE IS ROUNDED HALF-UP TO 2 DECIMALS.          *
144700******************************************************************
144800 4200-BRAND-CALC.
144900     MOVE 'Gritzo      ' TO WS-BRAND-T-NAME (1).
145000     MOVE 'HKVitals    ' TO WS-BRAND-T-NAME (2).
145100     MOVE 'MuscleBlaze ' TO WS-BRAND-T-NAME (3).
145200     MOVE 1 TO WS-BRAND-TI.
145300* ONE BRAND'S AVERAGE ORDER VALUE.
145400     PERFORM 4210-FINALIZE-BRAND THRU 4210-FINALIZE-BRAND-EXIT
145500         VARYING WS-BRAND-TI FROM 1 BY 1 UNTIL WS-BRAND-TI > 3.
145600 4200-BRAND-CALC-EXIT.
145700     EXIT.
145800
145900*----------------------------------------------------------------
146000* ONE BRAND ROW'S AVERAGE-ORDER-VALUE - REVENUE OVER ORDERS,
146100* ZERO-PROTECTED (NO ORDERS THIS RUN MEANS AOV PRINTS AS N/A).
146200*----------------------------------------------------------------
146300 4210-FINALIZE-BRAND.
146400* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
146500     IF WS-BRAND-T-ORDERS (WS-BRAND-TI) > ZERO
146600         COMPUTE WS-BRAND-T-AOV (WS-BRAND-TI) ROUNDED =
146700             WS-BRAND-T-REVENUE (WS-BRAND-TI)
146800                 / WS-BRAND-T-ORDERS (WS-BRAND-TI)
146900     ELSE
147000         MOVE ZERO TO WS-BRAND-T-AOV (WS-BRAND-TI)
147100     END-IF.
147200 4210-FINALIZE-BRAND-EXIT.
147300     EXIT.
147400
147500******************************************************************
147600* TIMESERIES-CALC - THE DATE TABLE IS ALREADY SORTED ASCENDING   *
147700* (ROWS WERE INSERTED IN ORDER AS THE FILES WERE READ).  THE     *
147800* 7-DAY AVERAGE IS OVER REPORT ROWS, NOT CALENDAR DAYS - THE     *
147900* CURRENT ROW PLUS UP TO 6 PRECEDING ROWS (MK-0349).             *
148000******************************************************************
148100 4400-TIMESERIES-CALC.
148200     MOVE 1 TO WS-DATE-IX.
148300* ONE DATE'S TRAILING-WINDOW ACCUMULATION.
148400     PERFORM 4410-ROLL-AVERAGE-ONE THRU 4410-ROLL-AVERAGE-ONE-EXIT
148500         UNTIL WS-DATE-IX > WS-DATE-COUNT.
148600 4400-TIMESERIES-CALC-EXIT.
148700     EXIT.
148800
148900*----------------------------------------------------------------
149000* ONE DATE ROW'S TRAILING WINDOW - ACCUMULATES UP TO 7 PRIOR
149100* ROWS' REVENUE/ORDERS/POSTS INTO THE WINDOW BEFORE AVERAGING.
149200*----------------------------------------------------------------
149300 4410-ROLL-AVERAGE-ONE.
149400     MOVE ZERO TO WS-WINDOW-COUNT WS-WINDOW-REV-SUM
149500         WS-WINDOW-ORD-SUM WS-WINDOW-PST-SUM.
149600     IF WS-DATE-IX > 6
149700         COMPUTE WS-WINDOW-IX = WS-DATE-IX - 6
149800     ELSE
149900         MOVE 1 TO WS-WINDOW-IX
150000     END-IF.
150100* DIVIDE THE ACCUMULATED WINDOW BY ITS ACTUAL SIZE.
150200     PERFORM 4490-ROLL-AVERAGE THRU 4490-ROLL-AVERAGE-EXIT
150300         UNTIL WS-WINDOW-IX > WS-DATE-IX.
150400     COMPUTE WS-DATE-T-REV-7D-AVG (WS-DATE-IX) ROUNDED =
150500         WS-WINDOW-REV-SUM / WS-WINDOW-COUNT.
150600     COMPUTE WS-DATE-T-ORD-7D-AVG (WS-DATE-IX) ROUNDED =
150700         WS-WINDOW-ORD-SUM / WS-WINDOW-COUNT.
150800     COMPUTE WS-DATE-T-PST-7D-AVG (WS-DATE-IX) ROUNDED =
150900         WS-WINDOW-PST-SUM / WS-WINDOW-COUNT.
151000     ADD 1 TO WS-DATE-IX.
151100 4410-ROLL-AVERAGE-ONE-EXIT.
151200     EXIT.
151300
151400*----------------------------------------------------------------
151500* DIVIDES THE ACCUMULATED WINDOW TOTALS BY THE ACTUAL WINDOW
151600* SIZE (SHORT AT THE FRONT OF THE DATE RANGE) TO GET THE AVERAGES.
151700*----------------------------------------------------------------
151800 4490-ROLL-AVERAGE.
151900     ADD WS-DATE-T-REVENUE (WS-WINDOW-IX) TO WS-WINDOW-REV-SUM.
152000     ADD WS-DATE-T-ORDERS (WS-WINDOW-IX) TO WS-WINDOW-ORD-SUM.
152100     ADD WS-DATE-T-POSTS (WS-WINDOW-IX) TO WS-WINDOW-PST-SUM.
152200     ADD 1 TO WS-WINDOW-COUNT.
152300     ADD 1 TO WS-WINDOW-IX.
152400 4490-ROLL-AVERAGE-EXIT.
152500     EXIT.
152600
152700******************************************************************
152800* RANK-TOP - TOP-5 EXTRACTION BY ROAS, BY REVENUE AND BY          *
152900* PERFORMANCE SCORE FOR THE SUMMARY REPORT RANKING SECTION        *
153000* (MK-0188 / MK-0349 SELECTION-SORT STYLE - NO SEPARATE SORT).    *
153100******************************************************************
153200 5000-RANK-TOP.
153300* CLEAR THE USED-SWITCHES BEFORE EACH OF THE THREE TOP-5 PASSES.
153400     PERFORM 5010-RESET-USED THRU 5010-RESET-USED-EXIT.
153500     MOVE ZERO TO WS-TOP-ROAS-COUNT.
153600* FIVE SELECTION PASSES, HIGHEST ROAS NOT YET PICKED EACH TIME.
153700     PERFORM 5020-PICK-TOP-ROAS THRU 5020-PICK-TOP-ROAS-EXIT
153800         VARYING WS-TOP-IX FROM 1 BY 1 UNTIL WS-TOP-IX > 5.
153900* CLEAR THE USED-SWITCHES BEFORE EACH OF THE THREE TOP-5 PASSES.
154000     PERFORM 5010-RESET-USED THRU 5010-RESET-USED-EXIT.
154100     MOVE ZERO TO WS-TOP-REV-COUNT.
154200* FIVE SELECTION PASSES, HIGHEST REVENUE NOT YET PICKED EACH TIME.
154300     PERFORM 5030-PICK-TOP-REVENUE THRU 5030-PICK-TOP-REVENUE-EXIT
154400         VARYING WS-TOP-IX FROM 1 BY 1 UNTIL WS-TOP-IX > 5.
154500* CLEAR THE USED-SWITCHES BEFORE EACH OF THE THREE TOP-5 PASSES.
154600     PERFORM 5010-RESET-USED THRU 5010-RESET-USED-EXIT.
154700     MOVE ZERO TO WS-TOP-PERF-COUNT.
154800* FIVE SELECTION PASSES, HIGHEST SCORE NOT YET PICKED EACH TIME.
154900     PERFORM 5040-PICK-TOP-PERFORMANCE
155000         THRU 5040-PICK-TOP-PERFORMANCE-EXIT
155100         VARYING WS-TOP-IX FROM 1 BY 1 UNTIL WS-TOP-IX > 5.
155200 5000-RANK-TOP-EXIT.
155300     EXIT.
155400
155500*----------------------------------------------------------------
155600* CLEARS THE USED-SWITCHES TABLE SO EACH OF THE THREE TOP-5
155700* RANKINGS SCANS THE FULL INFLUENCER TABLE INDEPENDENTLY.
155800*----------------------------------------------------------------
155900 5010-RESET-USED.
156000     MOVE 1 TO WS-SCAN-IX.
156100* ONE SWITCH AT A TIME.
156200     PERFORM 5011-RESET-USED-ONE THRU 5011-RESET-USED-ONE-EXIT
156300         UNTIL WS-SCAN-IX > WS-INFM-COUNT.
156400 5010-RESET-USED-EXIT.
156500     EXIT.
156600
156700*----------------------------------------------------------------
156800* ONE SLOT OF THE USED-SWITCHES CLEAR DRIVEN BY 5010 ABOVE.
156900*----------------------------------------------------------------
157000 5011-RESET-USED-ONE.
157100     MOVE 'N' TO WS-INFM-USED (WS-SCAN-IX).
157200     ADD 1 TO WS-SCAN-IX.
157300 5011-RESET-USED-ONE-EXIT.
157400     EXIT.
157500
157600*----------------------------------------------------------------
157700* PICKS THE TOP 5 INFLUENCERS BY ROAS, ONE SELECTION PASS PER
157800* RANK SLOT (SELECTION SORT STYLE, NOT A FULL TABLE SORT).
157900*----------------------------------------------------------------
158000 5020-PICK-TOP-ROAS.
158100     IF WS-TOP-IX > WS-INFM-COUNT
158200         GO TO 5020-PICK-TOP-ROAS-EXIT
158300     END-IF.
158400     MOVE ZERO TO WS-FOUND-IX.
158500     MOVE 1 TO WS-SCAN-IX.
158600* ONE PASS OF THE SELECTION SCAN.
158700     PERFORM 5021-SCAN-MAX-ROAS THRU 5021-SCAN-MAX-ROAS-EXIT
158800         UNTIL WS-SCAN-IX > WS-INFM-COUNT.
158900* ZERO/BLANK-PROTECTED BRANCH.
159000     IF WS-FOUND-IX NOT = ZERO
159100         MOVE 'Y' TO WS-INFM-USED (WS-FOUND-IX)
159200         ADD 1 TO WS-TOP-ROAS-COUNT
159300         MOVE WS-INFM-T-ID (WS-FOUND-IX) TO
159400             WS-TOPR-INFLUENCER-ID (WS-TOP-ROAS-COUNT)
159500         MOVE WS-INFM-T-NAME (WS-FOUND-IX) TO
159600             WS-TOPR-NAME (WS-TOP-ROAS-COUNT)
159700         MOVE WS-INFM-T-CATEGORY (WS-FOUND-IX) TO
159800             WS-TOPR-CATEGORY (WS-TOP-ROAS-COUNT)
159900         MOVE WS-INFM-T-PLATFORM (WS-FOUND-IX) TO
160000             WS-TOPR-PLATFORM (WS-TOP-ROAS-COUNT)
160100         MOVE WS-ROIT-ROAS (WS-FOUND-IX) TO
160200             WS-TOPR-ROAS (WS-TOP-ROAS-COUNT)
160300         MOVE WS-ROIT-ORDERS (WS-FOUND-IX) TO
160400             WS-TOPR-ORDERS (WS-TOP-ROAS-COUNT)
160500         MOVE WS-ROIT-REVENUE (WS-FOUND-IX) TO
160600             WS-TOPR-REVENUE (WS-TOP-ROAS-COUNT)
160700     END-IF.
160800 5020-PICK-TOP-ROAS-EXIT.
160900     EXIT.
161000
161100*----------------------------------------------------------------
161200* ONE PASS OF THE SELECTION SCAN FOR THE CURRENT ROAS RANK SLOT.
161300*----------------------------------------------------------------
161400 5021-SCAN-MAX-ROAS.
161500* ZERO/BLANK-PROTECTED BRANCH.
161600     IF WS-INFM-USED (WS-SCAN-IX) NOT = 'Y'
161700         IF WS-FOUND-IX = ZERO
161800             OR WS-ROIT-ROAS (WS-SCAN-IX) > WS-ROIT-ROAS (WS-FOUND-IX)
161900             MOVE WS-SCAN-IX TO WS-FOUND-IX
162000         END-IF
162100     END-IF.
162200     ADD 1 TO WS-SCAN-IX.
162300 5021-SCAN-MAX-ROAS-EXIT.
162400     EXIT.
162500
162600*----------------------------------------------------------------
162700* SAME SELECTION-SORT IDIOM AS 5020 ABOVE, RANKED BY REVENUE.
162800*----------------------------------------------------------------
162900 5030-PICK-TOP-REVENUE.
163000     IF WS-TOP-IX > WS-INFM-COUNT
163100         GO TO 5030-PICK-TOP-REVENUE-EXIT
163200     END-IF.
163300     MOVE ZERO TO WS-FOUND-IX.
163400     MOVE 1 TO WS-SCAN-IX.
163500* ONE PASS OF THE SELECTION SCAN.
163600     PERFORM 5031-SCAN-MAX-REVENUE THRU 5031-SCAN-MAX-REVENUE-EXIT
163700         UNTIL WS-SCAN-IX > WS-INFM-COUNT.
163800* ZERO/BLANK-PROTECTED BRANCH.
163900     IF WS-FOUND-IX NOT = ZERO
164000         MOVE 'Y' TO WS-INFM-USED (WS-FOUND-IX)
164100         ADD 1 TO WS-TOP-REV-COUNT
164200         MOVE WS-INFM-T-ID (WS-FOUND-IX) TO
164300             WS-TOPV-INFLUENCER-ID (WS-TOP-REV-COUNT)
164400         MOVE WS-INFM-T-NAME (WS-FOUND-IX) TO
164500             WS-TOPV-NAME (WS-TOP-REV-COUNT)
164600         MOVE WS-INFM-T-CATEGORY (WS-FOUND-IX) TO
164700             WS-TOPV-CATEGORY (WS-TOP-REV-COUNT)
164800         MOVE WS-INFM-T-PLATFORM (WS-FOUND-IX) TO
164900             WS-TOPV-PLATFORM (WS-TOP-REV-COUNT)
165000         MOVE WS-ROIT-ROAS (WS-FOUND-IX) TO
165100             WS-TOPV-ROAS (WS-TOP-REV-COUNT)
165200         MOVE WS-ROIT-ORDERS (WS-FOUND-IX) TO
165300             WS-TOPV-ORDERS (WS-TOP-REV-COUNT)
165400         MOVE WS-ROIT-REVENUE (WS-FOUND-IX) TO
165500             WS-TOPV-REVENUE (WS-TOP-REV-COUNT)
165600     END-IF.
165700 5030-PICK-TOP-REVENUE-EXIT.
165800     EXIT.
165900
166000*----------------------------------------------------------------
166100* ONE PASS OF THE SELECTION SCAN FOR THE CURRENT REVENUE RANK SLOT.
166200*----------------------------------------------------------------
166300 5031-SCAN-MAX-REVENUE.
166400* ZERO/BLANK-PROTECTED BRANCH.
166500     IF WS-INFM-USED (WS-SCAN-IX) NOT = 'Y'
166600         IF WS-FOUND-IX = ZERO
166700             OR WS-ROIT-REVENUE (WS-SCAN-IX) >
166800                WS-ROIT-REVENUE (WS-FOUND-IX)
166900             MOVE WS-SCAN-IX TO WS-FOUND-IX
167000         END-IF
167100     END-IF.
167200     ADD 1 TO WS-SCAN-IX.
167300 5031-SCAN-MAX-REVENUE-EXIT.
167400     EXIT.
167500
167600*----------------------------------------------------------------
167700* SAME SELECTION-SORT IDIOM AGAIN, RANKED BY PERFORMANCE-SCORE.
167800*----------------------------------------------------------------
167900 5040-PICK-TOP-PERFORMANCE.
168000     IF WS-TOP-IX > WS-INFM-COUNT
168100         GO TO 5040-PICK-TOP-PERFORMANCE-EXIT
168200     END-IF.
168300     MOVE ZERO TO WS-FOUND-IX.
168400     MOVE 1 TO WS-SCAN-IX.
168500* ONE PASS OF THE SELECTION SCAN.
168600     PERFORM 5041-SCAN-MAX-PERF THRU 5041-SCAN-MAX-PERF-EXIT
168700         UNTIL WS-SCAN-IX > WS-INFM-COUNT.
168800* ZERO/BLANK-PROTECTED BRANCH.
168900     IF WS-FOUND-IX NOT = ZERO
169000         MOVE 'Y' TO WS-INFM-USED (WS-FOUND-IX)
169100         ADD 1 TO WS-TOP-PERF-COUNT
169200         MOVE WS-INFM-T-ID (WS-FOUND-IX) TO
169300             WS-TOPP-INFLUENCER-ID (WS-TOP-PERF-COUNT)
169400         MOVE WS-INFM-T-NAME (WS-FOUND-IX) TO
169500             WS-TOPP-NAME (WS-TOP-PERF-COUNT)
169600         MOVE WS-INFM-T-CATEGORY (WS-FOUND-IX) TO
169700             WS-TOPP-CATEGORY (WS-TOP-PERF-COUNT)
169800         MOVE WS-INFM-T-PLATFORM (WS-FOUND-IX) TO
169900             WS-TOPP-PLATFORM (WS-TOP-PERF-COUNT)
170000         MOVE WS-PERF-SCORE (WS-FOUND-IX) TO
170100             WS-TOPP-SCORE (WS-TOP-PERF-COUNT)
170200         MOVE WS-ROIT-ORDERS (WS-FOUND-IX) TO
170300             WS-TOPP-ORDERS (WS-TOP-PERF-COUNT)
170400         MOVE WS-ROIT-REVENUE (WS-FOUND-IX) TO
170500             WS-TOPP-REVENUE (WS-TOP-PERF-COUNT)
170600     END-IF.
170700 5040-PICK-TOP-PERFORMANCE-EXIT.
170800     EXIT.
170900
171000*----------------------------------------------------------------
171100* ONE PASS OF THE SELECTION SCAN FOR THE CURRENT PERF RANK SLOT.
171200*----------------------------------------------------------------
171300 5041-SCAN-MAX-PERF.
171400* ZERO/BLANK-PROTECTED BRANCH.
171500     IF WS-INFM-USED (WS-SCAN-IX) NOT = 'Y'
171600         IF WS-FOUND-IX = ZERO
171700             OR WS-PERF-SCORE (WS-SCAN-IX) >
171800                WS-PERF-SCORE (WS-FOUND-IX)
171900             MOVE WS-SCAN-IX TO WS-FOUND-IX
172000         END-IF
172100     END-IF.
172200     ADD 1 TO WS-SCAN-IX.
172300 5041-SCAN-MAX-PERF-EXIT.
172400     EXIT.
172500
172600******************************************************************
172700* RANK-UNDERPERFORM - BOTTOM-QUARTILE SELECTION BY PERFORMANCE    *
172800* SCORE, USING THE SAME LINEAR-INTERPOLATION PERCENTILE METHOD    *
172900* THE ACTUARIAL GROUP USES (TJO, MK-0512).                        *
173000******************************************************************
173100 5100-RANK-UNDERPERFORM.
173200     MOVE WS-INFM-COUNT TO WS-UNDER-COUNT.
173300     MOVE 1 TO WS-INFM-IX.
173400* COPY ONE ROW INTO THE SCRATCH TABLE FOR THE SORT BELOW.
173500     PERFORM 5110-BUILD-UNDER-ROW THRU 5110-BUILD-UNDER-ROW-EXIT
173600         UNTIL WS-INFM-IX > WS-UNDER-COUNT.
173700* ASCENDING BUBBLE SORT BY ROAS.
173800     PERFORM 5120-SORT-UNDER-TABLE THRU 5120-SORT-UNDER-TABLE-EXIT.
173900* FIND THE 25TH-PERCENTILE ROAS CUTOFF.
174000     PERFORM 5130-PERCENTILE-THRESHOLD
174100         THRU 5130-PERCENTILE-THRESHOLD-EXIT.
174200* COPY EVERY ROW AT OR BELOW THE CUTOFF TO THE FINAL LIST.
174300     PERFORM 5140-SELECT-UNDERPERFORMERS
174400         THRU 5140-SELECT-UNDERPERFORMERS-EXIT.
174500 5100-RANK-UNDERPERFORM-EXIT.
174600     EXIT.
174700
174800*----------------------------------------------------------------
174900* COPIES ONE INFLUENCER'S ID/NAME/ROAS INTO THE SCRATCH
175000* UNDERPERFORMER TABLE USED FOR THE SORT AND PERCENTILE STEPS.
175100*----------------------------------------------------------------
175200 5110-BUILD-UNDER-ROW.
175300     MOVE WS-INFM-T-ID (WS-INFM-IX) TO
175400         WS-UNDER-INFLUENCER-ID (WS-INFM-IX).
175500     MOVE WS-INFM-T-NAME (WS-INFM-IX) TO WS-UNDER-NAME (WS-INFM-IX).
175600     MOVE WS-INFM-T-CATEGORY (WS-INFM-IX) TO
175700         WS-UNDER-CATEGORY (WS-INFM-IX).
175800     MOVE WS-INFM-T-PLATFORM (WS-INFM-IX) TO
175900         WS-UNDER-PLATFORM (WS-INFM-IX).
176000     MOVE WS-PERF-SCORE (WS-INFM-IX) TO WS-UNDER-SCORE (WS-INFM-IX).
176100     MOVE WS-ROIT-ROAS (WS-INFM-IX) TO WS-UNDER-ROAS (WS-INFM-IX).
176200     MOVE WS-ROIT-ORDERS (WS-INFM-IX) TO WS-UNDER-ORDERS (WS-INFM-IX).
176300     MOVE WS-ROIT-REVENUE (WS-INFM-IX) TO
176400         WS-UNDER-REVENUE (WS-INFM-IX).
176500     ADD 1 TO WS-INFM-IX.
176600 5110-BUILD-UNDER-ROW-EXIT.
176700     EXIT.
176800
176900*----------------------------------------------------------------
177000* BUBBLE SORTS THE UNDERPERFORMER TABLE ASCENDING BY ROAS -
177100* THE TABLE IS SMALL ENOUGH THAT A BUBBLE SORT IS ADEQUATE.
177200*----------------------------------------------------------------
177300 5120-SORT-UNDER-TABLE.
177400     MOVE 'YES' TO WS-SORT-SWAPPED-SW.
177500* ONE PASS OF THE BUBBLE SORT.
177600     PERFORM 5121-BUBBLE-PASS THRU 5121-BUBBLE-PASS-EXIT
177700         UNTIL WS-SORT-SWAPPED-SW = 'NO '.
177800 5120-SORT-UNDER-TABLE-EXIT.
177900     EXIT.
178000
178100*----------------------------------------------------------------
178200* ONE PASS OF THE BUBBLE SORT, SWAPPING OUT-OF-ORDER NEIGHBORS.
178300*----------------------------------------------------------------
178400 5121-BUBBLE-PASS.
178500     MOVE 'NO ' TO WS-SORT-SWAPPED-SW.
178600     MOVE 1 TO WS-SCAN-IX.
178700* ONE ADJACENT-PAIR COMPARE AND SWAP.
178800     PERFORM 5122-BUBBLE-COMPARE THRU 5122-BUBBLE-COMPARE-EXIT
178900         UNTIL WS-SCAN-IX >= WS-UNDER-COUNT.
179000 5121-BUBBLE-PASS-EXIT.
179100     EXIT.
179200
179300*----------------------------------------------------------------
179400* COMPARES AND, IF NEEDED, SWAPS ONE ADJACENT PAIR OF ROWS.
179500*----------------------------------------------------------------
179600 5122-BUBBLE-COMPARE.
179700     IF WS-UNDER-SCORE (WS-SCAN-IX) >
179800         WS-UNDER-SCORE (WS-SCAN-IX + 1)
179900         MOVE WS-UNDER-ENTRY (WS-SCAN-IX)     TO WS-SWAP-AREA
180000         MOVE WS-UNDER-ENTRY (WS-SCAN-IX + 1) TO
180100             WS-UNDER-ENTRY (WS-SCAN-IX)
180200         MOVE WS-SWAP-AREA TO WS-UNDER-ENTRY (WS-SCAN-IX + 1)
180300         MOVE 'YES' TO WS-SORT-SWAPPED-SW
180400     END-IF.
180500     ADD 1 TO WS-SCAN-IX.
180600 5122-BUBBLE-COMPARE-EXIT.
180700     EXIT.
180800
180900*----------------------------------------------------------------
181000* FINDS THE ROAS VALUE AT THE 25TH PERCENTILE OF THE SORTED
181100* TABLE - INFLUENCERS AT OR BELOW IT ARE FLAGGED UNDERPERFORMING.
181200*----------------------------------------------------------------
181300 5130-PERCENTILE-THRESHOLD.
181400* ZERO/BLANK-PROTECTED BRANCH.
181500     IF WS-UNDER-COUNT = ZERO
181600         MOVE ZERO TO WS-PCT-THRESHOLD
181700         GO TO 5130-PERCENTILE-THRESHOLD-EXIT
181800     END-IF.
181900     COMPUTE WS-PCT-RANK ROUNDED = 0.25 * (WS-UNDER-COUNT - 1).
182000     MOVE WS-PCT-RANK TO WS-PCT-FLOOR.
182100     COMPUTE WS-PCT-FRAC = WS-PCT-RANK - WS-PCT-FLOOR.
182200     MOVE WS-UNDER-SCORE (WS-PCT-FLOOR + 1) TO WS-PCT-LO.
182300     IF WS-PCT-FLOOR + 2 > WS-UNDER-COUNT
182400         MOVE WS-PCT-LO TO WS-PCT-HI
182500     ELSE
182600         MOVE WS-UNDER-SCORE (WS-PCT-FLOOR + 2) TO WS-PCT-HI
182700     END-IF.
182800     COMPUTE WS-PCT-THRESHOLD ROUNDED =
182900         WS-PCT-LO + (WS-PCT-FRAC * (WS-PCT-HI - WS-PCT-LO)).
183000 5130-PERCENTILE-THRESHOLD-EXIT.
183100     EXIT.
183200
183300*----------------------------------------------------------------
183400* DRIVES THE SCAN THAT COPIES EVERY ROW AT OR BELOW THE
183500* THRESHOLD INTO THE FINAL SELECTED LIST FOR THE REPORT.
183600*----------------------------------------------------------------
183700 5140-SELECT-UNDERPERFORMERS.
183800     MOVE ZERO TO WS-UNDER-SELECTED-COUNT.
183900     MOVE 1 TO WS-SCAN-IX.
184000* ONE ROW OF THE THRESHOLD SCAN.
184100     PERFORM 5141-SELECT-ONE THRU 5141-SELECT-ONE-EXIT
184200         UNTIL WS-SCAN-IX > WS-UNDER-COUNT.
184300 5140-SELECT-UNDERPERFORMERS-EXIT.
184400     EXIT.
184500
184600*----------------------------------------------------------------
184700* ONE ROW OF THE THRESHOLD SCAN DRIVEN BY 5140 ABOVE.
184800*----------------------------------------------------------------
184900 5141-SELECT-ONE.
185000     IF WS-UNDER-SCORE (WS-SCAN-IX) <= WS-PCT-THRESHOLD
185100         ADD 1 TO WS-UNDER-SELECTED-COUNT
185200     END-IF.
185300     ADD 1 TO WS-SCAN-IX.
185400 5141-SELECT-ONE-EXIT.
185500     EXIT.
185600
185700******************************************************************
185800* INSIGHT-CALC - EXECUTIVE SUMMARY FIGURES AND THE THREE          *
185900* RECOMMENDATION RULES EVALUATED IN FIXED ORDER (MK-0512).        *
186000******************************************************************
186100 5500-INSIGHT-CALC.
186200* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
186300     IF WS-SUM-TOTAL-COST > ZERO
186400         COMPUTE WS-SUM-OVERALL-ROAS ROUNDED =
186500             WS-SUM-TOTAL-REVENUE / WS-SUM-TOTAL-COST
186600     ELSE
186700         MOVE ZERO TO WS-SUM-OVERALL-ROAS
186800     END-IF.
186900* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
187000     IF WS-INFM-COUNT > ZERO
187100         COMPUTE WS-SUM-AVG-PERF-SCORE ROUNDED =
187200             WS-SUM-AVG-PERF-SUM / WS-INFM-COUNT
187300     ELSE
187400         MOVE ZERO TO WS-SUM-AVG-PERF-SCORE
187500     END-IF.
187600* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
187700     IF WS-SUM-TOTAL-ORDERS > ZERO
187800         COMPUTE WS-SUM-AVG-ORDER-VALUE ROUNDED =
187900             WS-SUM-TOTAL-REVENUE / WS-SUM-TOTAL-ORDERS
188000     ELSE
188100         MOVE ZERO TO WS-SUM-AVG-ORDER-VALUE
188200     END-IF.
188300     MOVE ZERO TO WS-SUM-PROFITABLE-CNT.
188400     MOVE 1 TO WS-INFM-IX.
188500* ONE INFLUENCER'S CONTRIBUTION TO THE PROFITABLE COUNT.
188600     PERFORM 5510-COUNT-PROFITABLE THRU 5510-COUNT-PROFITABLE-EXIT
188700         UNTIL WS-INFM-IX > WS-INFM-COUNT.
188800* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
188900     IF WS-INFM-COUNT > ZERO
189000         COMPUTE WS-SUM-PROFITABLE-PCT ROUNDED =
189100             WS-SUM-PROFITABLE-CNT * 100 / WS-INFM-COUNT
189200     ELSE
189300         MOVE ZERO TO WS-SUM-PROFITABLE-PCT
189400     END-IF.
189500* APPLY ALL THREE FIXED RULES IN ORDER.
189600     PERFORM 5600-BUILD-RECOMMENDATIONS
189700         THRU 5600-BUILD-RECOMMENDATIONS-EXIT.
189800 5500-INSIGHT-CALC-EXIT.
189900     EXIT.
190000
190100*----------------------------------------------------------------
190200* ONE INFLUENCER'S CONTRIBUTION TO THE PROFITABLE-COUNT USED
190300* BY RULE 2 (5630-RULE-PERFORMANCE) BELOW TO DECIDE ITS PRIORITY.
190400*----------------------------------------------------------------
190500 5510-COUNT-PROFITABLE.
190600     IF WS-ROIT-ROAS (WS-INFM-IX) > 1.00
190700         ADD 1 TO WS-SUM-PROFITABLE-CNT
190800     END-IF.
190900     ADD 1 TO WS-INFM-IX.
191000 5510-COUNT-PROFITABLE-EXIT.
191100     EXIT.
191200
191300*----------------------------------------------------------------
191400* DRIVES THE THREE FIXED RECOMMENDATION RULES IN ORDER - BUDGET
191500* ALLOCATION, PERFORMANCE OPTIMIZATION, CONTENT STRATEGY.
191600*----------------------------------------------------------------
191700 5600-BUILD-RECOMMENDATIONS.
191800     MOVE ZERO TO WS-RCMD-COUNT WS-UNPROFIT-ROAS-CNT
191900         WS-LOW-ENGAGE-CNT WS-TOP5-ROAS-SUM.
192000     MOVE 1 TO WS-INFM-IX.
192100* ONE INFLUENCER'S CONTRIBUTION TO THE RULE-TRIGGER COUNTS.
192200     PERFORM 5610-SCAN-RCMD-COUNTS THRU 5610-SCAN-RCMD-COUNTS-EXIT
192300         UNTIL WS-INFM-IX > WS-INFM-COUNT.
192400     MOVE 1 TO WS-TOP-IX.
192500* ONE ROW OF THE TOP-5-BY-ROAS AVERAGE.
192600     PERFORM 5615-SUM-TOP5-ROAS THRU 5615-SUM-TOP5-ROAS-EXIT
192700         UNTIL WS-TOP-IX > WS-TOP-ROAS-COUNT.
192800* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
192900     IF WS-TOP-ROAS-COUNT > ZERO
193000         COMPUTE WS-TOP5-ROAS-AVG ROUNDED =
193100             WS-TOP5-ROAS-SUM / WS-TOP-ROAS-COUNT
193200     ELSE
193300         MOVE ZERO TO WS-TOP5-ROAS-AVG
193400     END-IF.
193500* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
193600     IF WS-INFM-COUNT > ZERO
193700         PERFORM 5620-RULE-BUDGET THRU 5620-RULE-BUDGET-EXIT
193800     END-IF.
193900* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
194000     IF WS-UNPROFIT-ROAS-CNT > ZERO
194100         PERFORM 5630-RULE-PERFORMANCE THRU 5630-RULE-PERFORMANCE-EXIT
194200     END-IF.
194300* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
194400     IF WS-LOW-ENGAGE-CNT > ZERO
194500         PERFORM 5640-RULE-CONTENT THRU 5640-RULE-CONTENT-EXIT
194600     END-IF.
194700 5600-BUILD-RECOMMENDATIONS-EXIT.
194800     EXIT.
194900
195000*----------------------------------------------------------------
195100* COUNTS HIGH-REVENUE AND LOW-REVENUE INFLUENCERS NEEDED BY
195200* RULE 1 TO DECIDE WHETHER A BUDGET-REALLOCATION RULE FIRES.
195300*----------------------------------------------------------------
195400 5610-SCAN-RCMD-COUNTS.
195500     IF WS-ROIT-ROAS (WS-INFM-IX) < 1.00
195600         ADD 1 TO WS-UNPROFIT-ROAS-CNT
195700     END-IF.
195800     IF WS-PERF-AVG-ENGAGE (WS-INFM-IX) < 0.03
195900         ADD 1 TO WS-LOW-ENGAGE-CNT
196000     END-IF.
196100     ADD 1 TO WS-INFM-IX.
196200 5610-SCAN-RCMD-COUNTS-EXIT.
196300     EXIT.
196400
196500*----------------------------------------------------------------
196600* SUMS THE ROAS OF THE TOP-5-BY-ROAS TABLE BUILT IN 5020, USED
196700* BY RULE 1 TO NAME THE BEST-PERFORMING PLATFORM.
196800*----------------------------------------------------------------
196900 5615-SUM-TOP5-ROAS.
197000     ADD WS-TOPR-ROAS (WS-TOP-IX) TO WS-TOP5-ROAS-SUM.
197100     ADD 1 TO WS-TOP-IX.
197200 5615-SUM-TOP5-ROAS-EXIT.
197300     EXIT.
197400
197500*----------------------------------------------------------------
197600* RULE 1 - BUDGET ALLOCATION.  FIRES WHEN THE TOP PERFORMERS
197700* CLEARLY OUTPACE THE REST; NAMES THE BEST PLATFORM IN THE ACTION
197800* TEXT PER THE FIXED RULE SET INSIGHT-CALC USES (MK-0726).
197900*----------------------------------------------------------------
198000 5620-RULE-BUDGET.
198100*    ONE ROW IN THE RECOMMENDATION TABLE PER RULE THAT FIRES -
198200*    FOUR STRING-BUILT TEXT FIELDS PLUS THE FIXED TYPE/PRIORITY.
198300     ADD 1 TO WS-RCMD-COUNT.
198400     MOVE 'Budget Allocation'          TO WS-RCMD-TYPE (WS-RCMD-COUNT).
198500     MOVE 'High  '                     TO
198600         WS-RCMD-PRIORITY (WS-RCMD-COUNT).
198700     MOVE WS-TOP5-ROAS-AVG TO WS-RCMD-TEXT-NUM2.
198800     STRING 'SHIFT BUDGET TOWARD THE TOP-5 ROAS INFLUENCERS - '
198900         'AVG ROAS ' WS-RCMD-TEXT-NUM2
199000         DELIMITED BY SIZE INTO WS-RCMD-RECOMMEND (WS-RCMD-COUNT).
199100     STRING 'TOP PERFORMERS OUTPACE THE FIELD ON '
199200         WS-SUM-BEST-PLATFORM
199300         DELIMITED BY SIZE INTO WS-RCMD-REASON (WS-RCMD-COUNT).
199400     STRING 'REALLOCATE 20 PERCENT OF BUDGET TO THE TOP PERFORMERS, '
199500         'PRIORITIZING ' WS-SUM-BEST-PLATFORM
199600         DELIMITED BY SIZE INTO WS-RCMD-ACTION (WS-RCMD-COUNT).
199700 5620-RULE-BUDGET-EXIT.
199800     EXIT.
199900
200000*----------------------------------------------------------------
200100* RULE 2 - PERFORMANCE OPTIMIZATION.  FIRES WHEN THE PROFITABLE-
200200* COUNT FROM 5510 IS LOW RELATIVE TO THE TOTAL INFLUENCER COUNT.
200300*----------------------------------------------------------------
200400 5630-RULE-PERFORMANCE.
200500     ADD 1 TO WS-RCMD-COUNT.
200600     MOVE 'Performance Optimization'    TO
200700         WS-RCMD-TYPE (WS-RCMD-COUNT).
200800     MOVE 'High  '                     TO
200900         WS-RCMD-PRIORITY (WS-RCMD-COUNT).
201000     MOVE WS-UNPROFIT-ROAS-CNT TO WS-RCMD-TEXT-NUM.
201100     STRING 'REVIEW THE ' WS-RCMD-TEXT-NUM
201200         ' INFLUENCERS RUNNING BELOW A 1.0 ROAS'
201300         DELIMITED BY SIZE INTO WS-RCMD-RECOMMEND (WS-RCMD-COUNT).
201400     MOVE 'PAYOUT IS NOT BEING RECOVERED IN ATTRIBUTED REVENUE'
201500         TO WS-RCMD-REASON (WS-RCMD-COUNT).
201600     MOVE 'RENEGOTIATE RATES, IMPROVE CONTENT, OR DISCONTINUE THE'
201700         TO WS-RCMD-ACTION (WS-RCMD-COUNT).
201800 5630-RULE-PERFORMANCE-EXIT.
201900     EXIT.
202000
202100*----------------------------------------------------------------
202200* RULE 3 - CONTENT STRATEGY.  FIRES ON LOW AVERAGE ENGAGEMENT
202300* ACROSS THE ROSTER - A MEDIUM-PRIORITY, LOWER-URGENCY CALL.
202400*----------------------------------------------------------------
202500 5640-RULE-CONTENT.
202600     ADD 1 TO WS-RCMD-COUNT.
202700     MOVE 'Content Strategy'            TO WS-RCMD-TYPE (WS-RCMD-COUNT).
202800     MOVE 'Medium'                      TO
202900         WS-RCMD-PRIORITY (WS-RCMD-COUNT).
203000     MOVE WS-LOW-ENGAGE-CNT TO WS-RCMD-TEXT-NUM.
203100     STRING 'COACH THE ' WS-RCMD-TEXT-NUM
203200         ' INFLUENCERS POSTING BELOW A 3 PERCENT ENGAGEMENT RATE'
203300         DELIMITED BY SIZE INTO WS-RCMD-RECOMMEND (WS-RCMD-COUNT).
203400     MOVE 'LOW ENGAGEMENT CONTENT DRAGS DOWN THE PERFORMANCE SCORE'
203500         TO WS-RCMD-REASON (WS-RCMD-COUNT).
203600     MOVE 'PROVIDE CONTENT GUIDELINES, CREATIVE BRIEFS, AND'
203700         TO WS-RCMD-ACTION (WS-RCMD-COUNT).
203800 5640-RULE-CONTENT-EXIT.
203900     EXIT.
204000
204100******************************************************************
204200* SUMMARY-EXPORT - PLATFORM/CATEGORY DISTRIBUTION COUNTS CARRIED  *
204300* FORWARD AS DISTINCT-VALUE TOTALS FOR THE EXECUTIVE SUMMARY      *
204400* SECTION (MK-0726).                                              *
204500******************************************************************
204600 6000-SUMMARY-EXPORT.
204700* ZERO BOTH DISTRIBUTION TABLES BEFORE THE TALLY PASS.
204800     PERFORM 6010-CLEAR-DIST-TABLES THRU 6010-CLEAR-DIST-TABLES-EXIT.
204900     MOVE 1 TO WS-INFM-IX.
205000* ONE INFLUENCER'S CONTRIBUTION TO BOTH DISTRIBUTION TABLES.
205100     PERFORM 6020-TALLY-DIST THRU 6020-TALLY-DIST-EXIT
205200         UNTIL WS-INFM-IX > WS-INFM-COUNT.
205300* COUNT HOW MANY PLATFORM/CATEGORY SLOTS GOT USED.
205400     PERFORM 6050-COUNT-DISTINCT THRU 6050-COUNT-DISTINCT-EXIT.
205500 6000-SUMMARY-EXPORT-EXIT.
205600     EXIT.
205700
205800*----------------------------------------------------------------
205900* ZEROES BOTH DISTRIBUTION TABLES (PLATFORM AND CATEGORY) BEFORE
206000* THE TALLY PASSES BELOW RUN.
206100*----------------------------------------------------------------
206200 6010-CLEAR-DIST-TABLES.
206300     MOVE 1 TO WS-SCAN-IX.
206400* ONE SLOT AT A TIME.
206500     PERFORM 6011-CLEAR-PLAT-ONE THRU 6011-CLEAR-PLAT-ONE-EXIT
206600         UNTIL WS-SCAN-IX > 5.
206700     MOVE 1 TO WS-SCAN-IX.
206800* ONE SLOT AT A TIME.
206900     PERFORM 6012-CLEAR-CAT-ONE THRU 6012-CLEAR-CAT-ONE-EXIT
207000         UNTIL WS-SCAN-IX > 6.
207100 6010-CLEAR-DIST-TABLES-EXIT.
207200     EXIT.
207300
207400*----------------------------------------------------------------
207500* ONE SLOT OF THE PLATFORM DISTRIBUTION TABLE CLEAR.
207600*----------------------------------------------------------------
207700 6011-CLEAR-PLAT-ONE.
207800     MOVE SPACES TO WS-DIST-PLAT-NAME (WS-SCAN-IX).
207900     MOVE ZERO TO WS-DIST-PLAT-COUNT (WS-SCAN-IX).
208000     ADD 1 TO WS-SCAN-IX.
208100 6011-CLEAR-PLAT-ONE-EXIT.
208200     EXIT.
208300
208400*----------------------------------------------------------------
208500* ONE SLOT OF THE CATEGORY DISTRIBUTION TABLE CLEAR.
208600*----------------------------------------------------------------
208700 6012-CLEAR-CAT-ONE.
208800     MOVE SPACES TO WS-DIST-CAT-NAME (WS-SCAN-IX).
208900     MOVE ZERO TO WS-DIST-CAT-COUNT (WS-SCAN-IX).
209000     ADD 1 TO WS-SCAN-IX.
209100 6012-CLEAR-CAT-ONE-EXIT.
209200     EXIT.
209300
209400*----------------------------------------------------------------
209500* DRIVES THE PLATFORM AND CATEGORY TALLY PASSES ACROSS THE FULL
209600* INFLUENCER TABLE, PLUS THE EXECUTIVE SUMMARY ROLL-UP FIGURES.
209700*----------------------------------------------------------------
209800 6020-TALLY-DIST.
209900* BUMP THIS INFLUENCER'S PLATFORM SLOT.
210000     PERFORM 6030-TALLY-PLATFORM THRU 6030-TALLY-PLATFORM-EXIT.
210100* BUMP THIS INFLUENCER'S CATEGORY SLOT.
210200     PERFORM 6040-TALLY-CATEGORY THRU 6040-TALLY-CATEGORY-EXIT.
210300     ADD 1 TO WS-INFM-IX.
210400 6020-TALLY-DIST-EXIT.
210500     EXIT.
210600
210700*----------------------------------------------------------------
210800* DRIVES ONE INFLUENCER'S PLATFORM-DISTRIBUTION TALLY VIA THE
210900* SCAN PARAGRAPHS BELOW.
211000*----------------------------------------------------------------
211100 6030-TALLY-PLATFORM.
211200     MOVE ZERO TO WS-FOUND-IX.
211300     MOVE 1 TO WS-SCAN-IX.
211400* LOOK FOR AN EXISTING SLOT FOR THIS PLATFORM NAME.
211500     PERFORM 6031-SCAN-PLATFORM THRU 6031-SCAN-PLATFORM-EXIT
211600         UNTIL WS-SCAN-IX > 5 OR WS-FOUND-IX NOT = ZERO.
211700* ZERO/BLANK-PROTECTED BRANCH.
211800     IF WS-FOUND-IX = ZERO
211900         MOVE 1 TO WS-SCAN-IX
212000         PERFORM 6032-SCAN-PLATFORM-BLANK
212100             THRU 6032-SCAN-PLATFORM-BLANK-EXIT
212200             UNTIL WS-SCAN-IX > 5 OR WS-FOUND-IX NOT = ZERO
212300     END-IF.
212400* ZERO/BLANK-PROTECTED BRANCH.
212500     IF WS-FOUND-IX NOT = ZERO
212600         IF WS-DIST-PLAT-NAME (WS-FOUND-IX) = SPACES
212700             MOVE WS-INFM-T-PLATFORM (WS-INFM-IX) TO
212800                 WS-DIST-PLAT-NAME (WS-FOUND-IX)
212900         END-IF
213000         ADD 1 TO WS-DIST-PLAT-COUNT (WS-FOUND-IX)
213100     END-IF.
213200 6030-TALLY-PLATFORM-EXIT.
213300     EXIT.
213400
213500*----------------------------------------------------------------
213600* ONE TABLE SLOT OF THE PLATFORM-DISTRIBUTION LOOKUP SCAN.
213700*----------------------------------------------------------------
213800 6031-SCAN-PLATFORM.
213900     IF WS-DIST-PLAT-NAME (WS-SCAN-IX) = WS-INFM-T-PLATFORM (WS-INFM-IX)
214000         MOVE WS-SCAN-IX TO WS-FOUND-IX
214100     END-IF.
214200     ADD 1 TO WS-SCAN-IX.
214300 6031-SCAN-PLATFORM-EXIT.
214400     EXIT.
214500
214600*----------------------------------------------------------------
214700* HANDLES A BLANK/UNRECOGNIZED PLATFORM CODE - FALLS THROUGH
214800* WITHOUT TALLYING.
214900*----------------------------------------------------------------
215000 6032-SCAN-PLATFORM-BLANK.
215100* ZERO/BLANK-PROTECTED BRANCH.
215200     IF WS-DIST-PLAT-NAME (WS-SCAN-IX) = SPACES
215300         MOVE WS-SCAN-IX TO WS-FOUND-IX
215400     END-IF.
215500     ADD 1 TO WS-SCAN-IX.
215600 6032-SCAN-PLATFORM-BLANK-EXIT.
215700     EXIT.
215800
215900*----------------------------------------------------------------
216000* DRIVES ONE INFLUENCER'S CATEGORY-DISTRIBUTION TALLY VIA THE
216100* SCAN PARAGRAPHS BELOW.
216200*----------------------------------------------------------------
216300 6040-TALLY-CATEGORY.
216400     MOVE ZERO TO WS-FOUND-IX.
216500     MOVE 1 TO WS-SCAN-IX.
216600* LOOK FOR AN EXISTING SLOT FOR THIS CATEGORY NAME.
216700     PERFORM 6041-SCAN-CATEGORY THRU 6041-SCAN-CATEGORY-EXIT
216800         UNTIL WS-SCAN-IX > 6 OR WS-FOUND-IX NOT = ZERO.
216900* ZERO/BLANK-PROTECTED BRANCH.
217000     IF WS-FOUND-IX = ZERO
217100         MOVE 1 TO WS-SCAN-IX
217200         PERFORM 6042-SCAN-CATEGORY-BLANK
217300             THRU 6042-SCAN-CATEGORY-BLANK-EXIT
217400             UNTIL WS-SCAN-IX > 6 OR WS-FOUND-IX NOT = ZERO
217500     END-IF.
217600* ZERO/BLANK-PROTECTED BRANCH.
217700     IF WS-FOUND-IX NOT = ZERO
217800         IF WS-DIST-CAT-NAME (WS-FOUND-IX) = SPACES
217900             MOVE WS-INFM-T-CATEGORY (WS-INFM-IX) TO
218000                 WS-DIST-CAT-NAME (WS-FOUND-IX)
218100         END-IF
218200         ADD 1 TO WS-DIST-CAT-COUNT (WS-FOUND-IX)
218300     END-IF.
218400 6040-TALLY-CATEGORY-EXIT.
218500     EXIT.
218600
218700*----------------------------------------------------------------
218800* ONE TABLE SLOT OF THE CATEGORY-DISTRIBUTION LOOKUP SCAN.
218900*----------------------------------------------------------------
219000 6041-SCAN-CATEGORY.
219100     IF WS-DIST-CAT-NAME (WS-SCAN-IX) = WS-INFM-T-CATEGORY (WS-INFM-IX)
219200         MOVE WS-SCAN-IX TO WS-FOUND-IX
219300     END-IF.
219400     ADD 1 TO WS-SCAN-IX.
219500 6041-SCAN-CATEGORY-EXIT.
219600     EXIT.
219700
219800*----------------------------------------------------------------
219900* HANDLES A BLANK/UNRECOGNIZED CATEGORY CODE - FALLS THROUGH
220000* WITHOUT TALLYING.
220100*----------------------------------------------------------------
220200 6042-SCAN-CATEGORY-BLANK.
220300* ZERO/BLANK-PROTECTED BRANCH.
220400     IF WS-DIST-CAT-NAME (WS-SCAN-IX) = SPACES
220500         MOVE WS-SCAN-IX TO WS-FOUND-IX
220600     END-IF.
220700     ADD 1 TO WS-SCAN-IX.
220800 6042-SCAN-CATEGORY-BLANK-EXIT.
220900     EXIT.
221000
221100*----------------------------------------------------------------
221200* DRIVES THE DISTINCT-PLATFORM AND DISTINCT-CATEGORY COUNTS FOR
221300* THE EXECUTIVE SECTION'S 'DISTINCT PLATFORMS / CATEGORIES' LINE.
221400*----------------------------------------------------------------
221500 6050-COUNT-DISTINCT.
221600     MOVE ZERO TO WS-SUM-DISTINCT-PLATFORMS WS-SUM-DISTINCT-CATEGORIES.
221700     MOVE 1 TO WS-SCAN-IX.
221800* ONE SLOT AT A TIME.
221900     PERFORM 6051-COUNT-PLAT-ONE THRU 6051-COUNT-PLAT-ONE-EXIT
222000         UNTIL WS-SCAN-IX > 5.
222100     MOVE 1 TO WS-SCAN-IX.
222200* ONE SLOT AT A TIME.
222300     PERFORM 6052-COUNT-CAT-ONE THRU 6052-COUNT-CAT-ONE-EXIT
222400         UNTIL WS-SCAN-IX > 6.
222500 6050-COUNT-DISTINCT-EXIT.
222600     EXIT.
222700
222800*----------------------------------------------------------------
222900* ONE SLOT OF THE DISTINCT-PLATFORM COUNT SCAN.
223000*----------------------------------------------------------------
223100 6051-COUNT-PLAT-ONE.
223200* ZERO/BLANK-PROTECTED BRANCH.
223300     IF WS-DIST-PLAT-NAME (WS-SCAN-IX) NOT = SPACES
223400         ADD 1 TO WS-SUM-DISTINCT-PLATFORMS
223500     END-IF.
223600     ADD 1 TO WS-SCAN-IX.
223700 6051-COUNT-PLAT-ONE-EXIT.
223800     EXIT.
223900
224000*----------------------------------------------------------------
224100* ONE SLOT OF THE DISTINCT-CATEGORY COUNT SCAN.
224200*----------------------------------------------------------------
224300 6052-COUNT-CAT-ONE.
224400* ZERO/BLANK-PROTECTED BRANCH.
224500     IF WS-DIST-CAT-NAME (WS-SCAN-IX) NOT = SPACES
224600         ADD 1 TO WS-SUM-DISTINCT-CATEGORIES
224700     END-IF.
224800     ADD 1 TO WS-SCAN-IX.
224900 6052-COUNT-CAT-ONE-EXIT.
225000     EXIT.
225100
225200******************************************************************
225300* WRITE-ROI-REPORT - DETAIL LINES DESCENDING BY ROAS.  NO SORT   *
225400* STEP - A SMALL INDEX-ARRAY BUBBLE SORT IS USED SINCE THE        *
225500* UNDERLYING TABLES STAY IN MASTER-FILE ARRIVAL ORDER.            *
225600******************************************************************
225700 7000-WRITE-ROI-REPORT.
225800     MOVE 1 TO WS-INFM-IX.
225900* LOAD THE INDEX TABLE 1..N BEFORE THE INDEX SORT.
226000     PERFORM 7010-INIT-SORT-INDEX THRU 7010-INIT-SORT-INDEX-EXIT
226100         UNTIL WS-INFM-IX > WS-INFM-COUNT.
226200* DESCENDING BUBBLE SORT OF THE INDEXES, NOT THE ROWS THEMSELVES.
226300     PERFORM 7020-SORT-BY-ROAS THRU 7020-SORT-BY-ROAS-EXIT.
226400* OPEN THE FILE AND WRITE THE PAGE-1 HEADING.
226500     PERFORM 7100-OPEN-ROI-REPORT THRU 7100-OPEN-ROI-REPORT-EXIT.
226600     MOVE 1 TO WS-SCAN-IX.
226700* ONE DETAIL LINE, FOLLOWING THE SORTED INDEX ORDER.
226800     PERFORM 7200-WRITE-ROI-DETAIL THRU 7200-WRITE-ROI-DETAIL-EXIT
226900         UNTIL WS-SCAN-IX > WS-INFM-COUNT.
227000 7000-WRITE-ROI-REPORT-EXIT.
227100     EXIT.
227200
227300*----------------------------------------------------------------
227400* LOADS THE SORT-INDEX TABLE WITH 1..N BEFORE THE INDEX SORT
227500* RUNS - THE ROI TABLE ITSELF IS NEVER MOVED, ONLY THE INDEXES.
227600*----------------------------------------------------------------
227700 7010-INIT-SORT-INDEX.
227800     MOVE WS-INFM-IX TO WS-SORT-IDX (WS-INFM-IX).
227900     ADD 1 TO WS-INFM-IX.
228000 7010-INIT-SORT-INDEX-EXIT.
228100     EXIT.
228200
228300*----------------------------------------------------------------
228400* BUBBLE SORTS THE INDEX TABLE DESCENDING BY THE INDEXED ROW'S
228500* ROAS VALUE - SEE 5120-SORT-UNDER-TABLE FOR THE SAME IDIOM.
228600*----------------------------------------------------------------
228700 7020-SORT-BY-ROAS.
228800     MOVE 'YES' TO WS-SORT-SWAPPED-SW.
228900* ONE PASS OF THE INDEX BUBBLE SORT.
229000     PERFORM 7030-SORT-PASS THRU 7030-SORT-PASS-EXIT
229100         UNTIL WS-SORT-SWAPPED-SW = 'NO '.
229200 7020-SORT-BY-ROAS-EXIT.
229300     EXIT.
229400
229500*----------------------------------------------------------------
229600* ONE PASS OF THE INDEX-TABLE BUBBLE SORT.
229700*----------------------------------------------------------------
229800 7030-SORT-PASS.
229900     MOVE 'NO ' TO WS-SORT-SWAPPED-SW.
230000     MOVE 1 TO WS-SCAN-IX.
230100* ONE ADJACENT-PAIR COMPARE AND SWAP OF INDEXES.
230200     PERFORM 7040-SORT-COMPARE THRU 7040-SORT-COMPARE-EXIT
230300         UNTIL WS-SCAN-IX >= WS-INFM-COUNT.
230400 7030-SORT-PASS-EXIT.
230500     EXIT.
230600
230700*----------------------------------------------------------------
230800* COMPARES AND, IF NEEDED, SWAPS ONE ADJACENT PAIR OF INDEXES.
230900*----------------------------------------------------------------
231000 7040-SORT-COMPARE.
231100     IF WS-ROIT-ROAS (WS-SORT-IDX (WS-SCAN-IX)) <
231200        WS-ROIT-ROAS (WS-SORT-IDX (WS-SCAN-IX + 1))
231300         MOVE WS-SORT-IDX (WS-SCAN-IX)     TO WS-INNER-IX
231400         MOVE WS-SORT-IDX (WS-SCAN-IX + 1) TO
231500             WS-SORT-IDX (WS-SCAN-IX)
231600         MOVE WS-INNER-IX TO WS-SORT-IDX (WS-SCAN-IX + 1)
231700         MOVE 'YES' TO WS-SORT-SWAPPED-SW
231800     END-IF.
231900     ADD 1 TO WS-SCAN-IX.
232000 7040-SORT-COMPARE-EXIT.
232100     EXIT.
232200
232300*----------------------------------------------------------------
232400* OPENS THE ROI REPORT FILE AND WRITES ITS PAGE-1 HEADING BLOCK.
232500*----------------------------------------------------------------
232600 7100-OPEN-ROI-REPORT.
232700     OPEN OUTPUT ROI-REPORT.
232800     MOVE SPACES TO WS-H1-DATE.
232900     MOVE WS-PAGE-CTR TO WS-H1-PAGE.
233000     WRITE ROIR-PRTLINE FROM WS-ROIR-HEADING-1
233100         AFTER ADVANCING PAGE.
233200     WRITE ROIR-PRTLINE FROM WS-ROIR-BLANK-LINE.
233300     WRITE ROIR-PRTLINE FROM WS-ROIR-HEADING-2.
233400     WRITE ROIR-PRTLINE FROM WS-ROIR-BLANK-LINE.
233500 7100-OPEN-ROI-REPORT-EXIT.
233600     EXIT.
233700
233800*----------------------------------------------------------------
233900* WRITES ONE ROI DETAIL LINE, FOLLOWING THE SORTED INDEX ORDER
234000* FROM 7020 ABOVE RATHER THAN THE ORIGINAL LOAD ORDER.
234100*----------------------------------------------------------------
234200 7200-WRITE-ROI-DETAIL.
234300     SET WS-INFM-TI TO WS-SORT-IDX (WS-SCAN-IX).
234400     MOVE WS-INFM-T-NAME (WS-INFM-TI)     TO WS-D-NAME.
234500     MOVE WS-INFM-T-CATEGORY (WS-INFM-TI) TO WS-D-CATEGORY.
234600     MOVE WS-INFM-T-PLATFORM (WS-INFM-TI) TO WS-D-PLATFORM.
234700     MOVE WS-ROIT-ROAS (WS-INFM-TI)       TO WS-D-ROAS.
234800     MOVE WS-ROIT-INCR-ROAS (WS-INFM-TI)  TO WS-D-INCR-ROAS.
234900     MOVE WS-ROIT-REVENUE (WS-INFM-TI)    TO WS-D-REVENUE.
235000     MOVE WS-ROIT-PAYOUT (WS-INFM-TI)     TO WS-D-PAYOUT.
235100     MOVE WS-ROIT-ORDERS (WS-INFM-TI)     TO WS-D-ORDERS.
235200     MOVE WS-PERF-SCORE (WS-INFM-TI)      TO WS-D-SCORE.
235300     IF WS-ROIT-ROAS (WS-INFM-TI) > 3.00
235400         MOVE '*' TO WS-D-HIPERF-FLAG
235500     ELSE
235600         MOVE SPACE TO WS-D-HIPERF-FLAG
235700     END-IF.
235800     WRITE ROIR-PRTLINE FROM WS-ROIR-DETAIL-LINE.
235900     ADD 1 TO WS-SCAN-IX.
236000 7200-WRITE-ROI-DETAIL-EXIT.
236100     EXIT.
236200
236300******************************************************************
236400* WRITE-SUMMARY-REPORT - EIGHT SECTIONS PER THE CAMPAIGN REVIEW  *
236500* COMMITTEE LAYOUT (MK-0512 / MK-0701 / MK-0726).                 *
236600******************************************************************
236700 8000-WRITE-SUMMARY-REPORT.
236800* OPEN THE FILE AND WRITE THE PAGE-1 HEADING.
236900     PERFORM 8100-OPEN-SUMMARY THRU 8100-OPEN-SUMMARY-EXIT.
237000* SECTION 1 OF THE SUMMARY REPORT.
237100     PERFORM 8200-SECTION-EXECUTIVE THRU 8200-SECTION-EXECUTIVE-EXIT.
237200* SECTION 2 OF THE SUMMARY REPORT.
237300     PERFORM 8300-SECTION-BRAND THRU 8300-SECTION-BRAND-EXIT.
237400* SECTION 3 OF THE SUMMARY REPORT.
237500     PERFORM 8400-SECTION-PLATFORM THRU 8400-SECTION-PLATFORM-EXIT.
237600* SECTION 4 OF THE SUMMARY REPORT.
237700     PERFORM 8450-SECTION-TIMESERIES THRU 8450-SECTION-TIMESERIES-EXIT.
237800* SECTION 5 OF THE SUMMARY REPORT.
237900     PERFORM 8500-SECTION-TOP5 THRU 8500-SECTION-TOP5-EXIT.
238000* SECTION 6 OF THE SUMMARY REPORT.
238100     PERFORM 8600-SECTION-UNDERPERFORM
238200         THRU 8600-SECTION-UNDERPERFORM-EXIT.
238300* SECTION 7 OF THE SUMMARY REPORT.
238400     PERFORM 8700-SECTION-RECOMMEND THRU 8700-SECTION-RECOMMEND-EXIT.
238500* SECTION 8 OF THE SUMMARY REPORT.
238600     PERFORM 8800-SECTION-ISSUES THRU 8800-SECTION-ISSUES-EXIT.
238700 8000-WRITE-SUMMARY-REPORT-EXIT.
238800     EXIT.
238900
239000*----------------------------------------------------------------
239100* OPENS THE SUMMARY REPORT FILE AND WRITES ITS PAGE-1 HEADING.
239200*----------------------------------------------------------------
239300 8100-OPEN-SUMMARY.
239400     OPEN OUTPUT SUMMARY-REPORT.
239500     MOVE SPACES TO WS-SH1-DATE.
239600     MOVE WS-PAGE-CTR TO WS-SH1-PAGE.
239700     WRITE SUMR-PRTLINE FROM WS-SUMR-HEADING-1
239800         AFTER ADVANCING PAGE.
239900     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
240000 8100-OPEN-SUMMARY-EXIT.
240100     EXIT.
240200
240300*----------------------------------------------------------------
240400* SECTION 1 - RECORD COUNTS, TRACKING DATE RANGE, AND THE
240500* OVERALL REVENUE/ROAS/AOV FIGURES (N/A-PROTECTED AGAINST A
240600* ZERO-ORDER OR ZERO-COST RUN).
240700*----------------------------------------------------------------
240800 8200-SECTION-EXECUTIVE.
240900     MOVE '1. EXECUTIVE SUMMARY' TO WS-SEC-TITLE.
241000     WRITE SUMR-PRTLINE FROM WS-SUMR-SECTION-LINE.
241100     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
241200     MOVE 'TOTAL INFLUENCERS' TO WS-TXT-LABEL.
241300     MOVE WS-INFM-COUNT TO WS-RCMD-TEXT-NUM.
241400     MOVE WS-RCMD-TEXT-NUM TO WS-TXT-VALUE.
241500     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
241600     MOVE 'TOTAL POSTS' TO WS-TXT-LABEL.
241700     MOVE WS-PACT-COUNT TO WS-RCMD-TEXT-NUM.
241800     MOVE WS-RCMD-TEXT-NUM TO WS-TXT-VALUE.
241900     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
242000     MOVE 'TOTAL TRACKING RECORDS' TO WS-TXT-LABEL.
242100     MOVE WS-TRAK-COUNT TO WS-RCMD-TEXT-NUM.
242200     MOVE WS-RCMD-TEXT-NUM TO WS-TXT-VALUE.
242300     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
242400     MOVE 'TOTAL PAYOUT RECORDS' TO WS-TXT-LABEL.
242500     MOVE WS-PAYO-COUNT TO WS-RCMD-TEXT-NUM.
242600     MOVE WS-RCMD-TEXT-NUM TO WS-TXT-VALUE.
242700     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
242800     MOVE 'TRACKING DATE RANGE' TO WS-TXT-LABEL.
242900* ZERO/BLANK-PROTECTED BRANCH.
243000     IF WS-SUM-MIN-DATE = SPACES
243100         MOVE 'N/A' TO WS-TXT-VALUE
243200     ELSE
243300         MOVE SPACES TO WS-TXT-VALUE
243400         STRING WS-SUM-MIN-DATE DELIMITED BY SIZE
243500             ' TO ' DELIMITED BY SIZE
243600             WS-SUM-MAX-DATE DELIMITED BY SIZE
243700             INTO WS-TXT-VALUE
243800     END-IF.
243900     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
244000     MOVE 'TOTAL REVENUE' TO WS-TXT-LABEL.
244100     MOVE WS-SUM-TOTAL-REVENUE TO WS-ED-AMOUNT.
244200     MOVE WS-ED-AMOUNT TO WS-TXT-VALUE.
244300     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
244400     MOVE 'TOTAL PAYOUT COST' TO WS-TXT-LABEL.
244500     MOVE WS-SUM-TOTAL-COST TO WS-ED-AMOUNT.
244600     MOVE WS-ED-AMOUNT TO WS-TXT-VALUE.
244700     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
244800     MOVE 'OVERALL ROAS' TO WS-TXT-LABEL.
244900* ZERO/BLANK-PROTECTED BRANCH.
245000     IF WS-SUM-TOTAL-COST = ZERO
245100         MOVE 'N/A' TO WS-TXT-VALUE
245200     ELSE
245300         MOVE WS-SUM-OVERALL-ROAS TO WS-ED-ROAS
245400         MOVE WS-ED-ROAS TO WS-TXT-VALUE
245500     END-IF.
245600     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
245700     MOVE 'AVERAGE PERFORMANCE SCORE' TO WS-TXT-LABEL.
245800     MOVE WS-SUM-AVG-PERF-SCORE TO WS-ED-SCORE.
245900     MOVE WS-ED-SCORE TO WS-TXT-VALUE.
246000     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
246100     MOVE 'PROFITABLE INFLUENCERS PCT' TO WS-TXT-LABEL.
246200     MOVE WS-SUM-PROFITABLE-PCT TO WS-ED-PCT.
246300     MOVE WS-ED-PCT TO WS-TXT-VALUE.
246400     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
246500     MOVE 'BEST PLATFORM' TO WS-TXT-LABEL.
246600     MOVE WS-SUM-BEST-PLATFORM TO WS-TXT-VALUE.
246700     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
246800     MOVE 'AVERAGE ORDER VALUE' TO WS-TXT-LABEL.
246900* ZERO/BLANK-PROTECTED BRANCH.
247000     IF WS-SUM-TOTAL-ORDERS = ZERO
247100         MOVE 'N/A' TO WS-TXT-VALUE
247200     ELSE
247300         MOVE WS-SUM-AVG-ORDER-VALUE TO WS-ED-AMOUNT
247400         MOVE WS-ED-AMOUNT TO WS-TXT-VALUE
247500     END-IF.
247600     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
247700     MOVE 'DISTINCT PLATFORMS / CATEGORIES' TO WS-TXT-LABEL.
247800     MOVE WS-SUM-DISTINCT-PLATFORMS TO WS-ED-PCT.
247900     MOVE WS-SUM-DISTINCT-CATEGORIES TO WS-ED-PCT2.
248000     MOVE SPACES TO WS-TXT-VALUE.
248100     STRING WS-ED-PCT DELIMITED BY SIZE
248200         ' / ' DELIMITED BY SIZE
248300         WS-ED-PCT2 DELIMITED BY SIZE
248400         INTO WS-TXT-VALUE.
248500     WRITE SUMR-PRTLINE FROM WS-SUMR-TEXT-LINE.
248600     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
248700 8200-SECTION-EXECUTIVE-EXIT.
248800     EXIT.
248900
249000*----------------------------------------------------------------
249100* SECTION 2 - ONE LINE PER HOUSE BRAND (ALPHABETICAL ORDER) PLUS
249200* A GRAND-TOTAL LINE ACROSS ALL THREE.
249300*----------------------------------------------------------------
249400 8300-SECTION-BRAND.
249500     MOVE '2. BRAND METRICS' TO WS-SEC-TITLE.
249600     WRITE SUMR-PRTLINE FROM WS-SUMR-SECTION-LINE.
249700     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
249800* ONE BRAND'S DETAIL LINE.
249900     PERFORM 8310-BRAND-LINE THRU 8310-BRAND-LINE-EXIT
250000         VARYING WS-BRAND-TI FROM 1 BY 1 UNTIL WS-BRAND-TI > 3.
250100* THE ALL-BRANDS TOTAL LINE.
250200     PERFORM 8320-BRAND-GRAND-TOTAL THRU 8320-BRAND-GRAND-TOTAL-EXIT.
250300     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
250400 8300-SECTION-BRAND-EXIT.
250500     EXIT.
250600
250700*----------------------------------------------------------------
250800* WRITES ONE BRAND'S DETAIL LINE - REVENUE, ORDERS, UNIQUE
250900* INFLUENCERS, AVERAGE ORDER VALUE, AND TRACKING-RECORD COUNT.
251000*----------------------------------------------------------------
251100 8310-BRAND-LINE.
251200     MOVE WS-BRAND-T-NAME (WS-BRAND-TI)       TO WS-BR-NAME.
251300     MOVE WS-BRAND-T-REVENUE (WS-BRAND-TI)    TO WS-BR-REVENUE.
251400     MOVE WS-BRAND-T-ORDERS (WS-BRAND-TI)     TO WS-BR-ORDERS.
251500     MOVE WS-BRAND-T-UNIQUE-CNT (WS-BRAND-TI) TO WS-BR-UNIQUE.
251600     MOVE WS-BRAND-T-AOV (WS-BRAND-TI)        TO WS-BR-AOV.
251700     MOVE WS-BRAND-T-TRAK-CNT (WS-BRAND-TI)   TO WS-BR-TRAK-CNT.
251800     WRITE SUMR-PRTLINE FROM WS-SUMR-BRAND-LINE.
251900 8310-BRAND-LINE-EXIT.
252000     EXIT.
252100
252200*----------------------------------------------------------------
252300* WRITES THE GRAND-TOTAL LINE ACROSS ALL THREE BRANDS, ACCUMULATED
252400* BY 8321 BELOW AS EACH BRAND LINE WAS WRITTEN.
252500*----------------------------------------------------------------
252600 8320-BRAND-GRAND-TOTAL.
252700     MOVE ZERO TO WS-NUMERATOR WS-DENOMINATOR WS-BR-TRAK-CNT-TOT.
252800* ONE BRAND'S CONTRIBUTION TO THE GRAND TOTAL.
252900     PERFORM 8321-ACCUM-GRAND-TOTAL THRU 8321-ACCUM-GRAND-TOTAL-EXIT
253000         VARYING WS-BRAND-TI FROM 1 BY 1 UNTIL WS-BRAND-TI > 3.
253100     MOVE 'GRAND TOTAL'  TO WS-BR-NAME.
253200     MOVE WS-NUMERATOR   TO WS-BR-REVENUE.
253300     MOVE WS-DENOMINATOR TO WS-BR-ORDERS.
253400     MOVE WS-INFM-COUNT  TO WS-BR-UNIQUE.
253500* ONLY WHEN THERE IS SOMETHING TO DIVIDE INTO.
253600     IF WS-DENOMINATOR > ZERO
253700         COMPUTE WS-BR-AOV ROUNDED = WS-NUMERATOR / WS-DENOMINATOR
253800     ELSE
253900         MOVE ZERO TO WS-BR-AOV
254000     END-IF.
254100     MOVE WS-BR-TRAK-CNT-TOT TO WS-BR-TRAK-CNT.
254200     WRITE SUMR-PRTLINE FROM WS-SUMR-BRAND-LINE.
254300 8320-BRAND-GRAND-TOTAL-EXIT.
254400     EXIT.
254500
254600*----------------------------------------------------------------
254700* ONE BRAND'S CONTRIBUTION TO THE RUNNING GRAND-TOTAL ACCUMULATORS.
254800*----------------------------------------------------------------
254900 8321-ACCUM-GRAND-TOTAL.
255000     ADD WS-BRAND-T-REVENUE (WS-BRAND-TI) TO WS-NUMERATOR.
255100     ADD WS-BRAND-T-ORDERS (WS-BRAND-TI)  TO WS-DENOMINATOR.
255200     ADD WS-BRAND-T-TRAK-CNT (WS-BRAND-TI) TO WS-BR-TRAK-CNT-TOT.
255300 8321-ACCUM-GRAND-TOTAL-EXIT.
255400     EXIT.
255500
255600*----------------------------------------------------------------
255700* SECTION 3 - ONE LINE PER PLATFORM FROM THE PLATFORM-METRICS
255800* ROWS BUILT IN 4000-PLATFORM-CALC.
255900*----------------------------------------------------------------
256000 8400-SECTION-PLATFORM.
256100     MOVE '3. PLATFORM METRICS' TO WS-SEC-TITLE.
256200     WRITE SUMR-PRTLINE FROM WS-SUMR-SECTION-LINE.
256300     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
256400     MOVE 'Instagram'       TO WS-PL-NAME.
256500     MOVE WS-PLAT-REVENUE   TO WS-PL-REVENUE.
256600     MOVE WS-PLAT-ORDERS    TO WS-PL-ORDERS.
256700     MOVE WS-PLAT-AVG-ENGAGE TO WS-PL-ENGAGE.
256800     MOVE WS-PLAT-REACH     TO WS-PL-REACH.
256900     MOVE WS-INFM-COUNT     TO WS-PL-UNIQUE.
257000     WRITE SUMR-PRTLINE FROM WS-SUMR-PLATFORM-LINE.
257100     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
257200 8400-SECTION-PLATFORM-EXIT.
257300     EXIT.
257400
257500*----------------------------------------------------------------
257600* SECTION 4 - ONE LINE PER DATE IN THE TIME-SERIES TABLE, WITH
257700* THE 7-DAY ROLLING AVERAGES COMPUTED IN 4400-TIMESERIES-CALC.
257800*----------------------------------------------------------------
257900 8450-SECTION-TIMESERIES.
258000     MOVE '4. TIME-SERIES (7-DAY TRAILING AVERAGES)' TO WS-SEC-TITLE.
258100     WRITE SUMR-PRTLINE FROM WS-SUMR-SECTION-LINE.
258200     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
258300     MOVE 1 TO WS-DATE-IX.
258400* ONE DATE'S DETAIL LINE.
258500     PERFORM 8460-TIMESERIES-LINE THRU 8460-TIMESERIES-LINE-EXIT
258600         UNTIL WS-DATE-IX > WS-DATE-COUNT.
258700     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
258800 8450-SECTION-TIMESERIES-EXIT.
258900     EXIT.
259000
259100*----------------------------------------------------------------
259200* WRITES ONE DATE'S TIME-SERIES DETAIL LINE.
259300*----------------------------------------------------------------
259400 8460-TIMESERIES-LINE.
259500     MOVE WS-DATE-T-DATE (WS-DATE-IX)       TO WS-DT-DATE.
259600     MOVE WS-DATE-T-POSTS (WS-DATE-IX)      TO WS-DT-POSTS.
259700     MOVE WS-DATE-T-REACH (WS-DATE-IX)      TO WS-DT-REACH.
259800     MOVE WS-DATE-T-REVENUE (WS-DATE-IX)    TO WS-DT-REVENUE.
259900     MOVE WS-DATE-T-ORDERS (WS-DATE-IX)     TO WS-DT-ORDERS.
260000     MOVE WS-DATE-T-REV-7D-AVG (WS-DATE-IX) TO WS-DT-REV-AVG.
260100     MOVE WS-DATE-T-ORD-7D-AVG (WS-DATE-IX) TO WS-DT-ORD-AVG.
260200     MOVE WS-DATE-T-PST-7D-AVG (WS-DATE-IX) TO WS-DT-PST-AVG.
260300     WRITE SUMR-PRTLINE FROM WS-SUMR-DATE-LINE.
260400     ADD 1 TO WS-DATE-IX.
260500 8460-TIMESERIES-LINE-EXIT.
260600     EXIT.
260700
260800*----------------------------------------------------------------
260900* SECTION 5 - THE THREE TOP-5 TABLES (BY ROAS, BY REVENUE, BY
261000* PERFORMANCE-SCORE) FROM 5000-RANK-TOP.
261100*----------------------------------------------------------------
261200 8500-SECTION-TOP5.
261300     MOVE '5. TOP-5 RANKINGS' TO WS-SEC-TITLE.
261400     WRITE SUMR-PRTLINE FROM WS-SUMR-SECTION-LINE.
261500     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
261600     MOVE 'BY ROAS' TO WS-SEC-TITLE.
261700     WRITE SUMR-PRTLINE FROM WS-SUMR-SECTION-LINE.
261800     MOVE 1 TO WS-TOP-IX.
261900* ONE ROW OF THE TOP-5-BY-ROAS TABLE.
262000     PERFORM 8510-TOP-ROAS-LINE THRU 8510-TOP-ROAS-LINE-EXIT
262100         UNTIL WS-TOP-IX > WS-TOP-ROAS-COUNT.
262200     MOVE 'BY REVENUE' TO WS-SEC-TITLE.
262300     WRITE SUMR-PRTLINE FROM WS-SUMR-SECTION-LINE.
262400     MOVE 1 TO WS-TOP-IX.
262500* ONE ROW OF THE TOP-5-BY-REVENUE TABLE.
262600     PERFORM 8520-TOP-REV-LINE THRU 8520-TOP-REV-LINE-EXIT
262700         UNTIL WS-TOP-IX > WS-TOP-REV-COUNT.
262800     MOVE 'BY PERFORMANCE SCORE' TO WS-SEC-TITLE.
262900     WRITE SUMR-PRTLINE FROM WS-SUMR-SECTION-LINE.
263000     MOVE 1 TO WS-TOP-IX.
263100* ONE ROW OF THE TOP-5-BY-SCORE TABLE.
263200     PERFORM 8530-TOP-PERF-LINE THRU 8530-TOP-PERF-LINE-EXIT
263300         UNTIL WS-TOP-IX > WS-TOP-PERF-COUNT.
263400     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
263500 8500-SECTION-TOP5-EXIT.
263600     EXIT.
263700
263800*----------------------------------------------------------------
263900* WRITES ONE ROW OF THE TOP-5-BY-ROAS TABLE.
264000*----------------------------------------------------------------
264100 8510-TOP-ROAS-LINE.
264200     MOVE WS-TOPR-NAME (WS-TOP-IX)     TO WS-RK-NAME.
264300     MOVE WS-TOPR-CATEGORY (WS-TOP-IX) TO WS-RK-CATEGORY.
264400     MOVE WS-TOPR-PLATFORM (WS-TOP-IX) TO WS-RK-PLATFORM.
264500     MOVE WS-TOPR-ROAS (WS-TOP-IX)     TO WS-RK-METRIC.
264600     MOVE WS-TOPR-ROAS (WS-TOP-IX)     TO WS-RK-ROAS.
264700     MOVE WS-TOPR-ORDERS (WS-TOP-IX)   TO WS-RK-ORDERS.
264800     MOVE WS-TOPR-REVENUE (WS-TOP-IX)  TO WS-RK-REVENUE.
264900     WRITE SUMR-PRTLINE FROM WS-SUMR-RANK-LINE.
265000     ADD 1 TO WS-TOP-IX.
265100 8510-TOP-ROAS-LINE-EXIT.
265200     EXIT.
265300
265400*----------------------------------------------------------------
265500* WRITES ONE ROW OF THE TOP-5-BY-REVENUE TABLE.
265600*----------------------------------------------------------------
265700 8520-TOP-REV-LINE.
265800     MOVE WS-TOPV-NAME (WS-TOP-IX)     TO WS-RK-NAME.
265900     MOVE WS-TOPV-CATEGORY (WS-TOP-IX) TO WS-RK-CATEGORY.
266000     MOVE WS-TOPV-PLATFORM (WS-TOP-IX) TO WS-RK-PLATFORM.
266100     MOVE WS-TOPV-REVENUE (WS-TOP-IX)  TO WS-RK-METRIC.
266200     MOVE WS-TOPV-ROAS (WS-TOP-IX)     TO WS-RK-ROAS.
266300     MOVE WS-TOPV-ORDERS (WS-TOP-IX)   TO WS-RK-ORDERS.
266400     MOVE WS-TOPV-REVENUE (WS-TOP-IX)  TO WS-RK-REVENUE.
266500     WRITE SUMR-PRTLINE FROM WS-SUMR-RANK-LINE.
266600     ADD 1 TO WS-TOP-IX.
266700 8520-TOP-REV-LINE-EXIT.
266800     EXIT.
266900
267000*----------------------------------------------------------------
267100* WRITES ONE ROW OF THE TOP-5-BY-PERFORMANCE-SCORE TABLE.
267200*----------------------------------------------------------------
267300 8530-TOP-PERF-LINE.
267400     MOVE WS-TOPP-NAME (WS-TOP-IX)     TO WS-RK-NAME.
267500     MOVE WS-TOPP-CATEGORY (WS-TOP-IX) TO WS-RK-CATEGORY.
267600     MOVE WS-TOPP-PLATFORM (WS-TOP-IX) TO WS-RK-PLATFORM.
267700     MOVE WS-TOPP-SCORE (WS-TOP-IX)    TO WS-RK-METRIC.
267800     MOVE ZERO                         TO WS-RK-ROAS.
267900     MOVE WS-TOPP-ORDERS (WS-TOP-IX)   TO WS-RK-ORDERS.
268000     MOVE WS-TOPP-REVENUE (WS-TOP-IX)  TO WS-RK-REVENUE.
268100     WRITE SUMR-PRTLINE FROM WS-SUMR-RANK-LINE.
268200     ADD 1 TO WS-TOP-IX.
268300 8530-TOP-PERF-LINE-EXIT.
268400     EXIT.
268500
268600*----------------------------------------------------------------
268700* SECTION 6 - THE UNDERPERFORMER LIST FROM 5100-RANK-UNDERPERFORM.
268800*----------------------------------------------------------------
268900 8600-SECTION-UNDERPERFORM.
269000     MOVE '6. UNDERPERFORMERS - BOTTOM QUARTILE' TO WS-SEC-TITLE.
269100     WRITE SUMR-PRTLINE FROM WS-SUMR-SECTION-LINE.
269200     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
269300     MOVE 1 TO WS-SCAN-IX.
269400* ONE UNDERPERFORMER'S DETAIL LINE.
269500     PERFORM 8610-UNDER-LINE THRU 8610-UNDER-LINE-EXIT
269600         UNTIL WS-SCAN-IX > WS-UNDER-SELECTED-COUNT.
269700     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
269800 8600-SECTION-UNDERPERFORM-EXIT.
269900     EXIT.
270000
270100*----------------------------------------------------------------
270200* WRITES ONE UNDERPERFORMING INFLUENCER'S DETAIL LINE.
270300*----------------------------------------------------------------
270400 8610-UNDER-LINE.
270500     MOVE WS-UNDER-NAME (WS-SCAN-IX)     TO WS-RK-NAME.
270600     MOVE WS-UNDER-CATEGORY (WS-SCAN-IX) TO WS-RK-CATEGORY.
270700     MOVE WS-UNDER-PLATFORM (WS-SCAN-IX) TO WS-RK-PLATFORM.
270800     MOVE WS-UNDER-SCORE (WS-SCAN-IX)    TO WS-RK-METRIC.
270900     MOVE WS-UNDER-ROAS (WS-SCAN-IX)     TO WS-RK-ROAS.
271000     MOVE WS-UNDER-ORDERS (WS-SCAN-IX)   TO WS-RK-ORDERS.
271100     MOVE WS-UNDER-REVENUE (WS-SCAN-IX)  TO WS-RK-REVENUE.
271200     WRITE SUMR-PRTLINE FROM WS-SUMR-RANK-LINE.
271300     ADD 1 TO WS-SCAN-IX.
271400 8610-UNDER-LINE-EXIT.
271500     EXIT.
271600
271700*----------------------------------------------------------------
271800* SECTION 7 - THE RECOMMENDATION LIST FROM 5600-BUILD-
271900* RECOMMENDATIONS, THREE PRINTED LINES PER RECOMMENDATION.
272000*----------------------------------------------------------------
272100 8700-SECTION-RECOMMEND.
272200     MOVE '7. RECOMMENDATIONS' TO WS-SEC-TITLE.
272300     WRITE SUMR-PRTLINE FROM WS-SUMR-SECTION-LINE.
272400     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
272500* ZERO/BLANK-PROTECTED BRANCH.
272600     IF WS-RCMD-COUNT = ZERO
272700         MOVE 'NO RECOMMENDATIONS THIS RUN' TO WS-ISS-TEXT
272800         WRITE SUMR-PRTLINE FROM WS-SUMR-ISSUE-LINE
272900     ELSE
273000         MOVE 1 TO WS-RCMD-IX
273100         PERFORM 8710-RECOMMEND-LINE THRU 8710-RECOMMEND-LINE-EXIT
273200             UNTIL WS-RCMD-IX > WS-RCMD-COUNT
273300     END-IF.
273400     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
273500 8700-SECTION-RECOMMEND-EXIT.
273600     EXIT.
273700
273800*----------------------------------------------------------------
273900* WRITES ONE RECOMMENDATION'S THREE LINES - RECOMMENDATION TEXT,
274000* REASON TEXT, AND ACTION TEXT - BLANKING TYPE/PRIORITY AFTER THE
274100* FIRST LINE SO THEY PRINT ONCE PER RECOMMENDATION, NOT THREE TIMES.
274200*----------------------------------------------------------------
274300 8710-RECOMMEND-LINE.
274400     MOVE WS-RCMD-TYPE (WS-RCMD-IX)     TO WS-RC-TYPE.
274500     MOVE WS-RCMD-PRIORITY (WS-RCMD-IX) TO WS-RC-PRIORITY.
274600     MOVE WS-RCMD-RECOMMEND (WS-RCMD-IX) TO WS-RC-TEXT.
274700     WRITE SUMR-PRTLINE FROM WS-SUMR-RCMD-LINE.
274800     MOVE SPACES TO WS-RC-TYPE WS-RC-PRIORITY.
274900     MOVE WS-RCMD-REASON (WS-RCMD-IX) TO WS-RC-TEXT.
275000     WRITE SUMR-PRTLINE FROM WS-SUMR-RCMD-LINE.
275100     MOVE WS-RCMD-ACTION (WS-RCMD-IX) TO WS-RC-TEXT.
275200     WRITE SUMR-PRTLINE FROM WS-SUMR-RCMD-LINE.
275300     ADD 1 TO WS-RCMD-IX.
275400 8710-RECOMMEND-LINE-EXIT.
275500     EXIT.
275600
275700*----------------------------------------------------------------
275800* SECTION 8 - THE VALIDATE-STEP ISSUE LIST, CAPPED AT 20 ROWS
275900* BY 1110-ADD-ISSUE ABOVE.
276000*----------------------------------------------------------------
276100 8800-SECTION-ISSUES.
276200     MOVE '8. VALIDATION ISSUES' TO WS-SEC-TITLE.
276300     WRITE SUMR-PRTLINE FROM WS-SUMR-SECTION-LINE.
276400     WRITE SUMR-PRTLINE FROM WS-SUMR-BLANK-LINE.
276500* ZERO/BLANK-PROTECTED BRANCH.
276600     IF WS-ISSUE-COUNT = ZERO
276700         MOVE 'NO ISSUES' TO WS-ISS-TEXT
276800         WRITE SUMR-PRTLINE FROM WS-SUMR-ISSUE-LINE
276900     ELSE
277000         MOVE 1 TO WS-SCAN-IX
277100         PERFORM 8810-ISSUE-LINE THRU 8810-ISSUE-LINE-EXIT
277200             UNTIL WS-SCAN-IX > WS-ISSUE-COUNT
277300     END-IF.
277400 8800-SECTION-ISSUES-EXIT.
277500     EXIT.
277600
277700*----------------------------------------------------------------
277800* WRITES ONE ISSUE LIST ENTRY.
277900*----------------------------------------------------------------
278000 8810-ISSUE-LINE.
278100     MOVE WS-ISSUE-LINE (WS-SCAN-IX) TO WS-ISS-TEXT.
278200     WRITE SUMR-PRTLINE FROM WS-SUMR-ISSUE-LINE.
278300     ADD 1 TO WS-SCAN-IX.
278400 8810-ISSUE-LINE-EXIT.
278500     EXIT.
278600
278700******************************************************************
278800* TERMINATE - CLOSE ALL FILES FOR THE RUN.                       *
278900******************************************************************
279000 9000-TERMINATE.
279100     CLOSE INFLUENCER-MASTER POST-ACTIVITY TRACKING-TRANSACTION
279200         PAYOUT-DETAIL ROI-REPORT SUMMARY-REPORT.
279300 9000-TERMINATE-EXIT.
279400     EXIT.
279500
279600
279700
279800
279900
280000
